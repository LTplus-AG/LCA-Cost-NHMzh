000100***********************************************************************
000200*    BKFRECER  --  ERROR LOG RECORD                                  *
000300*    ONE RECORD PER VALIDATION/LOOKUP FAILURE FROM EITHER BKLCACAL   *
000400*    OR BKCSTCAL.  ERR-MATERIAL IS SPACE-FILLED FOR COST FAILURES.   *
000500*---------------------------------------------------------------------*
000600* 2025-11-04  RKM  WORK ORDER LCA-0091 - INITIAL COPY MEMBER          *
000700* 2025-11-20  RKM  WORK ORDER LCA-0098 - WIDENED TO PRODUCTION WIDTH; *
000800*             ADDED ERR-EBKP AND A LOG-RUN AUDIT TRAIL AND A          *
000900*             CONDITION NAME ON THE SOURCE INDICATOR.                 *
001000***********************************************************************
001100    05  ERR-SOURCE                   PIC X(04).
001200        88  ERR-FROM-LCA             VALUE 'LCA '.
001300        88  ERR-FROM-COST            VALUE 'COST'.
001400    05  ERR-ELEMENT-ID               PIC X(22).
001500    05  ERR-EBKP                     PIC X(10).
001600    05  ERR-MATERIAL                 PIC X(30).
001700    05  ERR-MESSAGE                  PIC X(60).
001800* ERROR-LOG AUDIT TRAIL
001900    05  ERR-RUN-ID                   PIC X(08).
002000    05  ERR-LOG-DATE                 PIC X(08).
002100    05  FILLER                       PIC X(04).
