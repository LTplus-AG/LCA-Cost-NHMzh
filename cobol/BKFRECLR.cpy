000100***********************************************************************
000200*    BKFRECLR  --  LCA RESULT RECORD (ONE PER ELEMENT/MATERIAL)      *
000300*    WRITTEN BY BKLCACAL, CONSUMED BY BKCOMBIN.  LCAR-SHARED IS      *
000400*    RECOMPUTED BY THE COMBINER AS THE OR OF A GUID GROUP.           *
000500*---------------------------------------------------------------------*
000600* 2025-11-04  RKM  WORK ORDER LCA-0091 - INITIAL COPY MEMBER          *
000700* 2025-11-12  RKM  WORK ORDER LCA-0094 - ADDED TRAILING FILLER PAD   *
000800* 2025-11-20  RKM  WORK ORDER LCA-0098 - WIDENED TO PRODUCTION WIDTH *
000900*             - ADDED RUN/CALCULATION AUDIT FIELDS AND CONDITION     *
001000*             NAMES ON THE SHARED AND FAILED INDICATORS.             *
001100***********************************************************************
001200    05  LCAR-GUID                    PIC X(22).
001300    05  LCAR-MATERIAL                PIC X(30).
001400    05  LCAR-KBOB-UUID               PIC X(36).
001500    05  LCAR-KBOB-NAME               PIC X(40).
001600    05  LCAR-VOLUME                  PIC S9(7)V9(3).
001700    05  LCAR-DENSITY                 PIC S9(5)V9(3).
001800    05  LCAR-AMORT                   PIC 9(03).
001900    05  LCAR-EBKP                    PIC X(10).
002000    05  LCAR-GWP-ABS                 PIC S9(9)V9(3).
002100    05  LCAR-GWP-REL                 PIC S9(9)V9(3).
002200    05  LCAR-PENR-ABS                PIC S9(9)V9(3).
002300    05  LCAR-PENR-REL                PIC S9(9)V9(3).
002400    05  LCAR-UBP-ABS                 PIC S9(11).
002500    05  LCAR-UBP-REL                 PIC S9(11).
002600    05  LCAR-SHARED                  PIC X(01).
002700        88  LCAR-IS-SHARED           VALUE 'Y'.
002800        88  LCAR-NOT-SHARED          VALUE 'N'.
002900    05  LCAR-FAILED                  PIC X(01).
003000        88  LCAR-IS-FAILED           VALUE 'Y'.
003100        88  LCAR-NOT-FAILED          VALUE 'N'.
003200    05  LCAR-ERROR                   PIC X(60).
003300* RUN / CALCULATION AUDIT TRAIL
003400    05  LCAR-RUN-ID                  PIC X(08).
003500    05  LCAR-CALC-DATE               PIC X(08).
003600    05  LCAR-CALC-PROGRAM            PIC X(08).
003700    05  LCAR-LIFE-SOURCE             PIC X(10).
003800    05  FILLER                       PIC X(09).
