000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.       BKCOMBIN.
000120 AUTHOR.           R SCHAER.
000130 INSTALLATION.     KENNWERT DATENZENTRALE.
000140 DATE-WRITTEN.     11/1989.
000150 DATE-COMPILED.
000160 SECURITY.         INTERNAL USE ONLY - NOT FOR DISTRIBUTION.
000170***********************************************************************
000180*                                                                     *
000190*A    ABSTRACT..                                                      *
000200*  FILEPASS TO MATCH/MERGE THE LCA RESULT FILE AND THE COST RESULT    *
000210*  FILE BY ELEMENT GUID.  BOTH FILES ARRIVE IN THE SAME GUID ORDER    *
000220*  THEY WERE EXTRACTED IN, SO A CLASSIC TWO-FILE MATCH/MERGE IS       *
000230*  USED - LOW KEY ADVANCES FIRST, AND ON A TIE ALL THE LCA ROWS FOR   *
000240*  A GUID ARE WRITTEN BEFORE THE ONE MATCHING COST ROW.  THE SHARED   *
000250*  FLAG ON THE OUTPUT IS RECOMPUTED AS THE OR OF THE GROUP'S LCA      *
000260*  ROWS, PER THE COMBINER SPECIFICATION.                              *
000270*                                                                     *
000280*J    JCL..                                                           *
000290*                                                                      *
000300* //BKCOMBIN EXEC PGM=BKCOMBIN                                        *
000310* //SYSOUT   DD SYSOUT=*                                              *
000320* //LCARES   DD DSN=KWD.LCA.LCARES.OUTPUT,DISP=SHR                    *
000330* //COSTRES  DD DSN=KWD.LCA.COSTRES.OUTPUT,DISP=SHR                   *
000340* //COMBIND  DD DSN=KWD.LCA.COMBINED.OUTPUT,DISP=(,CATLG,CATLG)       *
000350*                                                                      *
000360*P    ENTRY PARAMETERS..                                              *
000370*     NONE.                                                           *
000380*                                                                      *
000390*E    ERRORS DETECTED BY THIS ELEMENT..                               *
000400*     I/O ERROR ON FILES - SEE MSG01-IO-ERROR ON THE SYSOUT DISPLAY.  *
000410*                                                                      *
000420*C    ELEMENTS INVOKED BY THIS ELEMENT..                               *
000430*     NONE.                                                           *
000440*                                                                      *
000450*U    USER CONSTANTS AND TABLES REFERENCED..                          *
000460*     NONE.                                                           *
000470*                                                                      *
000480*---------------------------------------------------------------------*
000490* DATE       INIT  WORK ORDER   DESCRIPTION                           *
000500* ---------  ----  -----------  ------------------------------------  *
000510* 11/18/89   RS    EBK-0015     INITIAL WRITE-UP - MERGES THE NEW     *
000520*                               LCA AND COST RESULT FILES INTO ONE    *
000530*                               COMBINED EXTRACT FOR THE SUMMARY.     *
000540* 02/20/98   DLS   Y2K-0039     Y2K REVIEW - WS-RUN-DATE WINDOWED    *
000550*                               ON CENTURY 19/20 BREAK AT YEAR 50.   *
000560* 04/18/16   PWT   EBK-0059     SHARED FLAG NOW RECOMPUTED AS THE OR  *
000570*                               OF THE LCA GROUP INSTEAD OF BEING     *
000580*                               COPIED STRAIGHT THROUGH FROM LCARES.  *
000590* 11/05/25   RKM   LCA-0092     REBUILT ONTO LINE SEQUENTIAL EXTRACT  *
000600*                               FILES FOR THE EBKP-H/KBOB REWRITE.    *
000610* 11/20/25   RKM   LCA-0098     Y2K-0039 FIX MADE REAL - CENTURY NOW  *
000620*                               ACTUALLY WINDOWED AT YEAR 50 INSTEAD  *
000630*                               OF HARDCODED '20'; ADDED CMB-RUN-ID/  *
000640*                               CMB-COMBINE-DATE AUDIT STAMPS.        *
000650*                                                                      *
000660***********************************************************************
000670 EJECT
000680 ENVIRONMENT DIVISION.
000690 CONFIGURATION SECTION.
000700 SPECIAL-NAMES.
000710     C01 IS TOP-OF-FORM.
000720 INPUT-OUTPUT SECTION.
000730 FILE-CONTROL.
000740     SELECT LCARES-FILE    ASSIGN TO LCARES
000750         ORGANIZATION IS LINE SEQUENTIAL
000760         FILE STATUS IS WS-LCARES-STATUS.
000770     SELECT COSTRES-FILE   ASSIGN TO COSTRES
000780         ORGANIZATION IS LINE SEQUENTIAL
000790         FILE STATUS IS WS-COSTRES-STATUS.
000800     SELECT COMBIND-FILE   ASSIGN TO COMBIND
000810         ORGANIZATION IS LINE SEQUENTIAL
000820         FILE STATUS IS WS-COMBIND-STATUS.
000830 EJECT
000840 DATA DIVISION.
000850 FILE SECTION.
000860 FD  LCARES-FILE
000870     RECORDING MODE IS F.
000880 01  LCARES-REC.
000890     COPY BKFRECLR.
000900 01  LCA-KEY-VIEW REDEFINES LCARES-REC.
000910     05  LCA-KEY-GUID             PIC X(22).
000920     05  FILLER                   PIC X(312).
000930 EJECT
000940 FD  COSTRES-FILE
000950     RECORDING MODE IS F.
000960 01  COSTRES-REC.
000970     COPY BKFRECCS.
000980 EJECT
000990 FD  COMBIND-FILE
001000     RECORDING MODE IS F.
001010 01  COMBIND-REC.
001020     COPY BKFRECCB.
001030 01  COMBIND-KEY-VIEW REDEFINES COMBIND-REC.
001040     05  CMB-KEY-TYPE             PIC X(04).
001050     05  CMB-KEY-GUID             PIC X(22).
001060     05  FILLER                   PIC X(207).
001070 EJECT
001080 WORKING-STORAGE SECTION.
001090 01  FILLER                       PIC X(32)
001100     VALUE 'BKCOMBIN WORKING STORAGE BEGINS'.
001110***********************************************************************
001120*                     READ ONLY CONSTANTS                            *
001130***********************************************************************
001140 01  READ-ONLY-WORK-AREA.
001150     05  WS-DUMMY                 PIC X VALUE SPACE.
001160     05  MSG01-IO-ERROR           PIC X(19)
001170                                  VALUE 'I/O ERROR ON FILE -'.
001180* SWITCHES AREA
001190     05  WS-LCA-EOF-IND           PIC X(01).
001200         88  LCA-EOF              VALUE 'Y'.
001210         88  LCA-NOT-EOF          VALUE 'N'.
001220     05  WS-COST-EOF-IND          PIC X(01).
001230         88  COST-EOF             VALUE 'Y'.
001240         88  COST-NOT-EOF         VALUE 'N'.
001250     05  WS-COST-PENDING-IND      PIC X(01).
001260         88  COST-PENDING         VALUE 'Y'.
001270         88  COST-NOT-PENDING     VALUE 'N'.
001280* WS-COST-PENDING-IND HOLDS BACK THE COST-SIDE WRITE UNTIL THE
001290* WHOLE LCA GROUP FOR THAT GUID HAS BEEN SEEN, SO THE SHARED-
001300* MATERIAL FLAG BELOW IS FULLY FOLDED BEFORE CMB-SHARED IS SET.
001310     05  WS-GROUP-SHARED-IND      PIC X(01) VALUE 'N'.
001320         88  GROUP-SHARED         VALUE 'Y'.
001330* ANY ONE LCA ROW IN THE GROUP REPORTING A SHARED MATERIAL LAYER
001340* (EBK-0058) IS ENOUGH TO MARK THE WHOLE GUID AS SHARED - THIS
001350* FLAG IS RESET TO 'N' EACH TIME A NEW GUID GROUP BEGINS.
001360* I-O FILE STATUS AREA
001370     05  WS-LCARES-STATUS         PIC X(02).
001380     05  WS-COSTRES-STATUS        PIC X(02).
001390     05  WS-COMBIND-STATUS        PIC X(02).
001400     05  FILLER                   PIC X(08).
001410 EJECT
001420***********************************************************************
001430*                   V A R I A B L E   D A T A   A R E A S            *
001440***********************************************************************
001450 01  VARIABLE-WORK-AREA.
001460* WS-GROUP-GUID REMEMBERS THE GUID OF THE LCA GROUP CURRENTLY
001470* BEING FOLDED, SO 23-MATCH-MERGE CAN TELL WHEN THE NEXT LCA
001480* ROW READ STARTS A NEW ELEMENT AND THE OLD GROUP MUST CLOSE.
001490     05  WS-GROUP-GUID            PIC X(22) VALUE SPACES.
001500* DATE AREA (RUN-DATE STAMP FOR THE COMPLETION MESSAGE)
001510     05  WS-RUN-DATE.
001520         10  WS-RUN-YY            PIC 9(02).
001530         10  WS-RUN-MM            PIC 9(02).
001540         10  WS-RUN-DD            PIC 9(02).
001550     05  WS-RUN-DATE-ALT REDEFINES WS-RUN-DATE.
001560         10  WS-RUN-DATE-DIGITS   PIC X(01) OCCURS 6 TIMES.
001570     05  WS-RUN-DATE-PRINT        PIC X(08) VALUE SPACES.
001580* CENTURY-WINDOW AREA - Y2K-0039 FIX
001590     05  WS-RUN-CENTURY           PIC X(02) VALUE SPACES.
001600     05  WS-RUN-DATE-8.
001610         10  WS-RUN-CC-OUT        PIC X(02).
001620         10  WS-RUN-YY-OUT        PIC X(02).
001630         10  WS-RUN-MM-OUT        PIC X(02).
001640         10  WS-RUN-DD-OUT        PIC X(02).
001650* RUN IDENTIFICATION AREA
001660     05  WS-RUN-ID                PIC X(08) VALUE SPACES.
001670* COUNTERS
001680     05  WS-WORK-COUNTERS.
001690* WS-LCA-CNTR AND WS-COST-CNTR COUNT ROWS READ FROM EACH INPUT
001700* EXTRACT SEPARATELY SO THE COMPLETION MESSAGE CAN SHOW BOTH
001710* SIDES WERE FULLY CONSUMED EVEN WHEN ONE FILE OUTRUNS THE OTHER.
001720         10  WS-LCA-CNTR          PIC S9(9) COMP-3 VALUE 0.
001730         10  WS-COST-CNTR         PIC S9(9) COMP-3 VALUE 0.
001740* WS-COMBINED-CNTR TALLIES EVERY ROW ACTUALLY WRITTEN TO
001750* COMBIND-REC, LCA OR COST TYPE ALIKE - THIS IS THE NUMBER
001760* BKSUMRPT LATER RECONCILES AGAINST ITS OWN DETAIL LINE COUNT.
001770         10  WS-COMBINED-CNTR     PIC S9(9) COMP-3 VALUE 0.
001780     05  FILLER                   PIC X(08).
001790 EJECT
001800 01  FILLER                       PIC X(32)
001810     VALUE 'BKCOMBIN WORKING STORAGE ENDS  '.
001820 EJECT
001830***********************************************************************
001840*                        PROCEDURE DIVISION                         *
001850***********************************************************************
001860 PROCEDURE DIVISION.
001870     PERFORM 1-INITIALIZATION
001880         THRU 199-INITIALIZATION-EXIT
001890     PERFORM 11-OPEN-FILES
001900         THRU 1199-OPEN-FILES-EXIT
001910     PERFORM 21-READ-LCA
001920         THRU 2199-READ-LCA-EXIT
001930     PERFORM 22-READ-COST
001940         THRU 2299-READ-COST-EXIT
001950     PERFORM 2-MAIN-PROCESS
001960         THRU 2-MAIN-PROCESS-EXIT
001970         UNTIL LCA-EOF AND COST-EOF
001980     PERFORM EOJ9-CLOSE-FILES
001990         THRU EOJ9999-EXIT
002000     GOBACK
002010     .
002020 EJECT
002030***********************************************************************
002040*                        1 - INITIALIZATION                         *
002050***********************************************************************
002060 1-INITIALIZATION.
002070*    BOTH EOF SWITCHES AND THE COST-PENDING/GROUP-SHARED FLAGS
002080*    START FALSE - THE FIRST PASS THROUGH 23-MATCH-MERGE MUST
002090*    NEVER SEE A STALE INDICATOR LEFT OVER FROM A PRIOR RUN.
002100     INITIALIZE VARIABLE-WORK-AREA
002110     MOVE 'N' TO WS-LCA-EOF-IND
002120     MOVE 'N' TO WS-COST-EOF-IND
002130     SET COST-NOT-PENDING TO TRUE
002140     MOVE 'N' TO WS-GROUP-SHARED-IND
002150     ACCEPT WS-RUN-DATE FROM DATE
002160     PERFORM 15-WINDOW-RUN-CENTURY
002170         THRU 1599-WINDOW-RUN-CENTURY-EXIT
002180*    WS-RUN-ID STAMPS EVERY COMBIND-REC WRITTEN THIS RUN SO A
002190*    DOWNSTREAM AUDIT CAN TELL WHICH BATCH CYCLE PRODUCED IT.
002200     MOVE WS-RUN-DATE-8 TO WS-RUN-ID
002210     .
002220 199-INITIALIZATION-EXIT.
002230     EXIT.
002240 EJECT
002250***********************************************************************
002260*     15 - WINDOW THE TWO-DIGIT RUN YEAR ONTO A FOUR-DIGIT CENTURY    *
002270*     PER Y2K-0039 - BREAK AT YEAR 50.                                *
002280***********************************************************************
002290 15-WINDOW-RUN-CENTURY.
002300     IF WS-RUN-YY < 50
002310        MOVE '20' TO WS-RUN-CENTURY
002320     ELSE
002330        MOVE '19' TO WS-RUN-CENTURY
002340     END-IF
002350     MOVE WS-RUN-CENTURY TO WS-RUN-CC-OUT
002360     MOVE WS-RUN-YY      TO WS-RUN-YY-OUT
002370     MOVE WS-RUN-MM      TO WS-RUN-MM-OUT
002380     MOVE WS-RUN-DD      TO WS-RUN-DD-OUT
002390     .
002400 1599-WINDOW-RUN-CENTURY-EXIT.
002410     EXIT.
002420 EJECT
002430***********************************************************************
002440*                        11 - OPEN ALL FILES                        *
002450***********************************************************************
002460 11-OPEN-FILES.
002470*    LCARES AND COSTRES ARE BOTH OPENED INPUT ONLY - THIS PROGRAM
002480*    NEVER REWRITES EITHER CALCULATOR'S OUTPUT, IT ONLY FOLDS THE
002490*    TWO EXTRACTS TOGETHER INTO THE COMBINED FILE FOR BKSUMRPT.
002500     OPEN INPUT  LCARES-FILE
002510     OPEN INPUT  COSTRES-FILE
002520     OPEN OUTPUT COMBIND-FILE
002530     IF WS-LCARES-STATUS NOT = '00' OR WS-COSTRES-STATUS NOT = '00'
002540        OR WS-COMBIND-STATUS NOT = '00'
002550        DISPLAY MSG01-IO-ERROR ' OPEN'
002560        GO TO EOJ99-ABEND
002570     END-IF
002580     .
002590 1199-OPEN-FILES-EXIT.
002600     EXIT.
002610 EJECT
002620***********************************************************************
002630*                  21 - READ NEXT LCA RESULT RECORD                  *
002640***********************************************************************
002650 21-READ-LCA.
002660* LCARES-FILE ARRIVES ALREADY IN GUID-MAJOR / MATERIAL-MINOR
002670* SEQUENCE BECAUSE BKLCACAL WRITES ONE ROW PER MATERIAL LAYER
002680* IN THE ORDER IT PROCESSED THEM - NO SORT STEP IS NEEDED HERE.
002690     READ LCARES-FILE
002700         AT END SET LCA-EOF TO TRUE
002710     END-READ
002720     IF NOT LCA-EOF
002730        IF WS-LCARES-STATUS NOT = '00'
002740           DISPLAY MSG01-IO-ERROR ' LCARES ' WS-LCARES-STATUS
002750           GO TO EOJ99-ABEND
002760        END-IF
002770        ADD 1 TO WS-LCA-CNTR
002780     END-IF
002790     .
002800 2199-READ-LCA-EXIT.
002810     EXIT.
002820 EJECT
002830***********************************************************************
002840*                 22 - READ NEXT COST RESULT RECORD                  *
002850***********************************************************************
002860 22-READ-COST.
002870* COSTRES-FILE IS ONE ROW PER GUID (BKCSTCAL COSTS THE ELEMENT
002880* ONCE, NOT ONCE PER MATERIAL LAYER), SO ITS KEY SEQUENCE LINES
002890* UP WITH THE FIRST LCA ROW OF EACH GUID GROUP, NOT EVERY ROW.
002900     READ COSTRES-FILE
002910         AT END SET COST-EOF TO TRUE
002920     END-READ
002930     IF NOT COST-EOF
002940        IF WS-COSTRES-STATUS NOT = '00'
002950           DISPLAY MSG01-IO-ERROR ' COSTRES ' WS-COSTRES-STATUS
002960           GO TO EOJ99-ABEND
002970        END-IF
002980        ADD 1 TO WS-COST-CNTR
002990     END-IF
003000     .
003010 2299-READ-COST-EXIT.
003020     EXIT.
003030 EJECT
003040***********************************************************************
003050*                        2 - MAIN PROCESS                           *
003060***********************************************************************
003070 2-MAIN-PROCESS.
003080     PERFORM 23-MATCH-MERGE
003090         THRU 2399-MATCH-MERGE-EXIT
003100     .
003110 2-MAIN-PROCESS-EXIT.
003120     EXIT.
003130 EJECT
003140***********************************************************************
003150*   23 - CLASSIC TWO-FILE MATCH/MERGE, LOW KEY ADVANCES FIRST        *
003160*   231 - A COST ROW WAS HELD BACK WAITING FOR ITS LCA GROUP TO      *
003170*         FINISH - FLUSH IT NOW IF THE GROUP HAS ENDED               *
003180*   232 - ONE SIDE IS EXHAUSTED - DRAIN THE OTHER SIDE               *
003190*   233 - BOTH SIDES STILL ACTIVE - COMPARE KEYS                     *
003200***********************************************************************
003210 23-MATCH-MERGE.
003220*    BOTH FILES ARE KEYED BY THE SAME GUID AND COME IN THAT ORDER
003230*    OFF THEIR RESPECTIVE CALCULATORS, SO THIS IS A STRAIGHT
003240*    SEQUENTIAL MATCH/MERGE - NO SORT STEP IS NEEDED BEFORE IT.
003250     IF COST-PENDING
003260*    A COST-SIDE WRITE WAS DEFERRED UNTIL THE WHOLE LCA GROUP HAD
003270*    BEEN SEEN (SO THE SHARED BIT WOULD BE FULLY FOLDED) - IF THE
003280*    GROUP HAS NOW MOVED ON, WRITE IT AND CATCH UP THE COST FILE.
003290        IF LCA-EOF OR LCA-KEY-GUID NOT = WS-GROUP-GUID
003300           PERFORM 242-WRITE-COST-SIDE
003310               THRU 2429-WRITE-COST-SIDE-EXIT
003320           PERFORM 22-READ-COST
003330               THRU 2299-READ-COST-EXIT
003340           SET COST-NOT-PENDING TO TRUE
003350           GO TO 2399-MATCH-MERGE-EXIT
003360        END-IF
003370     END-IF
003380     IF LCA-EOF AND COST-EOF
003390        GO TO 2399-MATCH-MERGE-EXIT
003400     END-IF
003410*    THE LCA SIDE IS EXHAUSTED BUT THE COST SIDE STILL HAS ROWS -
003420*    EACH REMAINING COST ROW STANDS ALONE AND GOES OUT ON ITS OWN.
003430     IF LCA-EOF
003440        PERFORM 242-WRITE-COST-SIDE
003450            THRU 2429-WRITE-COST-SIDE-EXIT
003460        PERFORM 22-READ-COST
003470            THRU 2299-READ-COST-EXIT
003480        GO TO 2399-MATCH-MERGE-EXIT
003490     END-IF
003500     IF COST-EOF
003510        PERFORM 241-WRITE-LCA-SIDE
003520            THRU 2419-WRITE-LCA-SIDE-EXIT
003530* CC-331 FOLLOW-UP - THE COST FILE IS EXHAUSTED SO THIS LCA ROW
003540* STANDS ALONE; CLEAR THE SHARED FLAG SO IT CANNOT CARRY OVER
003550* ONTO THE NEXT LCA-ONLY ROW'S COMBINED RECORD.
003560        MOVE 'N' TO WS-GROUP-SHARED-IND
003570        PERFORM 21-READ-LCA
003580            THRU 2199-READ-LCA-EXIT
003590        GO TO 2399-MATCH-MERGE-EXIT
003600     END-IF
003610     IF LCA-KEY-GUID = COSTR-GUID
003620* CC-331 FOLLOW-UP - A NEW GROUP IS STARTING; CLEAR ANY SHARED BIT
003630* LEFT STANDING FROM THE PRIOR GROUP BEFORE FOLDING IN THIS ROW'S
003640* OWN SHARED INDICATOR.
003650        MOVE 'N' TO WS-GROUP-SHARED-IND
003660        MOVE LCA-KEY-GUID TO WS-GROUP-GUID
003670        SET COST-PENDING TO TRUE
003680        PERFORM 241-WRITE-LCA-SIDE
003690            THRU 2419-WRITE-LCA-SIDE-EXIT
003700        PERFORM 21-READ-LCA
003710            THRU 2199-READ-LCA-EXIT
003720     ELSE
003730*    THE GUIDS DIFFER AND NEITHER FILE IS AT EOF - WHICHEVER KEY
003740*    IS LOW MUST BE A GUID WITH NO COUNTERPART ON THE OTHER SIDE
003750*    YET (ITS PARTNER ROW HAS NOT BEEN REACHED), SO IT GOES OUT
003760*    ALONE AND THAT FILE ADVANCES TO CATCH UP.
003770        IF LCA-KEY-GUID < COSTR-GUID
003780           MOVE 'N' TO WS-GROUP-SHARED-IND
003790           PERFORM 241-WRITE-LCA-SIDE
003800               THRU 2419-WRITE-LCA-SIDE-EXIT
003810           PERFORM 21-READ-LCA
003820               THRU 2199-READ-LCA-EXIT
003830        ELSE
003840           PERFORM 242-WRITE-COST-SIDE
003850               THRU 2429-WRITE-COST-SIDE-EXIT
003860           PERFORM 22-READ-COST
003870               THRU 2299-READ-COST-EXIT
003880        END-IF
003890     END-IF
003900     .
003910 2399-MATCH-MERGE-EXIT.
003920     EXIT.
003930 EJECT
003940***********************************************************************
003950*  241 - WRITE ONE LCA-SIDE COMBINED RECORD, FOLDING THE ROW'S OWN   *
003960*  SHARED BIT INTO THE RUNNING GROUP-SHARED FLAG                    *
003970***********************************************************************
003980 241-WRITE-LCA-SIDE.
003990*    ANY LCA ROW IN THE GROUP REPORTING SHARED='Y' MARKS THE WHOLE
004000*    GROUP AS SHARED FOR THE COST-SIDE ROW WRITTEN LATER - ONE
004010*    SHARED MATERIAL LAYER IS ENOUGH TO FLAG THE ELEMENT.
004020     IF LCAR-SHARED = 'Y'
004030        SET GROUP-SHARED TO TRUE
004040     END-IF
004050     INITIALIZE COMBIND-REC
004060     MOVE 'LCA '            TO CMB-TYPE
004070     MOVE LCAR-GUID         TO CMB-GUID
004080     MOVE LCAR-EBKP         TO CMB-EBKP
004090     MOVE LCAR-SHARED       TO CMB-SHARED
004100     MOVE LCAR-FAILED       TO CMB-FAILED
004110     MOVE LCAR-MATERIAL     TO CMB-MATERIAL
004120     MOVE LCAR-KBOB-NAME    TO CMB-KBOB-NAME
004130     MOVE LCAR-GWP-ABS      TO CMB-GWP-ABS
004140     MOVE LCAR-PENR-ABS     TO CMB-PENR-ABS
004150     MOVE LCAR-UBP-ABS      TO CMB-UBP-ABS
004160     MOVE LCAR-ERROR        TO CMB-ERROR
004170     MOVE WS-RUN-ID         TO CMB-RUN-ID
004180     MOVE WS-RUN-DATE-8     TO CMB-COMBINE-DATE
004190     WRITE COMBIND-REC
004200     IF WS-COMBIND-STATUS NOT = '00'
004210        DISPLAY MSG01-IO-ERROR ' COMBIND ' WS-COMBIND-STATUS
004220        GO TO EOJ99-ABEND
004230     END-IF
004240     ADD 1 TO WS-COMBINED-CNTR
004250     .
004260 2419-WRITE-LCA-SIDE-EXIT.
004270     EXIT.
004280 EJECT
004290***********************************************************************
004300*  242 - WRITE THE ONE COST-SIDE COMBINED RECORD FOR A GUID GROUP,   *
004310*  CARRYING THE GROUP-SHARED FLAG FOLDED UP FROM THE LCA ROWS        *
004320***********************************************************************
004330 242-WRITE-COST-SIDE.
004340*    THE COST SIDE NEVER CARRIES ITS OWN SHARED INDICATOR (THE
004350*    COST CALCULATOR FIRES ONCE PER GUID, NOT ONCE PER MATERIAL) -
004360*    SO CMB-SHARED COMES FROM THE FOLDED GROUP FLAG, NOT THE ROW.
004370     INITIALIZE COMBIND-REC
004380     MOVE 'COST'            TO CMB-TYPE
004390     MOVE COSTR-GUID        TO CMB-GUID
004400     MOVE COSTR-EBKP        TO CMB-EBKP
004410     MOVE WS-GROUP-SHARED-IND TO CMB-SHARED
004420     MOVE COSTR-FAILED      TO CMB-FAILED
004430     MOVE COSTR-TOTAL-COST  TO CMB-TOTAL-COST
004440     MOVE COSTR-ERROR       TO CMB-ERROR
004450     MOVE WS-RUN-ID         TO CMB-RUN-ID
004460     MOVE WS-RUN-DATE-8     TO CMB-COMBINE-DATE
004470     WRITE COMBIND-REC
004480     IF WS-COMBIND-STATUS NOT = '00'
004490        DISPLAY MSG01-IO-ERROR ' COMBIND ' WS-COMBIND-STATUS
004500        GO TO EOJ99-ABEND
004510     END-IF
004520     ADD 1 TO WS-COMBINED-CNTR
004530*    THE GROUP-SHARED FLAG IS RESET HERE BECAUSE THE COST-SIDE
004540*    ROW IS THE LAST ROW WRITTEN FOR THIS GUID GROUP - THE NEXT
004550*    GROUP MUST START WITH A CLEAN FLAG, NOT A CARRIED-OVER 'Y'.
004560     MOVE 'N' TO WS-GROUP-SHARED-IND
004570     .
004580 2429-WRITE-COST-SIDE-EXIT.
004590     EXIT.
004600 EJECT
004610***********************************************************************
004620*                    EOJ9 - CLOSE FILES AND REPORT                   *
004630***********************************************************************
004640 EOJ9-CLOSE-FILES.
004650*    WS-COMBINED-CNTR SHOULD TIE BACK TO WS-LCA-CNTR PLUS THE
004660*    NUMBER OF DISTINCT GUIDS ON THE COST SIDE - AN OPERATOR
004670*    CHECKING THIS MESSAGE CAN SPOT A DROPPED GROUP AT A GLANCE.
004680     CLOSE LCARES-FILE COSTRES-FILE COMBIND-FILE
004690     MOVE WS-RUN-DATE-8 TO WS-RUN-DATE-PRINT
004700     DISPLAY 'BKCOMBIN PROCESSING COMPLETE - ' WS-RUN-DATE-PRINT
004710     DISPLAY 'LCA ROWS READ:      ' WS-LCA-CNTR
004720     DISPLAY 'COST ROWS READ:     ' WS-COST-CNTR
004730     DISPLAY 'COMBINED ROWS WRITTEN: ' WS-COMBINED-CNTR
004740     .
004750 EOJ9999-EXIT.
004760     EXIT.
004770 EJECT
004780***********************************************************************
004790*                          EOJ99 - ABEND                             *
004800***********************************************************************
004810 EOJ99-ABEND.
004820     DISPLAY 'PROGRAM ABENDING - BKCOMBIN'
004830     MOVE 16 TO RETURN-CODE
004840     GOBACK
004850     .
