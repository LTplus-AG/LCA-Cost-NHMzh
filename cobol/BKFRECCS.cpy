000100***********************************************************************
000200*    BKFRECCS  --  COST RESULT RECORD (ONE PER ELEMENT)              *
000300*    WRITTEN BY BKCSTCAL, CONSUMED BY BKCOMBIN.                      *
000400*---------------------------------------------------------------------*
000500* 2025-11-04  RKM  WORK ORDER LCA-0091 - INITIAL COPY MEMBER          *
000600* 2025-11-20  RKM  WORK ORDER LCA-0098 - WIDENED TO PRODUCTION WIDTH *
000700*             - ADDED RUN/CALCULATION AUDIT FIELDS AND A CONDITION   *
000800*             NAME ON THE FAILED INDICATOR.                          *
000900***********************************************************************
001000    05  COSTR-GUID                   PIC X(22).
001100    05  COSTR-EBKP                   PIC X(10).
001200    05  COSTR-TOTAL-COST             PIC S9(9)V9(2).
001300    05  COSTR-UNIT-COST              PIC S9(7)V9(2).
001400    05  COSTR-REF-UNIT               PIC X(02).
001500    05  COSTR-QTY-USED               PIC S9(7)V9(2).
001600    05  COSTR-FAILED                 PIC X(01).
001700        88  COSTR-IS-FAILED          VALUE 'Y'.
001800        88  COSTR-NOT-FAILED         VALUE 'N'.
001900    05  COSTR-ERROR                  PIC X(60).
002000* RUN / CALCULATION AUDIT TRAIL
002100    05  COSTR-RUN-ID                 PIC X(08).
002200    05  COSTR-CALC-DATE              PIC X(08).
002300    05  COSTR-CALC-PROGRAM           PIC X(08).
002400    05  FILLER                       PIC X(06).
