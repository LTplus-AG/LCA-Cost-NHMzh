000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.       BKSUMRPT.
000120 AUTHOR.           K FANKHAUSER.
000130 INSTALLATION.     KENNWERT DATENZENTRALE.
000140 DATE-WRITTEN.     12/1989.
000150 DATE-COMPILED.
000160 SECURITY.         INTERNAL USE ONLY - NOT FOR DISTRIBUTION.
000170***********************************************************************
000180*                                                                     *
000190*A    ABSTRACT..                                                      *
000200*  READS THE COMBINED LCA/COST EXTRACT AND PRINTS THE GRAND TOTAL     *
000210*  SUMMARY REPORT - TOTAL COST, TOTAL CO2, TOTAL PRIMARY ENERGY AND   *
000220*  TOTAL UBP ACROSS ALL NON-FAILED COMPONENTS, FOLLOWED BY A LISTING  *
000230*  OF EVERY FAILED COMPONENT.  AMOUNTS ARE EDITED SWISS STYLE - AN    *
000240*  APOSTROPHE AS THE THOUSANDS SEPARATOR AND A COMMA AS THE DECIMAL   *
000250*  POINT - FOR THE ZURICH AND BERN OFFICES.                          *
000260*                                                                     *
000270*J    JCL..                                                           *
000280*                                                                      *
000290* //BKSUMRPT EXEC PGM=BKSUMRPT                                        *
000300* //SYSOUT   DD SYSOUT=*                                              *
000310* //COMBIND  DD DSN=KWD.LCA.COMBINED.OUTPUT,DISP=SHR                  *
000320* //REPORT   DD DSN=KWD.LCA.SUMMARY.REPORT,DISP=(,CATLG,CATLG)        *
000330*                                                                      *
000340*P    ENTRY PARAMETERS..                                              *
000350*     NONE.                                                           *
000360*                                                                      *
000370*E    ERRORS DETECTED BY THIS ELEMENT..                               *
000380*     I/O ERROR ON FILES - SEE MSG01-IO-ERROR ON THE SYSOUT DISPLAY.  *
000390*     FAILED COMPONENT TABLE FULL - SEE MSG02-TABLE-FULL.             *
000400*                                                                      *
000410*C    ELEMENTS INVOKED BY THIS ELEMENT..                               *
000420*     NONE.                                                           *
000430*                                                                      *
000440*U    USER CONSTANTS AND TABLES REFERENCED..                          *
000450*     BKRECMAX - BK-MAX-COSTREF-ENTRIES REUSED AS THE FAILED-ITEM     *
000460*     TABLE CEILING (SAME PRACTICAL ORDER OF MAGNITUDE).              *
000470*                                                                      *
000480*---------------------------------------------------------------------*
000490* DATE       INIT  WORK ORDER   DESCRIPTION                           *
000500* ---------  ----  -----------  ------------------------------------  *
000510* 12/07/89   KF    EBK-0016     INITIAL WRITE-UP OF THE SUMMARY       *
000520*                               REPORT AGAINST THE COMBINED EXTRACT.  *
000530* 02/22/98   DLS   Y2K-0040     Y2K REVIEW - WS-RUN-DATE WINDOWED    *
000540*                               ON CENTURY 19/20 BREAK AT YEAR 50.   *
000550* 09/09/14   PWT   EBK-0044     SWISS NUMBER EDIT ROUTINE ADDED -    *
000560*                               CLIENT OFFICES WANTED APOSTROPHE     *
000570*                               THOUSANDS AND COMMA DECIMAL POINTS.  *
000580* 11/06/25   RKM   LCA-0093     REBUILT ONTO THE NEW COMBINED LCA/   *
000590*                               COST EXTRACT FOR THE EBKP-H/KBOB     *
000600*                               REWRITE; FAILED LIST NOW KEPT IN A   *
000610*                               WORKING STORAGE TABLE INSTEAD OF A   *
000620*                               SCRATCH FILE.                        *
000630* 11/20/25   RKM   LCA-0098     Y2K-0040 FIX MADE REAL - ADDED A RUN *
000640*                               DATE FIELD AND CENTURY WINDOWING,    *
000650*                               PRINTED ON THE REPORT; WIDENED THE   *
000660*                               SWISS EDIT FIELDS SO THE UBP GRAND   *
000670*                               TOTAL NO LONGER TRUNCATES.           *
000680*                                                                      *
000690***********************************************************************
000700 EJECT
000710 ENVIRONMENT DIVISION.
000720 CONFIGURATION SECTION.
000730 SPECIAL-NAMES.
000740     C01 IS TOP-OF-FORM.
000750 INPUT-OUTPUT SECTION.
000760 FILE-CONTROL.
000770     SELECT COMBIND-FILE   ASSIGN TO COMBIND
000780         ORGANIZATION IS LINE SEQUENTIAL
000790         FILE STATUS IS WS-COMBIND-STATUS.
000800     SELECT REPORT-FILE    ASSIGN TO REPORT
000810         ORGANIZATION IS LINE SEQUENTIAL
000820         FILE STATUS IS WS-REPORT-STATUS.
000830 EJECT
000840 DATA DIVISION.
000850 FILE SECTION.
000860 FD  COMBIND-FILE
000870     RECORDING MODE IS F.
000880 01  COMBIND-REC.
000890     COPY BKFRECCB.
000900 01  COMBIND-KEY-VIEW REDEFINES COMBIND-REC.
000910     05  CMB-KEY-TYPE             PIC X(04).
000920     05  CMB-KEY-GUID             PIC X(22).
000930     05  FILLER                   PIC X(207).
000940 EJECT
000950 FD  REPORT-FILE
000960     RECORDING MODE IS F.
000970 01  REPORT-REC                   PIC X(132).
000980 EJECT
000990 WORKING-STORAGE SECTION.
001000 01  FILLER                       PIC X(32)
001010     VALUE 'BKSUMRPT WORKING STORAGE BEGINS'.
001020***********************************************************************
001030*                     READ ONLY CONSTANTS                            *
001040***********************************************************************
001050 01  BK-SHOP-CONSTANTS.
001060     COPY BKRECMAX.
001070 01  READ-ONLY-WORK-AREA.
001080     05  WS-DUMMY                 PIC X VALUE SPACE.
001090     05  MSG01-IO-ERROR           PIC X(19)
001100                                  VALUE 'I/O ERROR ON FILE -'.
001110     05  MSG02-TABLE-FULL         PIC X(29)
001120                                  VALUE 'FAILED COMPONENT TABLE FULL-'.
001130* SWITCHES AREA
001140     05  WS-COMBIND-EOF-IND       PIC X(01).
001150         88  COMBIND-EOF          VALUE 'Y'.
001160         88  COMBIND-NOT-EOF      VALUE 'N'.
001170* I-O FILE STATUS AREA
001180     05  WS-COMBIND-STATUS        PIC X(02).
001190     05  WS-REPORT-STATUS         PIC X(02).
001200     05  FILLER                   PIC X(08).
001210 EJECT
001220***********************************************************************
001230*                   V A R I A B L E   D A T A   A R E A S            *
001240***********************************************************************
001250 01  VARIABLE-WORK-AREA.
001260* GRAND TOTAL ACCUMULATORS
001270     05  WS-TOTAL-COST-RAW        PIC S9(9)V9(2) COMP-3 VALUE 0.
001280     05  WS-TOTAL-GWP-RAW         PIC S9(11)V9(3) COMP-3 VALUE 0.
001290     05  WS-TOTAL-PENR-RAW        PIC S9(11)V9(3) COMP-3 VALUE 0.
001300     05  WS-TOTAL-UBP-RAW         PIC S9(13) COMP-3 VALUE 0.
001310* EDIT WORK AREA - WIDENED PER LCA-0098 SO WS-TOTAL-UBP-RAW'S 13
001320* INTEGER DIGITS DO NOT TRUNCATE ON THE WAY THROUGH THE SWISS EDIT.
001330     05  WS-EDIT-AMOUNT           PIC 9(13)V9(2).
001340     05  WS-EDIT-AREA.
001350         10  WS-EDIT-PIC          PIC Z,ZZZ,ZZZ,ZZZ,ZZ9.99.
001360     05  WS-EDIT-CHARS REDEFINES WS-EDIT-AREA.
001370         10  WS-EDIT-CHAR         PIC X(01) OCCURS 20 TIMES.
001380     05  WS-EDIT-RESULT           PIC X(20).
001390     05  WS-EDIT-IDX              PIC S9(04) COMP-3.
001400     05  WS-FAILED-SUB            PIC S9(04) COMP-3.
001410* WS-FAILED-SUB DRIVES THE 295 PRINT LOOP BY SUBSCRIPT RATHER
001420* THAN A SEPARATE OCCURS INDEX - THE FAILED TABLE IS WALKED ONCE
001430* AT END OF RUN, SO A DEDICATED INDEX WOULD BUY NOTHING HERE.
001440* RUN DATE AREA - Y2K-0040 FIX MADE REAL
001450     05  WS-RUN-DATE.
001460         10  WS-RUN-YY            PIC 9(02).
001470         10  WS-RUN-MM            PIC 9(02).
001480         10  WS-RUN-DD            PIC 9(02).
001490     05  WS-RUN-CENTURY           PIC X(02) VALUE SPACES.
001500     05  WS-RUN-DATE-8.
001510         10  WS-RUN-CC-OUT        PIC X(02).
001520         10  WS-RUN-YY-OUT        PIC X(02).
001530         10  WS-RUN-MM-OUT        PIC X(02).
001540         10  WS-RUN-DD-OUT        PIC X(02).
001550* COUNTERS
001560     05  WS-WORK-COUNTERS.
001570         10  WS-READ-CNTR         PIC S9(9) COMP-3 VALUE 0.
001580* WS-FAILED-CNTR COUNTS EVERY FAILED ROW SEEN, EVEN PAST THE
001590* POINT THE 500-ENTRY TABLE FILLS UP - WS-FAILED-COUNT BELOW
001600* CAPS AT THE TABLE SIZE BUT THE SYSOUT TOTAL MUST STILL BE TRUE.
001610         10  WS-FAILED-CNTR       PIC S9(9) COMP-3 VALUE 0.
001620     05  FILLER                   PIC X(08).
001630 EJECT
001640***********************************************************************
001650*           FAILED COMPONENT TABLE - ONE ENTRY PER FAILED ROW        *
001660***********************************************************************
001670 01  FAILED-TABLE-AREA.
001680* THE FAILED LIST IS KEPT RIGHT HERE IN WORKING STORAGE, NOT ON
001690* A SCRATCH FILE, SINCE LCA-0093 - A RUN RARELY FAILS MORE THAN
001700* A HANDFUL OF ELEMENTS AND THE TABLE NEVER OUTLIVES THIS RUN.
001710     05  WS-FAILED-COUNT          PIC S9(05) COMP-3 VALUE 0.
001720     05  WS-FAILED-TABLE OCCURS 1 TO 500 TIMES
001730             DEPENDING ON WS-FAILED-COUNT.
001740         10  WS-FAILED-GUID       PIC X(22).
001750         10  WS-FAILED-EBKP       PIC X(10).
001760         10  WS-FAILED-ERROR      PIC X(60).
001770         10  FILLER               PIC X(08).
001780* WS-FAILED-GUID-VIEW IS A RAW-BYTES REDEFINE OF THE SAME TABLE -
001790* IT IS NOT USED FOR LOOKUP TODAY BUT GIVES A DUMP-FRIENDLY VIEW
001800* OF EACH ENTRY'S LEADING GUID BYTES WHEN TRACING A BAD ROW.
001810     05  WS-FAILED-GUID-VIEW REDEFINES WS-FAILED-TABLE
001820             OCCURS 1 TO 500 TIMES
001830             DEPENDING ON WS-FAILED-COUNT.
001840         10  WS-FAILED-KEY-GUID   PIC X(22).
001850         10  FILLER               PIC X(78).
001860 EJECT
001870 01  FILLER                       PIC X(32)
001880     VALUE 'BKSUMRPT WORKING STORAGE ENDS  '.
001890 EJECT
001900***********************************************************************
001910*                        PROCEDURE DIVISION                         *
001920***********************************************************************
001930 PROCEDURE DIVISION.
001940     PERFORM 1-INITIALIZATION
001950         THRU 199-INITIALIZATION-EXIT
001960     PERFORM 11-OPEN-FILES
001970         THRU 1199-OPEN-FILES-EXIT
001980     PERFORM 21-READ-COMBINED
001990         THRU 2199-READ-COMBINED-EXIT
002000     PERFORM 2-MAIN-PROCESS
002010         THRU 2-MAIN-PROCESS-EXIT
002020         UNTIL COMBIND-EOF
002030     PERFORM EOJ9-PRINT-REPORT
002040         THRU EOJ9999-EXIT
002050     GOBACK
002060     .
002070 EJECT
002080***********************************************************************
002090*                        1 - INITIALIZATION                         *
002100***********************************************************************
002110 1-INITIALIZATION.
002120*    THE FOUR GRAND TOTAL ACCUMULATORS WERE ALREADY ZEROED BY
002130*    THE VALUE CLAUSES WHEN THIS PROGRAM LOADED - INITIALIZE
002140*    HERE JUST RE-ZEROES THEM SHOULD THIS RUN EVER BE RESTARTED
002150*    UNDER A RESTART JCL STEP WITHOUT A FRESH PROGRAM LOAD.
002160     INITIALIZE VARIABLE-WORK-AREA
002170     MOVE 0 TO WS-FAILED-COUNT
002180     MOVE 'N' TO WS-COMBIND-EOF-IND
002190     ACCEPT WS-RUN-DATE FROM DATE
002200     PERFORM 15-WINDOW-RUN-CENTURY
002210         THRU 1599-WINDOW-RUN-CENTURY-EXIT
002220     .
002230 199-INITIALIZATION-EXIT.
002240     EXIT.
002250 EJECT
002260***********************************************************************
002270*     15 - WINDOW THE TWO-DIGIT RUN YEAR ONTO A FOUR-DIGIT CENTURY    *
002280*     PER Y2K-0040 - BREAK AT YEAR 50.                                *
002290***********************************************************************
002300 15-WINDOW-RUN-CENTURY.
002310     IF WS-RUN-YY < 50
002320        MOVE '20' TO WS-RUN-CENTURY
002330     ELSE
002340        MOVE '19' TO WS-RUN-CENTURY
002350     END-IF
002360     MOVE WS-RUN-CENTURY TO WS-RUN-CC-OUT
002370     MOVE WS-RUN-YY      TO WS-RUN-YY-OUT
002380     MOVE WS-RUN-MM      TO WS-RUN-MM-OUT
002390     MOVE WS-RUN-DD      TO WS-RUN-DD-OUT
002400     .
002410 1599-WINDOW-RUN-CENTURY-EXIT.
002420     EXIT.
002430 EJECT
002440***********************************************************************
002450*                        11 - OPEN ALL FILES                        *
002460***********************************************************************
002470 11-OPEN-FILES.
002480*    COMBIND-FILE IS THE ONLY INPUT TO THIS PROGRAM - IT NEVER
002490*    GOES BACK TO THE ORIGINAL LCARES/COSTRES EXTRACTS, ONLY THE
002500*    ALREADY-FOLDED COMBINED FILE BKCOMBIN PRODUCED.
002510     OPEN INPUT  COMBIND-FILE
002520     OPEN OUTPUT REPORT-FILE
002530     IF WS-COMBIND-STATUS NOT = '00' OR WS-REPORT-STATUS NOT = '00'
002540        DISPLAY MSG01-IO-ERROR ' OPEN'
002550        GO TO EOJ99-ABEND
002560     END-IF
002570     .
002580 1199-OPEN-FILES-EXIT.
002590     EXIT.
002600 EJECT
002610***********************************************************************
002620*               21 - READ NEXT COMBINED RESULT RECORD                *
002630***********************************************************************
002640 21-READ-COMBINED.
002650     READ COMBIND-FILE
002660         AT END SET COMBIND-EOF TO TRUE
002670     END-READ
002680     IF NOT COMBIND-EOF
002690        IF WS-COMBIND-STATUS NOT = '00'
002700           DISPLAY MSG01-IO-ERROR ' COMBIND ' WS-COMBIND-STATUS
002710           GO TO EOJ99-ABEND
002720        END-IF
002730        ADD 1 TO WS-READ-CNTR
002740     END-IF
002750     .
002760 2199-READ-COMBINED-EXIT.
002770     EXIT.
002780 EJECT
002790***********************************************************************
002800*                        2 - MAIN PROCESS                           *
002810***********************************************************************
002820 2-MAIN-PROCESS.
002830*    A FAILED ROW (LCA OR COST TYPE ALIKE) IS SET ASIDE FOR THE
002840*    FAILED-COMPONENTS SECTION AND NEVER FOLDED INTO A GRAND
002850*    TOTAL - A PARTIAL OR ZERO RESULT MUST NOT POLLUTE THE SUMS.
002860     IF CMB-FAILED = 'Y'
002870        PERFORM 23-SAVE-FAILED-ITEM
002880            THRU 2399-SAVE-FAILED-ITEM-EXIT
002890     ELSE
002900        PERFORM 22-ACCUMULATE-TOTALS
002910     END-IF
002920     PERFORM 21-READ-COMBINED
002930         THRU 2199-READ-COMBINED-EXIT
002940     .
002950 2-MAIN-PROCESS-EXIT.
002960     EXIT.
002970 EJECT
002980***********************************************************************
002990*       22 - FOLD A NON-FAILED COMPONENT INTO THE GRAND TOTALS       *
003000***********************************************************************
003010 22-ACCUMULATE-TOTALS.
003020*    THE LCA AND COST ROWS IN THE COMBINED FILE CARRY DIFFERENT
003030*    FACTS - AN LCA-TYPE ROW IS ONE MATERIAL LAYER'S GWP/PENR/
003040*    UBP, A COST-TYPE ROW IS THE WHOLE ELEMENT'S TOTAL COST - SO
003050*    EACH TYPE FOLDS INTO ITS OWN SET OF GRAND TOTAL FIELDS.
003060     IF CMB-TYPE = 'LCA '
003070        ADD CMB-GWP-ABS  TO WS-TOTAL-GWP-RAW
003080        ADD CMB-PENR-ABS TO WS-TOTAL-PENR-RAW
003090        ADD CMB-UBP-ABS  TO WS-TOTAL-UBP-RAW
003100     ELSE
003110        IF CMB-TYPE = 'COST'
003120           ADD CMB-TOTAL-COST TO WS-TOTAL-COST-RAW
003130        END-IF
003140     END-IF
003150     .
003160 EJECT
003170***********************************************************************
003180*     23 - SAVE ONE FAILED COMPONENT FOR THE END-OF-REPORT LISTING   *
003190***********************************************************************
003200 23-SAVE-FAILED-ITEM.
003210*    WS-FAILED-CNTR IS BUMPED BEFORE THE TABLE-FULL CHECK SO THE
003220*    SYSOUT TOTAL AT END OF RUN REFLECTS EVERY FAILURE, EVEN ANY
003230*    OVERFLOW PAST THE 500TH ENTRY THAT COULD NOT BE LISTED.
003240     ADD 1 TO WS-FAILED-CNTR
003250*    500 FAILED COMPONENTS IN ONE RUN WOULD MEAN SOMETHING IS
003260*    BADLY WRONG UPSTREAM (A BAD MATMAP LOAD, A MISSING EXTRACT
003270*    COLUMN) - THE TABLE CEILING PROTECTS WORKING STORAGE, IT
003280*    DOES NOT SILENTLY DROP A FEW STRAGGLERS.
003290     IF WS-FAILED-COUNT >= 500
003300        DISPLAY MSG02-TABLE-FULL ' ' CMB-GUID
003310        GO TO 2399-SAVE-FAILED-ITEM-EXIT
003320     END-IF
003330     ADD 1 TO WS-FAILED-COUNT
003340     MOVE CMB-GUID  TO WS-FAILED-GUID(WS-FAILED-COUNT)
003350     MOVE CMB-EBKP  TO WS-FAILED-EBKP(WS-FAILED-COUNT)
003360     MOVE CMB-ERROR TO WS-FAILED-ERROR(WS-FAILED-COUNT)
003370     .
003380 2399-SAVE-FAILED-ITEM-EXIT.
003390     EXIT.
003400 EJECT
003410***********************************************************************
003420*                 EOJ9 - PRINT THE SUMMARY REPORT                    *
003430*   291/292/293/294 - THE FOUR GRAND TOTAL LINES                     *
003440*   295             - THE FAILED COMPONENTS SECTION                  *
003450***********************************************************************
003460 EOJ9-PRINT-REPORT.
003470*    THE REPORT HEADING AND RUN DATE LINE GO OUT FIRST SO THE
003480*    ZURICH AND BERN OFFICES CAN TELL AT A GLANCE WHICH BATCH
003490*    CYCLE A PRINTED SUMMARY CAME FROM.
003500     MOVE 'Summary Report:' TO REPORT-REC
003510     WRITE REPORT-REC
003520     MOVE SPACES TO REPORT-REC
003530     STRING 'Run Date: ' DELIMITED BY SIZE
003540            WS-RUN-DATE-8 DELIMITED BY SIZE
003550            INTO REPORT-REC
003560     END-STRING
003570     WRITE REPORT-REC
003580     PERFORM 291-PRINT-COST-LINE
003590     PERFORM 292-PRINT-CO2-LINE
003600     PERFORM 293-PRINT-PENR-LINE
003610     PERFORM 294-PRINT-UBP-LINE
003620     MOVE SPACES TO REPORT-REC
003630     WRITE REPORT-REC
003640     MOVE 'Failed Components:' TO REPORT-REC
003650     WRITE REPORT-REC
003660*    WS-FAILED-COUNT CAN BE ZERO - A CLEAN RUN WITH NO FAILURES
003670*    PRINTS THE HEADING LINE ABOVE WITH NO DETAIL LINES UNDER IT,
003680*    WHICH IS THE CORRECT REPORT FOR A ZERO-FAILURE BATCH.
003690     PERFORM 295-PRINT-FAILED-SECTION
003700         VARYING WS-FAILED-SUB FROM 1 BY 1
003710         UNTIL WS-FAILED-SUB > WS-FAILED-COUNT
003720     CLOSE COMBIND-FILE REPORT-FILE
003730     DISPLAY 'BKSUMRPT PROCESSING COMPLETE'
003740     DISPLAY 'RECORDS READ:    ' WS-READ-CNTR
003750     DISPLAY 'FAILED RECORDS:  ' WS-FAILED-CNTR
003760     .
003770 EOJ9999-EXIT.
003780     EXIT.
003790 EJECT
003800***********************************************************************
003810*                   291 - TOTAL COST REPORT LINE                     *
003820***********************************************************************
003830 291-PRINT-COST-LINE.
003840*    EACH 29X PARAGRAPH MOVES ITS OWN GRAND TOTAL INTO THE SHARED
003850*    WS-EDIT-AMOUNT FIELD, RUNS IT THROUGH THE SAME SWISS EDIT
003860*    ROUTINE, AND STRINGS ITS OWN LABEL AND UNIT AROUND THE
003870*    RESULT - ONE EDIT ROUTINE SERVES ALL FOUR REPORT LINES.
003880     MOVE WS-TOTAL-COST-RAW TO WS-EDIT-AMOUNT
003890     PERFORM 30-EDIT-SWISS-AMOUNT
003900         THRU 3099-EDIT-SWISS-AMOUNT-EXIT
003910     MOVE SPACES TO REPORT-REC
003920     STRING 'Total Cost: ' DELIMITED BY SIZE
003930            WS-EDIT-RESULT DELIMITED BY SIZE
003940            ' Chf'         DELIMITED BY SIZE
003950            INTO REPORT-REC
003960     END-STRING
003970     WRITE REPORT-REC
003980     .
003990 EJECT
004000***********************************************************************
004010*                   292 - TOTAL CO2 REPORT LINE                      *
004020***********************************************************************
004030 292-PRINT-CO2-LINE.
004040     MOVE WS-TOTAL-GWP-RAW TO WS-EDIT-AMOUNT
004050     PERFORM 30-EDIT-SWISS-AMOUNT
004060         THRU 3099-EDIT-SWISS-AMOUNT-EXIT
004070     MOVE SPACES TO REPORT-REC
004080     STRING 'Total CO2 Emissions: ' DELIMITED BY SIZE
004090            WS-EDIT-RESULT           DELIMITED BY SIZE
004100            ' kg CO2-eq'              DELIMITED BY SIZE
004110            INTO REPORT-REC
004120     END-STRING
004130     WRITE REPORT-REC
004140     .
004150 EJECT
004160***********************************************************************
004170*               293 - TOTAL PRIMARY ENERGY REPORT LINE                *
004180***********************************************************************
004190 293-PRINT-PENR-LINE.
004200*    NON-RENEWABLE PRIMARY ENERGY IS REPORTED IN KWH OIL-EQUIVALENT,
004210*    NOT RAW KWH, PER THE SAME KBOB CONVENTION BKLCACAL USES WHEN
004220*    IT COMPUTES LCAR-PENR-ABS ON THE DETAIL SIDE.
004230     MOVE WS-TOTAL-PENR-RAW TO WS-EDIT-AMOUNT
004240     PERFORM 30-EDIT-SWISS-AMOUNT
004250         THRU 3099-EDIT-SWISS-AMOUNT-EXIT
004260     MOVE SPACES TO REPORT-REC
004270     STRING 'Total Primary Energy (non-renewable): ' DELIMITED BY SIZE
004280            WS-EDIT-RESULT                             DELIMITED BY SIZE
004290            ' kWh oil-eq'                              DELIMITED BY SIZE
004300            INTO REPORT-REC
004310     END-STRING
004320     WRITE REPORT-REC
004330     .
004340 EJECT
004350***********************************************************************
004360*                     294 - TOTAL UBP REPORT LINE                     *
004370***********************************************************************
004380 294-PRINT-UBP-LINE.
004390*    UBP IS A DIMENSIONLESS SCORE (SWISS ECO-POINTS) WITH NO
004400*    DECIMAL PLACES IN PRACTICE, BUT IT STILL FLOWS THROUGH THE
004410*    SAME 9(13)V9(2) EDIT AMOUNT AS THE OTHER THREE TOTALS.
004420     MOVE WS-TOTAL-UBP-RAW TO WS-EDIT-AMOUNT
004430     PERFORM 30-EDIT-SWISS-AMOUNT
004440         THRU 3099-EDIT-SWISS-AMOUNT-EXIT
004450     MOVE SPACES TO REPORT-REC
004460     STRING 'Total UBP: ' DELIMITED BY SIZE
004470            WS-EDIT-RESULT DELIMITED BY SIZE
004480            INTO REPORT-REC
004490     END-STRING
004500     WRITE REPORT-REC
004510     .
004520 EJECT
004530***********************************************************************
004540*              295 - ONE FAILED COMPONENT DETAIL LINE                 *
004550***********************************************************************
004560 295-PRINT-FAILED-SECTION.
004570     MOVE SPACES TO REPORT-REC
004580     STRING '- GUID: '            DELIMITED BY SIZE
004590            WS-FAILED-GUID(WS-FAILED-SUB)  DELIMITED BY SIZE
004600            ', eBKP-H: '          DELIMITED BY SIZE
004610            WS-FAILED-EBKP(WS-FAILED-SUB)  DELIMITED BY SIZE
004620            ', Error: '           DELIMITED BY SIZE
004630            WS-FAILED-ERROR(WS-FAILED-SUB) DELIMITED BY SIZE
004640            INTO REPORT-REC
004650     END-STRING
004660     WRITE REPORT-REC
004670     .
004680 EJECT
004690***********************************************************************
004700*   30 - EDIT AN UNSIGNED AMOUNT SWISS STYLE - APOSTROPHE THOUSANDS   *
004710*   SEPARATOR, COMMA DECIMAL POINT.  31 WALKS THE EDITED PICTURE ONE  *
004720*   CHARACTER AT A TIME SWAPPING THE US SEPARATORS FOR SWISS ONES.    *
004730***********************************************************************
004740 30-EDIT-SWISS-AMOUNT.
004750     MOVE WS-EDIT-AMOUNT TO WS-EDIT-PIC
004760     PERFORM 31-SWAP-ONE-SEPARATOR
004770         VARYING WS-EDIT-IDX FROM 1 BY 1
004780         UNTIL WS-EDIT-IDX > 20
004790     MOVE WS-EDIT-PIC TO WS-EDIT-RESULT
004800     .
004810 3099-EDIT-SWISS-AMOUNT-EXIT.
004820     EXIT.
004830 EJECT
004840***********************************************************************
004850*          31 - SWAP ONE CHARACTER OF THE EDITED PICTURE             *
004860***********************************************************************
004870 31-SWAP-ONE-SEPARATOR.
004880*    A CHARACTER-AT-A-TIME SWAP IS USED RATHER THAN AN INSPECT
004890*    REPLACING, SINCE THE US COMMA AND PERIOD MUST TRADE PLACES
004900*    WITH EACH OTHER - A SINGLE INSPECT CANNOT SWAP TWO CHARACTER
004910*    SETS AT ONCE WITHOUT A SCRATCH PASS OF ITS OWN.
004920     IF WS-EDIT-CHAR(WS-EDIT-IDX) = ','
004930        MOVE '''' TO WS-EDIT-CHAR(WS-EDIT-IDX)
004940     ELSE
004950        IF WS-EDIT-CHAR(WS-EDIT-IDX) = '.'
004960           MOVE ',' TO WS-EDIT-CHAR(WS-EDIT-IDX)
004970        END-IF
004980     END-IF
004990     .
005000 EJECT
005010***********************************************************************
005020*                          EOJ99 - ABEND                             *
005030***********************************************************************
005040 EOJ99-ABEND.
005050     DISPLAY 'PROGRAM ABENDING - BKSUMRPT'
005060     MOVE 16 TO RETURN-CODE
005070     GOBACK
005080     .
