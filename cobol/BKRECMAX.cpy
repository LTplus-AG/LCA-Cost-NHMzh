000100***********************************************************************
000200*    BKRECMAX  --  SHOP-WIDE TABLE-SIZE AND RECORD CONSTANTS         *
000300*    COPIED INTO EVERY LCA/COST BATCH PROGRAM SO THE IN-MEMORY       *
000400*    TABLE BOUNDS STAY IN STEP ACROSS THE SUITE.                     *
000500*---------------------------------------------------------------------*
000600* 2025-11-04  RKM  WORK ORDER LCA-0091 - INITIAL COPY MEMBER          *
000700***********************************************************************
000800    05  BK-MAX-KBOB-ENTRIES          PIC 9(5) COMP-3 VALUE 5000.
000900    05  BK-MAX-MATMAP-ENTRIES        PIC 9(5) COMP-3 VALUE 2000.
001000    05  BK-MAX-LIFEEXP-ENTRIES       PIC 9(4) COMP-3 VALUE 0500.
001100    05  BK-MAX-COSTREF-ENTRIES       PIC 9(4) COMP-3 VALUE 0500.
001200    05  BK-DEFAULT-LIFE-YEARS        PIC 9(3) COMP-3 VALUE 060.
001300    05  FILLER                       PIC X(08).
