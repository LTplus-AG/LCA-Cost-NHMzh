000100***********************************************************************
000200*    BKFRECMM  --  MODELLED MATERIAL TO KBOB MAPPING RECORD          *
000300*    SPACES IN MAP-KBOB-UUID MEAN THE MODELLED MATERIAL HAS NOT YET  *
000400*    BEEN MAPPED TO A CATALOGUE ENTRY.                                *
000500*---------------------------------------------------------------------*
000600* 2025-11-04  RKM  WORK ORDER LCA-0091 - INITIAL COPY MEMBER          *
000700* 2025-11-20  RKM  WORK ORDER LCA-0098 - WIDENED TO PRODUCTION WIDTH; *
000800*             ADDED MAPPING-AUDIT FIELDS AND A CONDITION NAME ON      *
000900*             THE MATCH-METHOD INDICATOR.                             *
001000***********************************************************************
001100    05  MAP-IFC-MATERIAL             PIC X(30).
001200    05  MAP-KBOB-UUID                PIC X(36).
001300    05  MAP-MATCH-METHOD-IND         PIC X(01).
001400        88  MAP-EXACT-MATCH          VALUE 'E'.
001500        88  MAP-FUZZY-MATCH          VALUE 'F'.
001600        88  MAP-MANUAL-MATCH         VALUE 'M'.
001700        88  MAP-UNMAPPED             VALUE 'U'.
001800    05  MAP-CONFIDENCE-PCT           PIC 9(03).
001900    05  MAP-MAPPED-BY                PIC X(08).
002000    05  MAP-MAPPED-DATE              PIC X(08).
002100    05  MAP-REVIEWED-IND             PIC X(01).
002200        88  MAP-REVIEWED             VALUE 'Y'.
002300        88  MAP-NOT-REVIEWED         VALUE 'N'.
002400    05  FILLER                       PIC X(10).
