000100***********************************************************************
000200*    BKFRECCR  --  UNIT COST REFERENCE RECORD (BY EBKP-H CODE)       *
000300*    COST-REF-UNIT IS 'm2' OR 'm ' (TRAILING SPACE SIGNIFICANT) AND  *
000400*    DRIVES WHICH ELEMENT QUANTITY THE COST CALCULATOR MULTIPLIES.   *
000500*---------------------------------------------------------------------*
000600* 2025-11-04  RKM  WORK ORDER LCA-0091 - INITIAL COPY MEMBER          *
000700* 2025-11-20  RKM  WORK ORDER LCA-0098 - WIDENED TO PRODUCTION WIDTH; *
000800*             ADDED PRICE-BASIS AND SOURCE-AUDIT FIELDS AND          *
000810*             CONDITION NAMES ON THE REFERENCE-UNIT CODE.             *
000900***********************************************************************
001000    05  COST-EBKP-CODE               PIC X(10).
001100    05  COST-KENNWERT                PIC S9(7)V9(2).
001200    05  COST-REF-UNIT                PIC X(02).
001210        88  COST-UNIT-IS-AREA        VALUE 'm2'.
001220        88  COST-UNIT-IS-LENGTH      VALUE 'm '.
001300    05  COST-CATEGORY-DESC           PIC X(30).
001400    05  COST-PRICE-BASE-YEAR         PIC 9(04).
001500    05  COST-REGION-CODE             PIC X(04).
001600    05  COST-SOURCE                  PIC X(10).
001700    05  COST-LAST-REVISED-DATE       PIC X(08).
001800    05  FILLER                       PIC X(07).
