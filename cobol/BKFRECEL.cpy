000100***********************************************************************
000200*    BKFRECEL  --  ELEMENT INPUT RECORD (ONE PER ELEMENT/MATERIAL)    *
000300*    ONE OCCURRENCE PER ELEMENT-MATERIAL PAIR, PRE-FLATTENED BY THE   *
000400*    UPSTREAM EXTRACT.  RECORDS FOR THE SAME ELEMENT SHARE GUID AND   *
000500*    ARE GROUPED TOGETHER ON THE FILE.                                *
000600*---------------------------------------------------------------------*
000700* 2025-11-04  RKM  WORK ORDER LCA-0091 - INITIAL COPY MEMBER          *
000800* 2025-11-20  RKM  WORK ORDER LCA-0098 - WIDENED TO PRODUCTION WIDTH; *
000900*             ADDED MODEL-ATTRIBUTE AND EXTRACT-AUDIT FIELDS AND      *
001000*             CONDITION NAMES ON THE INDICATOR BYTES.                 *
001100***********************************************************************
001200    05  ELEM-GUID                    PIC X(22).
001300    05  ELEM-EBKP                    PIC X(10).
001400    05  ELEM-MATERIAL                PIC X(30).
001500    05  ELEM-VOLUME                  PIC S9(7)V9(4).
001600    05  ELEM-FRACTION                PIC S9(1)V9(4).
001700    05  ELEM-DENSITY                 PIC S9(5)V9(2).
001800    05  ELEM-AREA                    PIC S9(7)V9(2).
001900    05  ELEM-LENGTH                  PIC S9(7)V9(2).
002000    05  ELEM-MAT-COUNT               PIC 9(02).
002100* MODEL-ATTRIBUTE FIELDS (DESCRIPTIVE ONLY - NOT USED IN CALCULATION)
002200    05  ELEM-PROJECT-CODE            PIC X(08).
002300    05  ELEM-BUILDING-CODE           PIC X(06).
002400    05  ELEM-STOREY-CODE            PIC X(06).
002500    05  ELEM-IFC-GUID                PIC X(22).
002600    05  ELEM-IFC-CLASS               PIC X(20).
002700    05  ELEM-DESCRIPTION             PIC X(40).
002800    05  ELEM-MODEL-REVISION          PIC 9(03).
002900* INDICATOR BYTES
003000    05  ELEM-QTY-SOURCE-IND          PIC X(01).
003100        88  MODEL-DERIVED-QTY        VALUE 'M'.
003200        88  MANUAL-OVERRIDE-QTY      VALUE 'O'.
003300    05  ELEM-RECORD-TYPE-IND         PIC X(01).
003400        88  ELEM-MATERIAL-ROW        VALUE 'M'.
003500        88  ELEM-SUMMARY-ROW         VALUE 'S'.
003600* UPSTREAM EXTRACT AUDIT TRAIL
003700    05  ELEM-EXTRACT-RUN-ID          PIC X(08).
003800    05  ELEM-EXTRACT-DATE            PIC X(08).
003900    05  ELEM-LAST-CHANGED-DATE       PIC X(08).
004000    05  FILLER                       PIC X(14).
