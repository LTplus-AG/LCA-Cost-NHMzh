000100***********************************************************************
000200*    BKFRECST  --  RUN STATISTICS RECORD (ONE PER UNIT RUN)         *
000300*    ONE RECORD WRITTEN BY BKLCACAL AND ONE BY BKCSTCAL AT EOJ.      *
000400*---------------------------------------------------------------------*
000500* 2025-11-04  RKM  WORK ORDER LCA-0091 - INITIAL COPY MEMBER          *
000600* 2025-11-18  RKM  WORK ORDER LCA-0097 - ADDED STAT-RUN-DATE STAMP   *
000700* 2025-11-20  RKM  WORK ORDER LCA-0098 - WIDENED TO PRODUCTION WIDTH; *
000800*             ADDED RUN-ID/START-TIME/END-TIME/PROGRAM-ID AND A       *
000900*             CONDITION NAME ON THE SOURCE INDICATOR.                 *
001000***********************************************************************
001100    05  STAT-SOURCE                  PIC X(04).
001200        88  STAT-FROM-LCA            VALUE 'LCA '.
001300        88  STAT-FROM-COST           VALUE 'COST'.
001400    05  STAT-TOTAL                   PIC 9(07).
001500    05  STAT-PROCESSED               PIC 9(07).
001600    05  STAT-FAILED                  PIC 9(07).
001700    05  STAT-RUN-DATE                PIC X(08).
001800    05  STAT-RUN-ID                  PIC X(08).
001900    05  STAT-START-TIME              PIC X(06).
002000    05  STAT-END-TIME                PIC X(06).
002100    05  STAT-PROGRAM-ID              PIC X(08).
002200    05  FILLER                       PIC X(07).
