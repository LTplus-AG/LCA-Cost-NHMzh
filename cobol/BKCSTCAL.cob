000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.       BKCSTCAL.
000120 AUTHOR.           H VOGT.
000130 INSTALLATION.     KENNWERT DATENZENTRALE.
000140 DATE-WRITTEN.     11/1986.
000150 DATE-COMPILED.
000160 SECURITY.         INTERNAL USE ONLY - NOT FOR DISTRIBUTION.
000170***********************************************************************
000180*                                                                     *
000190*A    ABSTRACT..                                                      *
000200*  FILEPASS TO COMPUTE, FOR EVERY ELEMENT ON THE MODEL EXTRACT, A     *
000210*  CONSTRUCTION COST BY JOINING THE ELEMENT'S EBKP-H CODE TO THE      *
000220*  UNIT COST TABLE AND MULTIPLYING THE KENNWERT BY THE AREA OR THE    *
000230*  LENGTH, WHICHEVER THE COST RECORD'S REFERENCE UNIT CALLS FOR.      *
000240*  ONE COST CALCULATION IS MADE PER ELEMENT GUID - THE FIRST          *
000250*  MATERIAL RECORD OF THE GROUP DRIVES IT, THE REST ARE SKIPPED.      *
000260*  RECORDS THAT FAIL LOOKUP OR EDIT ARE NOT FATAL - A FAILED RESULT   *
000270*  ROW AND AN ERROR LOG ROW ARE WRITTEN AND THE RUN CONTINUES.        *
000280*                                                                     *
000290*J    JCL..                                                           *
000300*                                                                      *
000310* //BKCSTCAL EXEC PGM=BKCSTCAL                                        *
000320* //SYSOUT   DD SYSOUT=*                                              *
000330* //ELEMENT  DD DSN=KWD.LCA.ELEMENT.EXTRACT,DISP=SHR                 *
000340* //COSTREF  DD DSN=KWD.LCA.COSTREF.REF,DISP=SHR                     *
000350* //COSTRES  DD DSN=KWD.LCA.COSTRES.OUTPUT,DISP=(,CATLG,CATLG)       *
000360* //ERRLOG   DD DSN=KWD.LCA.ERRLOG.OUTPUT,DISP=(,CATLG,CATLG)        *
000370*                                                                      *
000380*P    ENTRY PARAMETERS..                                              *
000390*     NONE.                                                           *
000400*                                                                      *
000410*E    ERRORS DETECTED BY THIS ELEMENT..                               *
000420*     I/O ERROR ON FILES - SEE MSG01-IO-ERROR ON THE SYSOUT DISPLAY.  *
000430*                                                                      *
000440*C    ELEMENTS INVOKED BY THIS ELEMENT..                              *
000450*     NONE.                                                           *
000460*                                                                      *
000470*U    USER CONSTANTS AND TABLES REFERENCED..                          *
000480*     BKRECMAX ---- SHOP-WIDE TABLE-SIZE CONSTANTS                     *
000490*                                                                      *
000500*---------------------------------------------------------------------*
000510* DATE       INIT  WORK ORDER   DESCRIPTION                           *
000520* ---------  ----  -----------  ------------------------------------  *
000530* 11/12/86   HV    CC-071       INITIAL WRITE-UP - FLAT RATE PER      *
000540*                               EBKP-H COST-CENTER CODE, AREA ONLY.   *
000550* 06/30/93   HV    CC-211       ADDED LENGTH-BASED QUANTITY FOR       *
000560*                               LINEAR ELEMENTS (REF UNIT = M).       *
000570* 02/11/98   DLS   Y2K-0038     Y2K REVIEW - WS-RUN-DATE WINDOWED    *
000580*                               ON CENTURY 19/20 BREAK AT YEAR 50.   *
000590* 10/05/09   PWT   EBK-0013     RENAMED COST-CENTER CODE TO EBKP-H.  *
000600* 11/04/25   RKM   LCA-0091     REBUILT OFF THE OLD ISAM COST TABLE  *
000610*                               ONTO LINE SEQUENTIAL EXTRACT FILES;  *
000620*                               ADDED ERRLOG AND RUN-STATISTICS;     *
000630*                               COST CALC NOW FIRES ONCE PER GUID    *
000640*                               INSTEAD OF ONCE PER MATERIAL LINE.   *
000650* 11/20/25   RKM   LCA-0098     WIDENED COSTREF/COSTRES/ERRLOG/STAT  *
000660*                               COPY MEMBERS TO FULL PRODUCTION      *
000670*                               WIDTH; ADDED RUN-ID/CALC-DATE/       *
000680*                               PROGRAM/QTY-USED AUDIT STAMPS;       *
000690*                               Y2K-0038 REVIEW OF 02/11/98 NOW      *
000700*                               ACTUALLY WINDOWS THE CENTURY INSTEAD *
000710*                               OF JUST NARRATING IT.                *
000720* 08/10/26   RKM   LCA-0098R2   220-PROCESS-ELEMENT AND 240-DERIVE-  *
000730*                               QUANTITY REWRITTEN OFF GO TO ONTO    *
000740*                               NESTED IF/ELSE TO MATCH THE PLAIN    *
000750*                               PERFORM STYLE THE REST OF THIS       *
000760*                               PROGRAM USES - NO LOGIC CHANGE.      *
000770*                                                                      *
000780***********************************************************************
000790 EJECT
000800 ENVIRONMENT DIVISION.
000810 CONFIGURATION SECTION.
000820 SPECIAL-NAMES.
000830     C01 IS TOP-OF-FORM.
000840 INPUT-OUTPUT SECTION.
000850 FILE-CONTROL.
000860     SELECT ELEMENT-FILE  ASSIGN TO ELEMENT
000870         ORGANIZATION IS LINE SEQUENTIAL
000880         FILE STATUS IS WS-ELEMENT-STATUS.
000890     SELECT COSTREF-FILE  ASSIGN TO COSTREF
000900         ORGANIZATION IS LINE SEQUENTIAL
000910         FILE STATUS IS WS-COSTREF-STATUS.
000920     SELECT COSTRES-FILE  ASSIGN TO COSTRES
000930         ORGANIZATION IS LINE SEQUENTIAL
000940         FILE STATUS IS WS-COSTRES-STATUS.
000950     SELECT ERRLOG-FILE   ASSIGN TO ERRLOG
000960         ORGANIZATION IS LINE SEQUENTIAL
000970         FILE STATUS IS WS-ERRLOG-STATUS.
000980 EJECT
000990 DATA DIVISION.
001000 FILE SECTION.
001010 FD  ELEMENT-FILE
001020     RECORDING MODE IS F.
001030 01  ELEMENT-REC.
001040     COPY BKFRECEL.
001050 EJECT
001060 FD  COSTREF-FILE
001070     RECORDING MODE IS F.
001080 01  COSTREF-REC.
001090     COPY BKFRECCR.
001100 EJECT
001110 FD  COSTRES-FILE
001120     RECORDING MODE IS F.
001130 01  COSTRES-REC.
001140     COPY BKFRECCS.
001150 EJECT
001160 FD  ERRLOG-FILE
001170     RECORDING MODE IS F.
001180 01  ERRLOG-REC.
001190     COPY BKFRECER.
001200 EJECT
001210 WORKING-STORAGE SECTION.
001220 01  FILLER                       PIC X(32)
001230     VALUE 'BKCSTCAL WORKING STORAGE BEGINS'.
001240***********************************************************************
001250*                         DATA AREAS                                 *
001260***********************************************************************
001270 01  BK-SHOP-CONSTANTS.
001280     COPY BKRECMAX.
001290 EJECT
001300***********************************************************************
001310*                     READ ONLY CONSTANTS                            *
001320***********************************************************************
001330 01  READ-ONLY-WORK-AREA.
001340     05  WS-DUMMY                 PIC X VALUE SPACE.
001350     05  MSG01-IO-ERROR           PIC X(19)
001360                                  VALUE 'I/O ERROR ON FILE -'.
001370* SWITCHES AREA
001380     05  END-OF-FILE-INDICATOR    PIC X(01).
001390         88  END-OF-FILE          VALUE 'Y'.
001400     05  WS-FAILED-IND            PIC X(01).
001410         88  ELEMENT-FAILED       VALUE 'Y'.
001420         88  ELEMENT-PASSED       VALUE 'N'.
001430     05  WS-COST-FOUND-IND        PIC X(01).
001440         88  COST-FOUND           VALUE 'Y'.
001450         88  COST-NOT-FOUND       VALUE 'N'.
001460*    WS-FIRST-MAT-IND IS SET FROM ELEM-MAT-COUNT ONCE PER ELEMENT
001470*    GUID GROUP (SEE 210-READ-NEXT-ELEMENT) SO 220-PROCESS-ELEMENT
001480*    KNOWS WHETHER THIS MATERIAL LAYER IS THE ONE THAT PRICES THE
001490*    ELEMENT OR A LATER LAYER TO BE SKIPPED.
001500     05  WS-FIRST-MAT-IND         PIC X(01).
001510         88  FIRST-MATERIAL       VALUE 'Y'.
001520         88  NOT-FIRST-MATERIAL   VALUE 'N'.
001530     05  WS-BAD-COST-RUN-IND      PIC X(01) VALUE 'N'.
001540         88  COST-RUN-FAILED      VALUE 'Y'.
001550* I-O FILE STATUS AREA
001560     05  WS-ELEMENT-STATUS        PIC X(02).
001570     05  WS-COSTREF-STATUS        PIC X(02).
001580     05  WS-COSTRES-STATUS        PIC X(02).
001590     05  WS-ERRLOG-STATUS         PIC X(02).
001600     05  FILLER                   PIC X(08).
001610 EJECT
001620***********************************************************************
001630*                   V A R I A B L E   D A T A   A R E A S            *
001640***********************************************************************
001650 01  VARIABLE-WORK-AREA.
001660     05  WS-ERROR-MSG             PIC X(60).
001670     05  WS-CR-SUB                PIC S9(4) COMP-3 VALUE 0.
001680*    WS-GUID-SAVE REMEMBERS THE GUID OF THE ELEMENT GROUP CURRENTLY
001690*    BEING PRICED SO 210-READ-NEXT-ELEMENT CAN TELL A NEW ELEMENT
001700*    FROM ANOTHER MATERIAL LAYER OF THE SAME ONE.
001710     05  WS-GUID-SAVE             PIC X(22) VALUE SPACES.
001720     05  WS-EBKP-TRIM             PIC X(10) VALUE SPACES.
001730*    WS-QTY-WORK IS THE AREA OR LENGTH ACTUALLY PRICED, PICKED BY
001740*    240-DERIVE-QUANTITY ACCORDING TO THE COST TABLE'S REFERENCE
001750*    UNIT - NEVER BOTH AT ONCE.
001760     05  WS-QTY-WORK              PIC S9(7)V9(2) VALUE 0.
001770     05  WS-QTY-EDIT REDEFINES WS-QTY-WORK
001780                                  PIC 9(7)V9(2).
001790*    RAW (UNROUNDED) COST BEFORE THE SINGLE ROUNDING COMPUTE INTO
001800*    COSTR-TOTAL-COST IN 250-COMPUTE-COST.
001810     05  WS-TOTAL-COST-RAW        PIC S9(9)V9(4) VALUE 0.
001820* EDITED FIELDS FOR ERROR-MESSAGE TEXT
001830     05  WS-EDIT-QTY              PIC -(5)9.99.
001840* DATE AREA (RUN-DATE STAMP FOR THE STATISTICS RECORD)
001850     05  WS-RUN-DATE.
001860         10  WS-RUN-YY            PIC 9(02).
001870         10  WS-RUN-MM            PIC 9(02).
001880         10  WS-RUN-DD            PIC 9(02).
001890     05  WS-RUN-DATE-ALT REDEFINES WS-RUN-DATE.
001900         10  WS-RUN-DATE-DIGITS   PIC X(01) OCCURS 6 TIMES.
001910* CENTURY WINDOW WORK AREA - SEE Y2K-0038 IN THE CHANGE LOG
001920     05  WS-RUN-CENTURY           PIC X(02) VALUE SPACES.
001930     05  WS-RUN-DATE-8.
001940         10  WS-RUN-CC-OUT        PIC X(02).
001950         10  WS-RUN-YY-OUT        PIC X(02).
001960         10  WS-RUN-MM-OUT        PIC X(02).
001970         10  WS-RUN-DD-OUT        PIC X(02).
001980* COUNTERS
001990     05  WS-WORK-COUNTERS.
002000         10  WS-READ-CNTR         PIC S9(9) COMP-3 VALUE 0.
002010         10  WS-PROCESSED-CNTR    PIC S9(9) COMP-3 VALUE 0.
002020         10  WS-FAILED-CNTR       PIC S9(9) COMP-3 VALUE 0.
002030         10  WS-COST-MISS-CNTR    PIC S9(9) COMP-3 VALUE 0.
002040     05  FILLER                   PIC X(08).
002050 EJECT
002060***********************************************************************
002070*            RUN / CALCULATION AUDIT IDENTIFICATION AREA             *
002080***********************************************************************
002090 01  RUN-IDENTIFICATION-AREA.
002100     05  WS-RUN-ID                PIC X(08) VALUE SPACES.
002110     05  WS-CALC-PROGRAM-NAME     PIC X(08) VALUE 'BKCSTCAL'.
002120     05  WS-START-TIME            PIC X(06) VALUE ZEROS.
002130     05  WS-END-TIME              PIC X(06) VALUE ZEROS.
002140     05  FILLER                   PIC X(10).
002150 EJECT
002160***********************************************************************
002170*        WATCH-LIST CONSTANTS (OUTSIZE-VALUE TRACE, NOT A FAIL RULE)   *
002180* CC-331 FOLLOW-UP - WORK ORDER LCA-0098 ADDED WS-MAX-QTY AS A FAILING *
002190* "SHOP SANITY LIMIT" ON THE DERIVED QUANTITY.  QA CAUGHT THAT NO SUCH*
002200* CEILING IS DOCUMENTED ANYWHERE FOR THIS JOB.  LEFT THE THRESHOLD    *
002210* BELOW FOR THE OPERATOR TRACE BUT IT NO LONGER FAILS THE ELEMENT -   *
002220* SEE 240-DERIVE-QUANTITY.                                            *
002230 01  VALIDATION-LIMIT-CONSTANTS.
002240     05  WS-MAX-QTY               PIC S9(7)V9(2) COMP-3
002250                                  VALUE 5000.00.
002260     05  WS-LIMIT-BREACH-IND      PIC X(01) VALUE 'N'.
002270         88  LIMIT-BREACHED       VALUE 'Y'.
002280         88  LIMIT-NOT-BREACHED   VALUE 'N'.
002290     05  FILLER                   PIC X(08).
002300 EJECT
002310***********************************************************************
002320*       DEBUG TRACE SWITCH - SET 'Y' BY OPERATOR OVERRIDE ONLY        *
002330***********************************************************************
002340 01  WS-DEBUG-SWITCHES.
002350     05  WS-DEBUG-IND             PIC X(01) VALUE 'N'.
002360         88  WS-DEBUG-ON          VALUE 'Y'.
002370         88  WS-DEBUG-OFF         VALUE 'N'.
002380     05  FILLER                   PIC X(07).
002390 01  STAT-RECORD.
002400     COPY BKFRECST.
002410 EJECT
002420***********************************************************************
002430*                   UNIT COST REFERENCE TABLE                        *
002440***********************************************************************
002450 01  COST-TABLE-AREA.
002460     05  COST-TABLE-COUNT         PIC S9(4) COMP-3 VALUE 0.
002470     05  COST-TABLE OCCURS 1 TO 500 TIMES
002480             DEPENDING ON COST-TABLE-COUNT.
002490         COPY BKFRECCR.
002500     05  COST-ENTRY-BY-UNIT REDEFINES COST-TABLE
002510             OCCURS 1 TO 500 TIMES
002520             DEPENDING ON COST-TABLE-COUNT.
002530         10  COST-BYUNIT-CODE     PIC X(10).
002540         10  COST-BYUNIT-KENNWERT PIC S9(7)V9(2).
002550         10  COST-BYUNIT-UNIT     PIC X(02).
002560         10  FILLER               PIC X(63).
002570 EJECT
002580 01  FILLER                       PIC X(32)
002590     VALUE 'BKCSTCAL WORKING STORAGE ENDS  '.
002600 EJECT
002610***********************************************************************
002620*                        PROCEDURE DIVISION                         *
002630***********************************************************************
002640 PROCEDURE DIVISION.
002650 000-MAINLINE.
002660     PERFORM 100-INITIALIZATION
002670     PERFORM 110-OPEN-FILES
002680     PERFORM 120-LOAD-COST-TABLE
002690     MOVE 'N' TO END-OF-FILE-INDICATOR
002700     PERFORM 210-READ-NEXT-ELEMENT
002710     PERFORM 200-PROCESS-MAINLINE
002720         UNTIL END-OF-FILE
002730     PERFORM 300-TERMINATION
002740     GOBACK
002750     .
002760 EJECT
002770***********************************************************************
002780*                      100 - INITIALIZATION                         *
002790***********************************************************************
002800 100-INITIALIZATION.
002810     INITIALIZE VARIABLE-WORK-AREA
002820     SET ELEMENT-PASSED TO TRUE
002830     SET FIRST-MATERIAL TO TRUE
002840     MOVE SPACES TO WS-GUID-SAVE
002850     ACCEPT WS-RUN-DATE FROM DATE
002860     ACCEPT WS-START-TIME FROM TIME
002870     PERFORM 105-WINDOW-RUN-CENTURY
002880     MOVE WS-RUN-DATE-8 TO WS-RUN-ID
002890     SET WS-DEBUG-OFF TO TRUE
002900     .
002910 EJECT
002920***********************************************************************
002930*     105 - WINDOW THE 2-DIGIT ACCEPT-FROM-DATE YEAR TO 4 DIGITS      *
002940*          (SEE WORK ORDER Y2K-0038 - BREAK AT YEAR 50)               *
002950***********************************************************************
002960 105-WINDOW-RUN-CENTURY.
002970     IF WS-RUN-YY < 50
002980        MOVE '20' TO WS-RUN-CENTURY
002990     ELSE
003000        MOVE '19' TO WS-RUN-CENTURY
003010     END-IF
003020     MOVE WS-RUN-CENTURY TO WS-RUN-CC-OUT
003030     MOVE WS-RUN-YY      TO WS-RUN-YY-OUT
003040     MOVE WS-RUN-MM      TO WS-RUN-MM-OUT
003050     MOVE WS-RUN-DD      TO WS-RUN-DD-OUT
003060     .
003070 EJECT
003080***********************************************************************
003090*                      110 - OPEN ALL FILES                         *
003100***********************************************************************
003110 110-OPEN-FILES.
003120     OPEN INPUT  ELEMENT-FILE
003130     OPEN INPUT  COSTREF-FILE
003140     OPEN OUTPUT COSTRES-FILE
003150     OPEN OUTPUT ERRLOG-FILE
003160     IF WS-ELEMENT-STATUS NOT = '00' OR WS-COSTREF-STATUS NOT = '00'
003170        OR WS-COSTRES-STATUS NOT = '00' OR WS-ERRLOG-STATUS NOT = '00'
003180        DISPLAY MSG01-IO-ERROR ' OPEN'
003190        PERFORM 999-ABEND
003200     END-IF
003210     .
003220 EJECT
003230***********************************************************************
003240*              120 - LOAD THE UNIT COST TABLE INTO MEMORY            *
003250***********************************************************************
003260 120-LOAD-COST-TABLE.
003270     READ COSTREF-FILE
003280         AT END MOVE '10' TO WS-COSTREF-STATUS
003290     END-READ
003300     PERFORM 121-BUILD-COST-ENTRY
003310         UNTIL WS-COSTREF-STATUS NOT = '00'
003320     .
003330 121-BUILD-COST-ENTRY.
003340     ADD 1 TO COST-TABLE-COUNT
003350     MOVE COSTREF-REC TO COST-TABLE(COST-TABLE-COUNT)
003360     READ COSTREF-FILE
003370         AT END MOVE '10' TO WS-COSTREF-STATUS
003380     END-READ
003390     .
003400 EJECT
003410***********************************************************************
003420*                    200 - PROCESS MAINLINE                         *
003430***********************************************************************
003440 200-PROCESS-MAINLINE.
003450     PERFORM 220-PROCESS-ELEMENT
003460     PERFORM 210-READ-NEXT-ELEMENT
003470     .
003480 EJECT
003490***********************************************************************
003500*                 210 - READ NEXT ELEMENT RECORD                    *
003510***********************************************************************
003520 210-READ-NEXT-ELEMENT.
003530     READ ELEMENT-FILE
003540         AT END SET END-OF-FILE TO TRUE
003550     END-READ
003560     IF NOT END-OF-FILE
003570        IF WS-ELEMENT-STATUS NOT = '00'
003580           DISPLAY MSG01-IO-ERROR ' ELEMENT ' WS-ELEMENT-STATUS
003590           PERFORM 999-ABEND
003600        END-IF
003610        ADD 1 TO WS-READ-CNTR
003620        IF ELEM-GUID NOT = WS-GUID-SAVE
003630           SET FIRST-MATERIAL TO TRUE
003640           MOVE ELEM-GUID TO WS-GUID-SAVE
003650        ELSE
003660           SET NOT-FIRST-MATERIAL TO TRUE
003670        END-IF
003680     END-IF
003690     .
003700 EJECT
003710***********************************************************************
003720*    220 - PROCESS ONE ELEMENT - COST IS CALCULATED ONCE PER GUID,   *
003730*    ON THE FIRST MATERIAL RECORD OF THE GROUP ONLY                  *
003740***********************************************************************
003750 220-PROCESS-ELEMENT.
003760*    EBK-0058 - A SHARED ELEMENT ARRIVES AS ONE ELEMENT-FILE ROW
003770*    PER MATERIAL LAYER; ONLY THE FIRST LAYER'S ROW PRICES THE
003780*    ELEMENT, OR THE SAME AREA/LENGTH WOULD BE COSTED TWICE OVER.
003790     IF FIRST-MATERIAL
003800        SET ELEMENT-PASSED TO TRUE
003810        SET LIMIT-NOT-BREACHED TO TRUE
003820        MOVE SPACES TO WS-ERROR-MSG
003830        PERFORM 230-LOOKUP-COST-CODE
003840*    THE QUANTITY CANNOT BE DERIVED UNTIL THE COST CODE IS KNOWN -
003850*    THE REFERENCE UNIT (m2 OR m) THAT 240 NEEDS COMES OFF THE
003860*    COSTREF ROW FOUND BY 230, NOT OFF THE ELEMENT ITSELF.
003870        IF ELEMENT-PASSED
003880           PERFORM 240-DERIVE-QUANTITY
003890        END-IF
003900        IF ELEMENT-PASSED
003910           PERFORM 250-COMPUTE-COST
003920           PERFORM 260-WRITE-COST-RESULT
003930           ADD 1 TO WS-PROCESSED-CNTR
003940        ELSE
003950*    A FAILED ELEMENT STILL GETS A COSTRES ROW (ZERO-FILLED, SEE
003960*    265) SO THE SUMMARY REPORT'S ELEMENT COUNT ALWAYS TIES BACK
003970*    TO THE ELEMENT EXTRACT, EVEN WHEN THE COST COULD NOT BE PRICED.
003980           PERFORM 270-WRITE-ERROR-REC
003990           PERFORM 265-WRITE-FAILED-RESULT
004000           ADD 1 TO WS-FAILED-CNTR
004010           SET COST-RUN-FAILED TO TRUE
004020        END-IF
004030     END-IF
004040     .
004050 EJECT
004060***********************************************************************
004070*   230 - LOOK UP THE ELEMENT'S EBKP-H CODE IN THE UNIT COST TABLE   *
004080***********************************************************************
004090 230-LOOKUP-COST-CODE.
004100*    UNLIKE THE LCA SIDE'S TWO-HOP MATMAP/KBOB LOOKUP, THE UNIT
004110*    COST TABLE IS KEYED DIRECTLY BY EBKP-H CODE - ONE SEARCH, NO
004120*    INTERMEDIATE CROSS-REFERENCE TABLE TO MISS ON.
004130     MOVE ELEM-EBKP TO WS-EBKP-TRIM
004140     SET COST-NOT-FOUND TO TRUE
004150     PERFORM 231-SEARCH-COST-TABLE
004160         VARYING WS-CR-SUB FROM 1 BY 1
004170         UNTIL WS-CR-SUB > COST-TABLE-COUNT
004180             OR COST-FOUND
004190     IF COST-NOT-FOUND
004200        STRING 'Cost code not found: ' DELIMITED BY SIZE
004210               WS-EBKP-TRIM      DELIMITED BY SIZE
004220               INTO WS-ERROR-MSG
004230        END-STRING
004240        ADD 1 TO WS-COST-MISS-CNTR
004250        IF WS-DEBUG-ON
004260           DISPLAY 'DEBUG: COSTREF MISS - ' WS-EBKP-TRIM
004270        END-IF
004280        SET ELEMENT-FAILED TO TRUE
004290     END-IF
004300     .
004310 231-SEARCH-COST-TABLE.
004320     IF COST-EBKP-CODE(WS-CR-SUB) = WS-EBKP-TRIM
004330        SET COST-FOUND TO TRUE
004340     END-IF
004350     .
004360 EJECT
004370***********************************************************************
004380*  240 - PICK THE QUANTITY BY THE COST RECORD'S REFERENCE UNIT AND   *
004390*  MAKE SURE IT IS POSITIVE                                         *
004400***********************************************************************
004410 240-DERIVE-QUANTITY.
004420*    THE COST TABLE TELLS US WHICH MEASURE THE KENNWERT RATE IS
004430*    PRICED PER - m2 OF SURFACE OR m OF LENGTH - THE ELEMENT
004440*    NEVER CARRIES A UNIT OF ITS OWN, ONLY AREA AND LENGTH FIGURES.
004450     IF COST-BYUNIT-UNIT(WS-CR-SUB) = 'm2'
004460        MOVE ELEM-AREA TO WS-QTY-WORK
004470     ELSE
004480        IF COST-BYUNIT-UNIT(WS-CR-SUB) = 'm '
004490           MOVE ELEM-LENGTH TO WS-QTY-WORK
004500        ELSE
004510*    A REFERENCE UNIT OTHER THAN m2 OR m IS A COSTREF DATA ERROR,
004520*    NOT SOMETHING THIS ELEMENT DID WRONG - STILL FAILS THE
004530*    ELEMENT SINCE THERE IS NO QUANTITY TO PRICE AGAINST.
004540           STRING 'Unknown unit type: ' DELIMITED BY SIZE
004550                  COST-BYUNIT-UNIT(WS-CR-SUB) DELIMITED BY SIZE
004560                  INTO WS-ERROR-MSG
004570           END-STRING
004580           SET ELEMENT-FAILED TO TRUE
004590        END-IF
004600     END-IF
004610*    THE REMAINING QUANTITY EDITS ONLY MAKE SENSE WHEN A QUANTITY
004620*    WAS ACTUALLY DERIVED ABOVE - AN UNKNOWN REFERENCE UNIT LEAVES
004630*    WS-QTY-WORK UNSET, SO SKIP STRAIGHT PAST THEM IN THAT CASE.
004640     IF NOT ELEMENT-FAILED
004650*    A ZERO OR NEGATIVE AREA/LENGTH CANNOT PRICE TO A SANE TOTAL -
004660*    FAIL HERE RATHER THAN PUBLISH A ZERO OR NEGATIVE COST FIGURE.
004670        IF WS-QTY-WORK NOT > 0
004680           MOVE WS-QTY-WORK TO WS-EDIT-QTY
004690           STRING 'Invalid quantity: ' DELIMITED BY SIZE
004700                  WS-EDIT-QTY       DELIMITED BY SIZE
004710                  INTO WS-ERROR-MSG
004720           END-STRING
004730           SET ELEMENT-FAILED TO TRUE
004740        ELSE
004750           IF WS-QTY-WORK > WS-MAX-QTY
004760              SET LIMIT-BREACHED TO TRUE
004770              MOVE WS-QTY-WORK TO WS-EDIT-QTY
004780              IF WS-DEBUG-ON
004790                 DISPLAY 'DEBUG: WATCH - LARGE QUANTITY - '
004800                         WS-EDIT-QTY
004810              END-IF
004820           END-IF
004830        END-IF
004840     END-IF
004850     .
004860 EJECT
004870***********************************************************************
004880*              250 - COMPUTE TOTAL COST FOR THE ELEMENT              *
004890***********************************************************************
004900 250-COMPUTE-COST.
004910*    COST IS A SINGLE MULTIPLY, UNLIKE THE LCA SIDE'S AMORTIZED
004920*    INDICATORS - THE KENNWERT RATE IS ALREADY A PER-UNIT PRICE,
004930*    NOT A RAW FACTOR THAT NEEDS SPREADING OVER A SERVICE LIFE.
004940     COMPUTE WS-TOTAL-COST-RAW =
004950             WS-QTY-WORK * COST-BYUNIT-KENNWERT(WS-CR-SUB)
004960     MOVE ELEM-GUID     TO COSTR-GUID
004970     MOVE ELEM-EBKP     TO COSTR-EBKP
004980     COMPUTE COSTR-TOTAL-COST ROUNDED = WS-TOTAL-COST-RAW
004990     MOVE COST-BYUNIT-KENNWERT(WS-CR-SUB) TO COSTR-UNIT-COST
005000     MOVE COST-BYUNIT-UNIT(WS-CR-SUB)     TO COSTR-REF-UNIT
005010     MOVE WS-QTY-WORK   TO COSTR-QTY-USED
005020     MOVE 'N' TO COSTR-FAILED
005030     MOVE SPACES TO COSTR-ERROR
005040     MOVE WS-RUN-ID            TO COSTR-RUN-ID
005050     MOVE WS-RUN-DATE-8        TO COSTR-CALC-DATE
005060     MOVE WS-CALC-PROGRAM-NAME TO COSTR-CALC-PROGRAM
005070     .
005080 EJECT
005090***********************************************************************
005100*                260 - WRITE SUCCESSFUL COST RESULT                  *
005110***********************************************************************
005120 260-WRITE-COST-RESULT.
005130     WRITE COSTRES-REC
005140     IF WS-COSTRES-STATUS NOT = '00'
005150        DISPLAY MSG01-IO-ERROR ' COSTRES ' WS-COSTRES-STATUS
005160        PERFORM 999-ABEND
005170     END-IF
005180     .
005190 EJECT
005200***********************************************************************
005210*                270 - WRITE AN ERROR LOG RECORD                    *
005220***********************************************************************
005230 270-WRITE-ERROR-REC.
005240     MOVE 'COST'         TO ERR-SOURCE
005250     MOVE ELEM-GUID      TO ERR-ELEMENT-ID
005260     MOVE ELEM-EBKP      TO ERR-EBKP
005270     MOVE SPACES         TO ERR-MATERIAL
005280     MOVE WS-ERROR-MSG   TO ERR-MESSAGE
005290     MOVE WS-RUN-ID      TO ERR-RUN-ID
005300     MOVE WS-RUN-DATE-8  TO ERR-LOG-DATE
005310     WRITE ERRLOG-REC
005320     IF WS-ERRLOG-STATUS NOT = '00'
005330        DISPLAY MSG01-IO-ERROR ' ERRLOG ' WS-ERRLOG-STATUS
005340        PERFORM 999-ABEND
005350     END-IF
005360     .
005370 EJECT
005380***********************************************************************
005390*              265 - WRITE A FAILED COST RESULT RECORD              *
005400***********************************************************************
005410 265-WRITE-FAILED-RESULT.
005420     INITIALIZE COSTRES-REC
005430     MOVE ELEM-GUID      TO COSTR-GUID
005440     MOVE ELEM-EBKP      TO COSTR-EBKP
005450     MOVE 'Y' TO COSTR-FAILED
005460     MOVE WS-ERROR-MSG TO COSTR-ERROR
005470     MOVE WS-RUN-ID            TO COSTR-RUN-ID
005480     MOVE WS-RUN-DATE-8        TO COSTR-CALC-DATE
005490     MOVE WS-CALC-PROGRAM-NAME TO COSTR-CALC-PROGRAM
005500     WRITE COSTRES-REC
005510     IF WS-COSTRES-STATUS NOT = '00'
005520        DISPLAY MSG01-IO-ERROR ' COSTRES ' WS-COSTRES-STATUS
005530        PERFORM 999-ABEND
005540     END-IF
005550     .
005560 EJECT
005570***********************************************************************
005580*                      300 - TERMINATION                            *
005590***********************************************************************
005600 300-TERMINATION.
005610     PERFORM 310-CLOSE-FILES
005620     PERFORM 320-WRITE-STATS
005630     DISPLAY 'BKCSTCAL PROCESSING COMPLETE'
005640     DISPLAY 'ELEMENTS READ:      ' WS-READ-CNTR
005650     DISPLAY 'ELEMENTS PROCESSED: ' WS-PROCESSED-CNTR
005660     DISPLAY 'ELEMENTS FAILED:    ' WS-FAILED-CNTR
005670     IF COST-RUN-FAILED
005680        DISPLAY 'COST RUN STATUS:    FAILED'
005690     ELSE
005700        DISPLAY 'COST RUN STATUS:    COMPLETED'
005710     END-IF
005720     .
005730 310-CLOSE-FILES.
005740     ACCEPT WS-END-TIME FROM TIME
005750     DISPLAY 'COST CODE MISSES:   ' WS-COST-MISS-CNTR
005760     CLOSE ELEMENT-FILE COSTREF-FILE COSTRES-FILE ERRLOG-FILE
005770     .
005780 320-WRITE-STATS.
005790     MOVE 'COST'              TO STAT-SOURCE
005800     MOVE WS-READ-CNTR        TO STAT-TOTAL
005810     MOVE WS-PROCESSED-CNTR   TO STAT-PROCESSED
005820     MOVE WS-FAILED-CNTR      TO STAT-FAILED
005830     MOVE WS-RUN-DATE-8       TO STAT-RUN-DATE
005840     MOVE WS-RUN-ID           TO STAT-RUN-ID
005850     MOVE WS-START-TIME       TO STAT-START-TIME
005860     MOVE WS-END-TIME         TO STAT-END-TIME
005870     MOVE WS-CALC-PROGRAM-NAME TO STAT-PROGRAM-ID
005880     DISPLAY 'RUN-STATISTICS: ' STAT-SOURCE
005890             ' TOTAL=' STAT-TOTAL
005900             ' PROCESSED=' STAT-PROCESSED
005910             ' FAILED=' STAT-FAILED
005920             ' DATE=' STAT-RUN-DATE
005930     .
005940 EJECT
005950***********************************************************************
005960*                          999 - ABEND                              *
005970***********************************************************************
005980 999-ABEND.
005990     DISPLAY 'PROGRAM ABENDING - BKCSTCAL'
006000     MOVE 16 TO RETURN-CODE
006010     GOBACK
006020     .
