000100***********************************************************************
000200*    BKFRECLE  --  LIFE EXPECTANCY REFERENCE RECORD (BY EBKP-H CODE) *
000300*    SORTED BY CODE ON THE INPUT FILE.  ON A DUPLICATE CODE THE      *
000400*    SMALLEST LIFE-YEARS VALUE FOR THAT CODE IS THE ONE TO KEEP.     *
000500*---------------------------------------------------------------------*
000600* 2025-11-04  RKM  WORK ORDER LCA-0091 - INITIAL COPY MEMBER          *
000700* 2025-11-20  RKM  WORK ORDER LCA-0098 - WIDENED TO PRODUCTION WIDTH; *
000800*             ADDED SOURCE-STANDARD AND RANGE FIELDS AND A            *
000810*             CONDITION NAME ON THE SOURCE-STANDARD CODE.             *
000900***********************************************************************
001000    05  LIFE-EBKP-CODE               PIC X(10).
001100    05  LIFE-YEARS                   PIC 9(03).
001200    05  LIFE-MIN-YEARS               PIC 9(03).
001300    05  LIFE-MAX-YEARS               PIC 9(03).
001400    05  LIFE-CATEGORY-DESC           PIC X(30).
001500    05  LIFE-SOURCE-STANDARD         PIC X(10).
001510        88  LIFE-FROM-SIA-2032       VALUE 'SIA-2032  '.
001600    05  LIFE-REVIEW-DATE             PIC X(08).
001700    05  FILLER                       PIC X(06).
