000100***********************************************************************
000200*    BKFRECCB  --  COMBINED LCA/COST RESULT RECORD                  *
000300*    WRITTEN BY BKCOMBIN, ONE PER INPUT LCA-RESULT ROW AND ONE PER   *
000400*    INPUT COST-RESULT ROW, GROUPED TOGETHER BY CMB-GUID.  CMB-TYPE  *
000500*    TELLS BKSUMRPT WHICH SIDE'S FIELDS ARE LIVE ON THIS RECORD;     *
000600*    CMB-SHARED CARRIES THE GROUP-LEVEL OR ALREADY APPLIED BY THE    *
000700*    COMBINER.                                                       *
000800*---------------------------------------------------------------------*
000900* 2025-11-05  RKM  WORK ORDER LCA-0092 - INITIAL COPY MEMBER          *
001000* 2025-11-20  RKM  WORK ORDER LCA-0098 - WIDENED TO PRODUCTION WIDTH; *
001100*             ADDED CONDITION NAMES ON TYPE/SHARED/FAILED AND A       *
001200*             COMBINE-RUN AUDIT TRAIL.                                *
001300***********************************************************************
001400    05  CMB-TYPE                     PIC X(04).
001500        88  CMB-IS-LCA-ROW           VALUE 'LCA '.
001600        88  CMB-IS-COST-ROW          VALUE 'COST'.
001700    05  CMB-GUID                     PIC X(22).
001800    05  CMB-EBKP                     PIC X(10).
001900    05  CMB-SHARED                   PIC X(01).
002000        88  CMB-IS-SHARED            VALUE 'Y'.
002100        88  CMB-NOT-SHARED           VALUE 'N'.
002200    05  CMB-FAILED                   PIC X(01).
002300        88  CMB-IS-FAILED            VALUE 'Y'.
002400        88  CMB-NOT-FAILED           VALUE 'N'.
002500    05  CMB-MATERIAL                 PIC X(30).
002600    05  CMB-KBOB-NAME                PIC X(40).
002700    05  CMB-GWP-ABS                  PIC S9(9)V9(3).
002800    05  CMB-PENR-ABS                 PIC S9(9)V9(3).
002900    05  CMB-UBP-ABS                  PIC S9(11).
003000    05  CMB-TOTAL-COST               PIC S9(9)V9(2).
003100    05  CMB-ERROR                    PIC X(60).
003200* COMBINE-RUN AUDIT TRAIL
003300    05  CMB-RUN-ID                   PIC X(08).
003400    05  CMB-COMBINE-DATE             PIC X(08).
003500    05  FILLER                       PIC X(03).
