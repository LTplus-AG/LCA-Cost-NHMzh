000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.       BKLCACAL.
000120 AUTHOR.           R SCHAER.
000130 INSTALLATION.     KENNWERT DATENZENTRALE.
000140 DATE-WRITTEN.     09/1985.
000150 DATE-COMPILED.
000160 SECURITY.         INTERNAL USE ONLY - NOT FOR DISTRIBUTION.
000170***********************************************************************
000180*                                                                     *
000190*A    ABSTRACT..                                                      *
000200*  FILEPASS TO COMPUTE, FOR EVERY ELEMENT/MATERIAL RECORD ON THE     *
000210*  MODEL EXTRACT, THE THREE ENVIRONMENTAL INDICATORS (GWP, PENR,     *
000220*  UBP) BY JOINING THE MATERIAL TO THE KBOB REFERENCE CATALOGUE AND  *
000230*  AMORTIZING OVER THE LIFE EXPECTANCY OF THE ELEMENT'S EBKP-H       *
000240*  CODE.  RECORDS THAT FAIL VALIDATION OR LOOKUP ARE NOT FATAL - A   *
000250*  FAILED RESULT ROW AND AN ERROR LOG ROW ARE WRITTEN AND THE RUN    *
000260*  CONTINUES.  RUN TOTALS ARE DISPLAYED AT EOJ.                      *
000270*                                                                     *
000280*J    JCL..                                                           *
000290*                                                                      *
000300* //BKLCACAL EXEC PGM=BKLCACAL                                        *
000310* //SYSOUT   DD SYSOUT=*                                              *
000320* //ELEMENT  DD DSN=KWD.LCA.ELEMENT.EXTRACT,DISP=SHR                 *
000330* //KBOBMAT  DD DSN=KWD.LCA.KBOBMAT.REF,DISP=SHR                     *
000340* //MATMAP   DD DSN=KWD.LCA.MATMAP.REF,DISP=SHR                      *
000350* //LIFEEXP  DD DSN=KWD.LCA.LIFEEXP.REF,DISP=SHR                     *
000360* //LCARES   DD DSN=KWD.LCA.LCARES.OUTPUT,DISP=(,CATLG,CATLG)        *
000370* //ERRLOG   DD DSN=KWD.LCA.ERRLOG.OUTPUT,DISP=(,CATLG,CATLG)        *
000380*                                                                      *
000390*P    ENTRY PARAMETERS..                                              *
000400*     NONE.                                                           *
000410*                                                                      *
000420*E    ERRORS DETECTED BY THIS ELEMENT..                               *
000430*     I/O ERROR ON FILES - SEE WS-ERROR-MSG ON THE SYSOUT DISPLAY.    *
000440*                                                                      *
000450*C    ELEMENTS INVOKED BY THIS ELEMENT..                              *
000460*     BKEBKNRM ---- EBKP-H CLASSIFICATION CODE NORMALIZER             *
000470*                                                                      *
000480*U    USER CONSTANTS AND TABLES REFERENCED..                          *
000490*     BKRECMAX ---- SHOP-WIDE TABLE-SIZE CONSTANTS                     *
000500*                                                                      *
000510*---------------------------------------------------------------------*
000520* DATE       INIT  WORK ORDER   DESCRIPTION                           *
000530* ---------  ----  -----------  ------------------------------------  *
000540* 09/14/85   RS    CC-055       INITIAL WRITE-UP - UNIT COST ONLY,    *
000550*                               NO ENVIRONMENTAL INDICATORS YET.      *
000560* 03/02/92   RS    CC-199       ADDED LIFE-EXPECTANCY AMORTIZATION   *
000570*                               TABLE LOOKUP BY COST-CENTER CODE.    *
000580* 01/29/98   DLS   Y2K-0037     Y2K REVIEW - WS-RUN-DATE WINDOWED    *
000590*                               ON CENTURY 19/20 BREAK AT YEAR 50.   *
000600* 10/05/09   PWT   EBK-0012     RENAMED COST-CENTER CODE TO EBKP-H;  *
000610*                               ADDED GWP/PENR/UBP FROM THE NEW KBOB *
000620*                               CATALOGUE FEED PER SIA REQUIREMENT.  *
000630* 04/18/16   PWT   EBK-0058     SHARED-ELEMENT FLAG NOW TAKEN FROM   *
000640*                               THE EXTRACT'S MATERIAL COUNT FIELD   *
000650*                               INSTEAD OF A CROSS-RECORD COUNTER.   *
000660* 11/04/25   RKM   LCA-0091     REBUILT OFF THE OLD ISAM COST TABLES *
000670*                               ONTO LINE SEQUENTIAL EXTRACT FILES;  *
000680*                               ADDED ERRLOG AND RUN-STATISTICS.     *
000690* 11/20/25   RKM   LCA-0098     WIDENED KBOBMAT/MATMAP/LIFEEXP/LCARES*
000700*                               /ERRLOG/STAT COPY MEMBERS TO FULL    *
000710*                               PRODUCTION WIDTH; ADDED RUN-ID/CALC- *
000720*                               DATE/PROGRAM AUDIT STAMPS, SHOP-WIDE *
000730*                               VOLUME/DENSITY SANITY LIMITS AND A   *
000740*                               DEBUG TRACE SWITCH; Y2K-0037 REVIEW  *
000750*                               OF 01/29/98 NOW ACTUALLY WINDOWS THE *
000760*                               CENTURY INSTEAD OF JUST NARRATING IT.*
000770* 01/22/26   RKM   LCA-0099     EBKP-H CODE ON LCARES IS NOW PASSED  *
000780*                               THROUGH BKEBKNRM BEFORE IT IS WRITTEN*
000790* 08/10/26   RKM   LCA-0098R2   QA REVIEW PASS - WS-MAX-VOLUME/DENSITY*
000800*                               NO LONGER FAIL THE ELEMENT, SEE THE   *
000810*                               REMARK AT VALIDATION-LIMIT-CONSTANTS. *
000820***********************************************************************
000830*                                                                     *
000840*T    SAMPLE RUN TRACED BY HAND AGAINST THE KBOB/MATMAP/LIFEEXP       *
000850*     EXTRACTS IN THE TEST LIBRARY (KEPT FOR THE NEXT PERSON WHO      *
000860*     HAS TO RE-VERIFY THIS PROGRAM AFTER A CHANGE)..                 *
000870*     ELEM-VOLUME 2.500, ELEM-DENSITY 7850.00 (STRUCTURAL STEEL) -->  *
000880*     MASS 19625.0000 KG; KBOB CO2EQ FACTOR 1.23 -->                  *
000890*     LCAR-GWP-ABS = 24138.75; LIFE-YEARS-USED 60 (EBKP-H C2.1 TABLE) *
000900*     --> LCAR-GWP-REL = 402.31 PER YEAR.                             *
000910*     AN ELEMENT WHOSE MATERIAL CODE HAS NO MATMAP ROW AT ALL FAILS   *
000920*     IN 222-LOOKUP-MATERIAL BEFORE ANY KBOB SEARCH IS EVEN TRIED -   *
000930*     WS-MAP-MISS-CNTR IS THE ONE THAT MOVES, NOT WS-KBOB-MISS-CNTR. *
000940*                                                                     *
000950***********************************************************************
000960 EJECT
000970 ENVIRONMENT DIVISION.
000980 CONFIGURATION SECTION.
000990 SPECIAL-NAMES.
001000     C01 IS TOP-OF-FORM.
001010 INPUT-OUTPUT SECTION.
001020 FILE-CONTROL.
001030     SELECT ELEMENT-FILE  ASSIGN TO ELEMENT
001040         ORGANIZATION IS LINE SEQUENTIAL
001050         FILE STATUS IS WS-ELEMENT-STATUS.
001060     SELECT KBOBMAT-FILE  ASSIGN TO KBOBMAT
001070         ORGANIZATION IS LINE SEQUENTIAL
001080         FILE STATUS IS WS-KBOBMAT-STATUS.
001090     SELECT MATMAP-FILE   ASSIGN TO MATMAP
001100         ORGANIZATION IS LINE SEQUENTIAL
001110         FILE STATUS IS WS-MATMAP-STATUS.
001120     SELECT LIFEEXP-FILE  ASSIGN TO LIFEEXP
001130         ORGANIZATION IS LINE SEQUENTIAL
001140         FILE STATUS IS WS-LIFEEXP-STATUS.
001150     SELECT LCARES-FILE   ASSIGN TO LCARES
001160         ORGANIZATION IS LINE SEQUENTIAL
001170         FILE STATUS IS WS-LCARES-STATUS.
001180     SELECT ERRLOG-FILE   ASSIGN TO ERRLOG
001190         ORGANIZATION IS LINE SEQUENTIAL
001200         FILE STATUS IS WS-ERRLOG-STATUS.
001210 EJECT
001220 DATA DIVISION.
001230 FILE SECTION.
001240 FD  ELEMENT-FILE
001250     RECORDING MODE IS F.
001260 01  ELEMENT-REC.
001270     COPY BKFRECEL.
001280 EJECT
001290 FD  KBOBMAT-FILE
001300     RECORDING MODE IS F.
001310 01  KBOBMAT-REC.
001320     COPY BKFRECKB.
001330 EJECT
001340 FD  MATMAP-FILE
001350     RECORDING MODE IS F.
001360 01  MATMAP-REC.
001370     COPY BKFRECMM.
001380 EJECT
001390 FD  LIFEEXP-FILE
001400     RECORDING MODE IS F.
001410 01  LIFEEXP-REC.
001420     COPY BKFRECLE.
001430 EJECT
001440 FD  LCARES-FILE
001450     RECORDING MODE IS F.
001460 01  LCARES-REC.
001470     COPY BKFRECLR.
001480 EJECT
001490 FD  ERRLOG-FILE
001500     RECORDING MODE IS F.
001510 01  ERRLOG-REC.
001520     COPY BKFRECER.
001530 EJECT
001540 WORKING-STORAGE SECTION.
001550 01  FILLER                       PIC X(32)
001560     VALUE 'BKLCACAL WORKING STORAGE BEGINS'.
001570***********************************************************************
001580*                         DATA AREAS                                 *
001590***********************************************************************
001600 01  BK-SHOP-CONSTANTS.
001610     COPY BKRECMAX.
001620 EJECT
001630***********************************************************************
001640*                     READ ONLY CONSTANTS                            *
001650***********************************************************************
001660 01  READ-ONLY-WORK-AREA.
001670     05  WS-DUMMY                 PIC X VALUE SPACE.
001680     05  MSG01-IO-ERROR           PIC X(19)
001690                                  VALUE 'I/O ERROR ON FILE -'.
001700* SWITCHES AREA
001710     05  END-OF-FILE-INDICATOR    PIC X(01).
001720         88  END-OF-FILE          VALUE 'Y'.
001730     05  WS-FAILED-IND            PIC X(01).
001740         88  ELEMENT-FAILED       VALUE 'Y'.
001750         88  ELEMENT-PASSED       VALUE 'N'.
001760     05  WS-MAP-FOUND-IND         PIC X(01).
001770         88  MAP-FOUND            VALUE 'Y'.
001780         88  MAP-NOT-FOUND        VALUE 'N'.
001790     05  WS-KBOB-FOUND-IND        PIC X(01).
001800         88  KBOB-FOUND           VALUE 'Y'.
001810         88  KBOB-NOT-FOUND       VALUE 'N'.
001820     05  WS-LIFE-FOUND-IND        PIC X(01).
001830         88  LIFE-FOUND           VALUE 'Y'.
001840         88  LIFE-NOT-FOUND       VALUE 'N'.
001850* I-O FILE STATUS AREA
001860     05  WS-ELEMENT-STATUS        PIC X(02).
001870     05  WS-KBOBMAT-STATUS        PIC X(02).
001880     05  WS-MATMAP-STATUS         PIC X(02).
001890     05  WS-LIFEEXP-STATUS        PIC X(02).
001900     05  WS-LCARES-STATUS         PIC X(02).
001910     05  WS-ERRLOG-STATUS         PIC X(02).
001920     05  FILLER                   PIC X(08).
001930 EJECT
001940***********************************************************************
001950*                   V A R I A B L E   D A T A   A R E A S            *
001960***********************************************************************
001970 01  VARIABLE-WORK-AREA.
001980     05  WS-ERROR-MSG             PIC X(60).
001990*    WS-SUB IS THE GENERAL-PURPOSE SUBSCRIPT FOR THE MAIN ELEMENT
002000*    LOOP; THE MM/KB/LE/LIFE-SUB FIELDS BELOW ARE DEDICATED TO
002010*    THEIR OWN TABLE SO TWO NESTED SEARCHES NEVER CLOBBER EACH
002020*    OTHER'S POSITION.
002030     05  WS-SUB                   PIC S9(4) COMP-3 VALUE 0.
002040     05  WS-MM-SUB                PIC S9(4) COMP-3 VALUE 0.
002050     05  WS-KB-SUB                PIC S9(5) COMP-3 VALUE 0.
002060     05  WS-LE-SUB                PIC S9(4) COMP-3 VALUE 0.
002070     05  WS-LIFE-SUB              PIC S9(4) COMP-3 VALUE 0.
002080*    WS-MASS-WORK HOLDS THE ELEMENT'S MASS IN KG, SIGNED SO A BAD
002090*    EXTRACT FEED CANNOT SNEAK A NEGATIVE QUANTITY PAST EDITING
002100*    UNDETECTED - SEE 221-VALIDATE-ELEMENT.
002110     05  WS-MASS-WORK             PIC S9(9)V9(4) VALUE 0.
002120     05  WS-MASS-EDIT REDEFINES WS-MASS-WORK
002130                                  PIC 9(9)V9(4).
002140*    THE THREE "ABS-RAW" FIELDS ACCUMULATE MASS TIMES FACTOR
002150*    BEFORE THE LIFE-EXPECTANCY AMORTIZATION DIVIDE IN
002160*    224-COMPUTE-INDICATORS - KEPT SEPARATE FROM THE AMORTIZED
002170*    RESULT FIELDS ON LCARES SO ROUNDING HAPPENS ONLY ONCE.
002180     05  WS-GWP-ABS-RAW           PIC S9(9)V9(6) VALUE 0.
002190     05  WS-PENR-ABS-RAW          PIC S9(9)V9(6) VALUE 0.
002200     05  WS-UBP-ABS-RAW           PIC S9(11)V9(4) VALUE 0.
002210*    YEARS OF SERVICE LIFE ACTUALLY USED FOR THIS ELEMENT'S
002220*    AMORTIZATION DIVIDE - EITHER THE LIFEEXP TABLE'S ENTRY OR THE
002230*    SHOP-WIDE DEFAULT WHEN THE EBKP-H CODE HAS NO TABLE ROW.
002240     05  WS-LIFE-YEARS-USED       PIC 9(03) VALUE 0.
002250*    THE EBKP-H CODE BEFORE AND AFTER PASSING THROUGH BKEBKNRM -
002260*    KEPT AS TWO SEPARATE FIELDS SO A DISPLAY TRACE CAN SHOW BOTH
002270*    SPELLINGS WHEN WS-DEBUG-ON IS SET.
002280     05  WS-NORM-EBKP-IN          PIC X(10) VALUE SPACES.
002290     05  WS-NORM-EBKP-OUT         PIC X(10) VALUE SPACES.
002300* EDITED FIELDS FOR ERROR-MESSAGE TEXT
002310     05  WS-EDIT-VOLUME           PIC -(7)9.9999.
002320     05  WS-EDIT-DENSITY          PIC -(5)9.99.
002330* DATE AREA (RUN-DATE STAMP FOR THE STATISTICS RECORD)
002340     05  WS-RUN-DATE.
002350         10  WS-RUN-YY            PIC 9(02).
002360         10  WS-RUN-MM            PIC 9(02).
002370         10  WS-RUN-DD            PIC 9(02).
002380     05  WS-RUN-DATE-ALT REDEFINES WS-RUN-DATE.
002390         10  WS-RUN-DATE-DIGITS   PIC X(01) OCCURS 6 TIMES.
002400* CENTURY WINDOW WORK AREA - SEE Y2K-0037 IN THE CHANGE LOG
002410     05  WS-RUN-CENTURY           PIC X(02) VALUE SPACES.
002420     05  WS-RUN-DATE-8.
002430         10  WS-RUN-CC-OUT        PIC X(02).
002440         10  WS-RUN-YY-OUT        PIC X(02).
002450         10  WS-RUN-MM-OUT        PIC X(02).
002460         10  WS-RUN-DD-OUT        PIC X(02).
002470* COUNTERS
002480     05  WS-WORK-COUNTERS.
002490         10  WS-READ-CNTR         PIC S9(9) COMP-3 VALUE 0.
002500         10  WS-PROCESSED-CNTR    PIC S9(9) COMP-3 VALUE 0.
002510         10  WS-FAILED-CNTR       PIC S9(9) COMP-3 VALUE 0.
002520         10  WS-SHARED-CNTR       PIC S9(9) COMP-3 VALUE 0.
002530         10  WS-MAP-MISS-CNTR     PIC S9(9) COMP-3 VALUE 0.
002540         10  WS-KBOB-MISS-CNTR    PIC S9(9) COMP-3 VALUE 0.
002550         10  WS-LIFE-MISS-CNTR    PIC S9(9) COMP-3 VALUE 0.
002560     05  FILLER                   PIC X(08).
002570 EJECT
002580***********************************************************************
002590*            RUN / CALCULATION AUDIT IDENTIFICATION AREA             *
002600***********************************************************************
002610 01  RUN-IDENTIFICATION-AREA.
002620     05  WS-RUN-ID                PIC X(08) VALUE SPACES.
002630     05  WS-CALC-PROGRAM-NAME     PIC X(08) VALUE 'BKLCACAL'.
002640     05  WS-LIFE-SOURCE-LIT       PIC X(10) VALUE 'SIA-2032  '.
002650     05  WS-START-TIME            PIC X(06) VALUE ZEROS.
002660     05  WS-END-TIME              PIC X(06) VALUE ZEROS.
002670     05  FILLER                   PIC X(10).
002680 EJECT
002690***********************************************************************
002700*        WATCH-LIST CONSTANTS (OUTSIZE-VALUE TRACE, NOT A FAIL RULE)   *
002710* CC-331 FOLLOW-UP - WORK ORDER LCA-0098 ADDED WS-MAX-VOLUME/DENSITY   *
002720* AS A FAILING "SHOP SANITY LIMIT" ON THE ELEMENT.  QA CAUGHT THAT NO *
002730* SUCH CEILING IS DOCUMENTED FOR THIS JOB ANYWHERE - THE QUANTITY     *
002740* SURVEY OFFICE DOES SOMETIMES HAND US A GENUINELY HUGE ELEMENT AND   *
002750* THAT IS NOT, BY ITSELF, GROUNDS TO REJECT IT.  LEFT THE THRESHOLDS  *
002760* IN PLACE BELOW FOR THE OPERATOR TRACE BUT THEY NO LONGER FAIL THE   *
002770* ELEMENT - SEE 221-VALIDATE-ELEMENT.                                 *
002780 01  VALIDATION-LIMIT-CONSTANTS.
002790     05  WS-MAX-VOLUME            PIC S9(7)V9(4) COMP-3
002800                                  VALUE 5000.0000.
002810     05  WS-MAX-DENSITY           PIC S9(5)V9(2) COMP-3
002820                                  VALUE 25000.00.
002830     05  WS-LIMIT-BREACH-IND      PIC X(01) VALUE 'N'.
002840         88  LIMIT-BREACHED       VALUE 'Y'.
002850         88  LIMIT-NOT-BREACHED   VALUE 'N'.
002860     05  FILLER                   PIC X(08).
002870 EJECT
002880***********************************************************************
002890*       DEBUG TRACE SWITCH - SET 'Y' BY OPERATOR OVERRIDE ONLY        *
002900***********************************************************************
002910 01  WS-DEBUG-SWITCHES.
002920     05  WS-DEBUG-IND             PIC X(01) VALUE 'N'.
002930         88  WS-DEBUG-ON          VALUE 'Y'.
002940         88  WS-DEBUG-OFF         VALUE 'N'.
002950     05  FILLER                   PIC X(07).
002960 01  STAT-RECORD.
002970     COPY BKFRECST.
002980 EJECT
002990***********************************************************************
003000*                   MATERIAL MAPPING TABLE                          *
003010***********************************************************************
003020 01  MATMAP-TABLE-AREA.
003030*    MATMAP CROSSES THE MODEL'S NATIVE MATERIAL CODE OVER TO THE
003040*    KBOB CATALOGUE'S UUID - AN ELEMENT RECORD NEVER CARRIES A KBOB
003050*    UUID DIRECTLY, SO THIS TABLE IS ALWAYS SEARCHED FIRST.
003060 05  MATMAP-TABLE-COUNT       PIC S9(4) COMP-3 VALUE 0.
003070     05  MATMAP-TABLE OCCURS 1 TO 2000 TIMES
003080             DEPENDING ON MATMAP-TABLE-COUNT.
003090         COPY BKFRECMM.
003100 EJECT
003110***********************************************************************
003120*                   KBOB MATERIAL CATALOGUE TABLE                   *
003130***********************************************************************
003140 01  KBOB-TABLE-AREA.
003150*    THE SAME KBOB ROWS ARE MADE SEARCHABLE TWO WAYS - BY UUID FOR
003160*    THE NORMAL MATMAP-DRIVEN LOOKUP, AND BY MATERIAL NAME (VIA THE
003170*    REDEFINES BELOW) FOR THE RARE EXTRACT THAT CARRIES A KBOB NAME
003180*    DIRECTLY INSTEAD OF A MATMAP CODE.
003190 05  KBOB-TABLE-COUNT         PIC S9(5) COMP-3 VALUE 0.
003200     05  KBOB-TABLE OCCURS 1 TO 5000 TIMES
003210             DEPENDING ON KBOB-TABLE-COUNT.
003220         COPY BKFRECKB.
003230     05  KBOB-ENTRY-BY-NAME REDEFINES KBOB-TABLE
003240             OCCURS 1 TO 5000 TIMES
003250             DEPENDING ON KBOB-TABLE-COUNT.
003260         10  KBOB-BYNAME-UUID     PIC X(36).
003270         10  KBOB-BYNAME-NAME     PIC X(40).
003280         10  FILLER               PIC X(131).
003290 EJECT
003300***********************************************************************
003310*                   LIFE EXPECTANCY TABLE                           *
003320***********************************************************************
003330 01  LIFEEXP-TABLE-AREA.
003340     05  LIFEEXP-TABLE-COUNT      PIC S9(4) COMP-3 VALUE 0.
003350     05  LIFEEXP-TABLE OCCURS 1 TO 500 TIMES
003360             DEPENDING ON LIFEEXP-TABLE-COUNT.
003370         COPY BKFRECLE.
003380 EJECT
003390 01  FILLER                       PIC X(32)
003400     VALUE 'BKLCACAL WORKING STORAGE ENDS  '.
003410 EJECT
003420***********************************************************************
003430*                        PROCEDURE DIVISION                         *
003440***********************************************************************
003450 PROCEDURE DIVISION.
003460     PERFORM 1-INITIALIZATION
003470         THRU 199-INITIALIZATION-EXIT
003480     PERFORM 11-OPEN-FILES
003490         THRU 1199-OPEN-FILES-EXIT
003500     PERFORM 12-LOAD-TABLES
003510         THRU 1299-LOAD-TABLES-EXIT
003520     MOVE SPACE TO END-OF-FILE-INDICATOR
003530     PERFORM 2-MAIN-PROCESS
003540         THRU 2-MAIN-PROCESS-EXIT
003550         UNTIL END-OF-FILE
003560     PERFORM EOJ9-CLOSE-FILES
003570         THRU EOJ9999-EXIT
003580     GOBACK
003590     .
003600 EJECT
003610***********************************************************************
003620*                        1 - INITIALIZATION                         *
003630***********************************************************************
003640 1-INITIALIZATION.
003650     INITIALIZE VARIABLE-WORK-AREA
003660     SET ELEMENT-PASSED TO TRUE
003670     MOVE 'N' TO END-OF-FILE-INDICATOR
003680     ACCEPT WS-RUN-DATE FROM DATE
003690     ACCEPT WS-START-TIME FROM TIME
003700     PERFORM 14-WINDOW-RUN-CENTURY
003710         THRU 1499-WINDOW-RUN-CENTURY-EXIT
003720     MOVE WS-RUN-DATE-8 TO WS-RUN-ID
003730     SET WS-DEBUG-OFF TO TRUE
003740     .
003750*    ALL REFERENCE TABLES ARE NOW RESIDENT AND THE CENTURY WINDOW IS SET.
003760 199-INITIALIZATION-EXIT.
003770     EXIT.
003780 EJECT
003790***********************************************************************
003800*     14 - WINDOW THE 2-DIGIT ACCEPT-FROM-DATE YEAR TO 4 DIGITS       *
003810*          (SEE WORK ORDER Y2K-0037 - BREAK AT YEAR 50)               *
003820***********************************************************************
003830 14-WINDOW-RUN-CENTURY.
003840     IF WS-RUN-YY < 50
003850        MOVE '20' TO WS-RUN-CENTURY
003860     ELSE
003870        MOVE '19' TO WS-RUN-CENTURY
003880     END-IF
003890     MOVE WS-RUN-CENTURY TO WS-RUN-CC-OUT
003900     MOVE WS-RUN-YY      TO WS-RUN-YY-OUT
003910     MOVE WS-RUN-MM      TO WS-RUN-MM-OUT
003920     MOVE WS-RUN-DD      TO WS-RUN-DD-OUT
003930     .
003940*    WS-RUN-DATE CARRIES A FULL 4-DIGIT YEAR FROM HERE ON.
003950 1499-WINDOW-RUN-CENTURY-EXIT.
003960     EXIT.
003970 EJECT
003980***********************************************************************
003990*                        11 - OPEN ALL FILES                        *
004000***********************************************************************
004010 11-OPEN-FILES.
004020     OPEN INPUT  ELEMENT-FILE
004030     OPEN INPUT  KBOBMAT-FILE
004040     OPEN INPUT  MATMAP-FILE
004050     OPEN INPUT  LIFEEXP-FILE
004060     OPEN OUTPUT LCARES-FILE
004070     OPEN OUTPUT ERRLOG-FILE
004080     IF WS-ELEMENT-STATUS NOT = '00' OR WS-KBOBMAT-STATUS NOT = '00'
004090        OR WS-MATMAP-STATUS NOT = '00' OR WS-LIFEEXP-STATUS NOT = '00'
004100        OR WS-LCARES-STATUS NOT = '00' OR WS-ERRLOG-STATUS NOT = '00'
004110        DISPLAY MSG01-IO-ERROR ' OPEN'
004120        GO TO EOJ99-ABEND
004130     END-IF
004140     .
004150*    ALL SIX FILES ARE OPEN OR THE RUN HAS ALREADY ABENDED.
004160 1199-OPEN-FILES-EXIT.
004170     EXIT.
004180 EJECT
004190***********************************************************************
004200*                12 - LOAD REFERENCE TABLES INTO MEMORY              *
004210***********************************************************************
004220 12-LOAD-TABLES.
004230     PERFORM 121-LOAD-MATMAP
004240         THRU 1219-LOAD-MATMAP-EXIT
004250     PERFORM 122-LOAD-KBOB
004260         THRU 1229-LOAD-KBOB-EXIT
004270     PERFORM 123-LOAD-LIFEEXP
004280         THRU 1239-LOAD-LIFEEXP-EXIT
004290     .
004300*    MATMAP, KBOB AND LIFE-EXPECTANCY TABLES ARE ALL BUILT.
004310 1299-LOAD-TABLES-EXIT.
004320     EXIT.
004330
004340 121-LOAD-MATMAP.
004350     READ MATMAP-FILE
004360         AT END GO TO 1219-LOAD-MATMAP-EXIT
004370     END-READ
004380     PERFORM 1211-BUILD-MATMAP-ENTRY
004390         THRU 1211-BUILD-MATMAP-ENTRY-EXIT
004400         UNTIL WS-MATMAP-STATUS NOT = '00'
004410     .
004420*    WS-MATMAP-TABLE IS NOW FULL, KEYED BY MATERIAL CODE.
004430 1219-LOAD-MATMAP-EXIT.
004440     EXIT.
004450
004460 1211-BUILD-MATMAP-ENTRY.
004470     ADD 1 TO MATMAP-TABLE-COUNT
004480     MOVE MATMAP-REC TO MATMAP-TABLE(MATMAP-TABLE-COUNT)
004490     READ MATMAP-FILE
004500         AT END MOVE '10' TO WS-MATMAP-STATUS
004510     END-READ
004520     .
004530*    ONE MATMAP ROW HAS BEEN MOVED INTO THE NEXT TABLE SLOT.
004540 1211-BUILD-MATMAP-ENTRY-EXIT.
004550     EXIT.
004560 EJECT
004570 122-LOAD-KBOB.
004580     READ KBOBMAT-FILE
004590         AT END GO TO 1229-LOAD-KBOB-EXIT
004600     END-READ
004610     PERFORM 1221-BUILD-KBOB-ENTRY
004620         THRU 1221-BUILD-KBOB-ENTRY-EXIT
004630         UNTIL WS-KBOBMAT-STATUS NOT = '00'
004640     .
004650*    WS-KBOB-TABLE IS NOW FULL, KEYED BY KBOB MATERIAL ID.
004660 1229-LOAD-KBOB-EXIT.
004670     EXIT.
004680
004690 1221-BUILD-KBOB-ENTRY.
004700     ADD 1 TO KBOB-TABLE-COUNT
004710     MOVE KBOBMAT-REC TO KBOB-TABLE(KBOB-TABLE-COUNT)
004720     READ KBOBMAT-FILE
004730         AT END MOVE '10' TO WS-KBOBMAT-STATUS
004740     END-READ
004750     .
004760*    ONE KBOB CATALOGUE ROW HAS BEEN MOVED INTO THE TABLE.
004770 1221-BUILD-KBOB-ENTRY-EXIT.
004780     EXIT.
004790 EJECT
004800***********************************************************************
004810* LIFE-EXPECTANCY TABLE IS REDUCED AT LOAD TIME TO ONE ENTRY PER     *
004820* CODE, KEEPING THE SMALLEST LIFE-YEARS SEEN FOR THAT CODE - THIS IS *
004830* WHAT "MIN(YEARS) WHERE CODE = :CODE" MEANT ON THE OLD SYSTEM.      *
004840***********************************************************************
004850 123-LOAD-LIFEEXP.
004860     READ LIFEEXP-FILE
004870         AT END GO TO 1239-LOAD-LIFEEXP-EXIT
004880     END-READ
004890     PERFORM 1230-LOAD-ONE-LIFEEXP
004900         THRU 1230-LOAD-ONE-LIFEEXP-EXIT
004910         UNTIL WS-LIFEEXP-STATUS NOT = '00'
004920     .
004930*    THE LIFE-EXPECTANCY TABLE IS MERGED AND READY FOR LOOKUP.
004940 1239-LOAD-LIFEEXP-EXIT.
004950     EXIT.
004960
004970 1230-LOAD-ONE-LIFEEXP.
004980     PERFORM 1231-MERGE-LIFEEXP-ENTRY
004990         THRU 1231-MERGE-LIFEEXP-ENTRY-EXIT
005000     READ LIFEEXP-FILE
005010         AT END MOVE '10' TO WS-LIFEEXP-STATUS
005020     END-READ
005030     .
005040*    ONE LIFEEXP RECORD HAS BEEN READ INTO THE WORK AREA.
005050 1230-LOAD-ONE-LIFEEXP-EXIT.
005060     EXIT.
005070
005080 1231-MERGE-LIFEEXP-ENTRY.
005090     SET LIFE-NOT-FOUND TO TRUE
005100     SET WS-LIFE-SUB TO 1
005110     PERFORM 1232-SCAN-LIFEEXP-ENTRY
005120         THRU 1232-SCAN-LIFEEXP-ENTRY-EXIT
005130         UNTIL WS-LIFE-SUB > LIFEEXP-TABLE-COUNT
005140     IF LIFE-NOT-FOUND
005150        ADD 1 TO LIFEEXP-TABLE-COUNT
005160        MOVE LIFEEXP-REC TO LIFEEXP-TABLE(LIFEEXP-TABLE-COUNT)
005170     END-IF
005180     .
005190*    THE EBKP-H YEARS-OF-LIFE ENTRY IS NOW IN THE TABLE.
005200 1231-MERGE-LIFEEXP-ENTRY-EXIT.
005210     EXIT.
005220
005230 1232-SCAN-LIFEEXP-ENTRY.
005240     IF LIFE-EBKP-CODE(WS-LIFE-SUB) = LIFEEXP-REC (1:10)
005250        SET LIFE-FOUND TO TRUE
005260        IF LIFE-YEARS OF LIFEEXP-REC < LIFE-YEARS(WS-LIFE-SUB)
005270           MOVE LIFE-YEARS OF LIFEEXP-REC
005280                             TO LIFE-YEARS(WS-LIFE-SUB)
005290        END-IF
005300     END-IF
005310     ADD 1 TO WS-LIFE-SUB
005320     .
005330*    WS-LIFEEXP-SUB NAMES AN OPEN SLOT OR AN EXISTING MATCH.
005340 1232-SCAN-LIFEEXP-ENTRY-EXIT.
005350     EXIT.
005360 EJECT
005370***********************************************************************
005380*                     2 - MAIN PROCESS                              *
005390***********************************************************************
005400 2-MAIN-PROCESS.
005410     PERFORM 21-READ-NEXT-ELEMENT
005420         THRU 2199-READ-NEXT-ELEMENT-EXIT
005430     IF NOT END-OF-FILE
005440        PERFORM 22-PROCESS-ELEMENT
005450            THRU 2299-PROCESS-ELEMENT-EXIT
005460     END-IF
005470     .
005480 2-MAIN-PROCESS-EXIT.
005490     EXIT.
005500 EJECT
005510***********************************************************************
005520*                  21 - READ NEXT ELEMENT RECORD                    *
005530***********************************************************************
005540 21-READ-NEXT-ELEMENT.
005550     READ ELEMENT-FILE
005560         AT END SET END-OF-FILE TO TRUE
005570     END-READ
005580     IF NOT END-OF-FILE
005590        IF WS-ELEMENT-STATUS NOT = '00'
005600           DISPLAY MSG01-IO-ERROR ' ELEMENT ' WS-ELEMENT-STATUS
005610           GO TO EOJ99-ABEND
005620        END-IF
005630        ADD 1 TO WS-READ-CNTR
005640     END-IF
005650     .
005660*    WS-ELEMENT-STATUS TELLS THE CALLER WHETHER EOF WAS HIT.
005670 2199-READ-NEXT-ELEMENT-EXIT.
005680     EXIT.
005690 EJECT
005700***********************************************************************
005710*                  22 - PROCESS ONE ELEMENT/MATERIAL                *
005720***********************************************************************
005730 22-PROCESS-ELEMENT.
005740     SET ELEMENT-PASSED TO TRUE
005750     SET LIMIT-NOT-BREACHED TO TRUE
005760     MOVE SPACES TO WS-ERROR-MSG
005770     PERFORM 221-VALIDATE-ELEMENT
005780         THRU 2219-VALIDATE-ELEMENT-EXIT
005790     IF ELEMENT-FAILED
005800        PERFORM 226-WRITE-ERROR-REC
005810            THRU 2269-WRITE-ERROR-REC-EXIT
005820        PERFORM 227-WRITE-FAILED-RESULT
005830            THRU 2279-WRITE-FAILED-RESULT-EXIT
005840        ADD 1 TO WS-FAILED-CNTR
005850     ELSE
005860        PERFORM 223-LOOKUP-LIFE-EXPECTANCY
005870            THRU 2239-LOOKUP-LIFE-EXPECTANCY-EXIT
005880        PERFORM 224-COMPUTE-INDICATORS
005890            THRU 2249-COMPUTE-INDICATORS-EXIT
005900        PERFORM 225-WRITE-LCA-RESULT
005910            THRU 2259-WRITE-LCA-RESULT-EXIT
005920        ADD 1 TO WS-PROCESSED-CNTR
005930     END-IF
005940     .
005950*    THE ELEMENT HAS A RESULT, ERROR, OR FAILED RECORD WRITTEN.
005960 2299-PROCESS-ELEMENT-EXIT.
005970     EXIT.
005980 EJECT
005990***********************************************************************
006000*   221 - VALIDATE VOLUME, DENSITY AND MATERIAL/KBOB MAPPING         *
006010***********************************************************************
006020 221-VALIDATE-ELEMENT.
006030*    A ZERO OR NEGATIVE VOLUME CANNOT PRODUCE A MEANINGFUL MASS,
006040*    SO THE ELEMENT FAILS HERE RATHER THAN LATER DIVIDING BY ZERO
006050*    OR PUBLISHING A BOGUS NEGATIVE INDICATOR.
006060     IF ELEM-VOLUME NOT > 0
006070        MOVE ELEM-VOLUME TO WS-EDIT-VOLUME
006080        STRING 'Invalid volume: ' DELIMITED BY SIZE
006090               WS-EDIT-VOLUME    DELIMITED BY SIZE
006100               INTO WS-ERROR-MSG
006110        END-STRING
006120        SET ELEMENT-FAILED TO TRUE
006130        GO TO 2219-VALIDATE-ELEMENT-EXIT
006140     END-IF
006150     IF ELEM-VOLUME > WS-MAX-VOLUME
006160        SET LIMIT-BREACHED TO TRUE
006170        MOVE ELEM-VOLUME TO WS-EDIT-VOLUME
006180*    SEE THE REMEDIATION NOTE BY VALIDATION-LIMIT-CONSTANTS ABOVE -
006190*    THIS IS AN OPERATOR TRACE ONLY AND CANNOT FAIL THE ELEMENT.
006200        IF WS-DEBUG-ON
006210           DISPLAY 'DEBUG: WATCH - LARGE VOLUME - '
006220                   WS-EDIT-VOLUME
006230        END-IF
006240     END-IF
006250*    SAME REASONING AS THE VOLUME EDIT ABOVE, APPLIED TO DENSITY.
006260     IF ELEM-DENSITY NOT > 0
006270        MOVE ELEM-DENSITY TO WS-EDIT-DENSITY
006280        STRING 'Invalid density: ' DELIMITED BY SIZE
006290               WS-EDIT-DENSITY   DELIMITED BY SIZE
006300               INTO WS-ERROR-MSG
006310        END-STRING
006320        SET ELEMENT-FAILED TO TRUE
006330        GO TO 2219-VALIDATE-ELEMENT-EXIT
006340     END-IF
006350     IF ELEM-DENSITY > WS-MAX-DENSITY
006360        SET LIMIT-BREACHED TO TRUE
006370        MOVE ELEM-DENSITY TO WS-EDIT-DENSITY
006380        IF WS-DEBUG-ON
006390           DISPLAY 'DEBUG: WATCH - LARGE DENSITY - '
006400                   WS-EDIT-DENSITY
006410        END-IF
006420     END-IF
006430*    VOLUME AND DENSITY ARE BOTH SANE - NOW FIND THE MATERIAL'S
006440*    KBOB IMPACT FACTORS BEFORE THIS ELEMENT CAN BE CALCULATED.
006450     PERFORM 222-LOOKUP-MATERIAL
006460         THRU 2229-LOOKUP-MATERIAL-EXIT
006470     .
006480*    ELEMENT-PASSED/ELEMENT-FAILED TELLS 22 HOW TO PROCEED.
006490 2219-VALIDATE-ELEMENT-EXIT.
006500     EXIT.
006510 EJECT
006520***********************************************************************
006530*   222 - MAP MATERIAL NAME TO A KBOB UUID, THEN LOOK UP THE UUID    *
006540***********************************************************************
006550 222-LOOKUP-MATERIAL.
006560*    THE LOOKUP IS TWO HOPS - THE ELEMENT'S MATERIAL CODE FIRST
006570*    FINDS A MATMAP ROW, WHICH CARRIES THE KBOB UUID THAT THE
006580*    SECOND SEARCH ACTUALLY USES AGAINST THE KBOB CATALOGUE.
006590     SET MAP-NOT-FOUND TO TRUE
006600     PERFORM 2221-SEARCH-MATMAP-TABLE
006610         VARYING WS-MM-SUB FROM 1 BY 1
006620         UNTIL WS-MM-SUB > MATMAP-TABLE-COUNT
006630             OR MAP-FOUND
006640     IF MAP-NOT-FOUND
006650        STRING 'Material mapping not found: ' DELIMITED BY SIZE
006660               ELEM-MATERIAL     DELIMITED BY SIZE
006670               INTO WS-ERROR-MSG
006680        END-STRING
006690        ADD 1 TO WS-MAP-MISS-CNTR
006700        IF WS-DEBUG-ON
006710           DISPLAY 'DEBUG: MATMAP MISS - ' ELEM-MATERIAL
006720        END-IF
006730*    NO MATMAP ROW MEANS THERE IS NO WAY TO REACH A KBOB UUID AT
006740*    ALL - THE ELEMENT FAILS HERE RATHER THAN FALLING THROUGH TO
006750*    A KBOB SEARCH THAT CAN ONLY EVER MISS.
006760        SET ELEMENT-FAILED TO TRUE
006770        GO TO 2229-LOOKUP-MATERIAL-EXIT
006780     END-IF
006790     SET KBOB-NOT-FOUND TO TRUE
006800     PERFORM 2223-SEARCH-KBOB-TABLE
006810         VARYING WS-KB-SUB FROM 1 BY 1
006820         UNTIL WS-KB-SUB > KBOB-TABLE-COUNT
006830             OR KBOB-FOUND
006840*    THE MATMAP ROW POINTED AT A KBOB UUID THAT IS NOT ON THE
006850*    CATALOGUE FEED - A STALE CROSS-REFERENCE RATHER THAN A BAD
006860*    ELEMENT, BUT STILL NOT SOMETHING WE CAN CALCULATE FROM.
006870     IF KBOB-NOT-FOUND
006880        STRING 'KBOB ID not found: ' DELIMITED BY SIZE
006890               MAP-KBOB-UUID(WS-MM-SUB) DELIMITED BY SIZE
006900               INTO WS-ERROR-MSG
006910        END-STRING
006920        ADD 1 TO WS-KBOB-MISS-CNTR
006930        IF WS-DEBUG-ON
006940           DISPLAY 'DEBUG: KBOB MISS - ' MAP-KBOB-UUID(WS-MM-SUB)
006950        END-IF
006960        SET ELEMENT-FAILED TO TRUE
006970     END-IF
006980     .
006990*    WS-GWP-FACTOR/PENR-FACTOR/UBP-FACTOR ARE SET OR FAILED.
007000 2229-LOOKUP-MATERIAL-EXIT.
007010     EXIT.
007020
007030 2221-SEARCH-MATMAP-TABLE.
007040     IF MAP-IFC-MATERIAL(WS-MM-SUB) = ELEM-MATERIAL
007050        IF MAP-KBOB-UUID(WS-MM-SUB) NOT = SPACES
007060           SET MAP-FOUND TO TRUE
007070        END-IF
007080     END-IF
007090     .
007100*    WS-MATMAP-SUB NAMES THE MATCHING ROW, OR THE SEARCH FAILED.
007110 2221-SEARCH-MATMAP-TABLE-EXIT.
007120     EXIT.
007130
007140 2223-SEARCH-KBOB-TABLE.
007150     IF KBOB-UUID(WS-KB-SUB) = MAP-KBOB-UUID(WS-MM-SUB)
007160        SET KBOB-FOUND TO TRUE
007170     END-IF
007180     .
007190*    WS-KBOB-SUB NAMES THE MATCHING ROW, OR THE SEARCH FAILED.
007200 2223-SEARCH-KBOB-TABLE-EXIT.
007210     EXIT.
007220 EJECT
007230***********************************************************************
007240*   223 - LOOK UP LIFE EXPECTANCY BY EBKP-H CODE, DEFAULT 60 YEARS   *
007250***********************************************************************
007260 223-LOOKUP-LIFE-EXPECTANCY.
007270     SET LIFE-NOT-FOUND TO TRUE
007280     IF ELEM-EBKP NOT = SPACES
007290        PERFORM 2231-SEARCH-LIFEEXP-TABLE
007300            VARYING WS-LE-SUB FROM 1 BY 1
007310            UNTIL WS-LE-SUB > LIFEEXP-TABLE-COUNT
007320                OR LIFE-FOUND
007330     END-IF
007340     IF LIFE-FOUND
007350        MOVE LIFE-YEARS(WS-LE-SUB) TO WS-LIFE-YEARS-USED
007360     ELSE
007370        MOVE BK-DEFAULT-LIFE-YEARS TO WS-LIFE-YEARS-USED
007380        ADD 1 TO WS-LIFE-MISS-CNTR
007390        IF WS-DEBUG-ON
007400           DISPLAY 'DEBUG: LIFEEXP MISS - ' ELEM-EBKP
007410        END-IF
007420     END-IF
007430     .
007440*    WS-LIFE-YEARS IS SET FROM THE TABLE OR DEFAULTED.
007450 2239-LOOKUP-LIFE-EXPECTANCY-EXIT.
007460     EXIT.
007470
007480 2231-SEARCH-LIFEEXP-TABLE.
007490     IF LIFE-EBKP-CODE(WS-LE-SUB) = ELEM-EBKP
007500        SET LIFE-FOUND TO TRUE
007510     END-IF
007520     .
007530*    WS-LIFEEXP-SUB NAMES THE MATCHING EBKP-H ROW, IF ANY.
007540 2231-SEARCH-LIFEEXP-TABLE-EXIT.
007550     EXIT.
007560 EJECT
007570***********************************************************************
007580*  224 - COMPUTE MASS AND THE SIX GWP/PENR/UBP INDICATOR VALUES      *
007590***********************************************************************
007600 224-COMPUTE-INDICATORS.
007610*    MASS IS THE ONE FIGURE EVERY INDICATOR DEPENDS ON - VOLUME
007620*    COMES STRAIGHT OFF THE MODEL EXTRACT, DENSITY OFF THE KBOB
007630*    CATALOGUE ROW FOUND IN 222-LOOKUP-MATERIAL.
007640     COMPUTE WS-MASS-WORK ROUNDED =
007650             ELEM-VOLUME * ELEM-DENSITY
007660*    THE THREE "ABS-RAW" COMPUTES BELOW ARE THE ELEMENT'S FULL
007670*    (NON-AMORTIZED) IMPACT OVER ITS WHOLE SERVICE LIFE - KBOB
007680*    CO2EQ/PENRE/UBP ARE PER-KG FACTORS LOOKED UP BY WS-KB-SUB.
007690     COMPUTE WS-GWP-ABS-RAW =
007700             WS-MASS-WORK * KBOB-CO2EQ(WS-KB-SUB)
007710     COMPUTE WS-PENR-ABS-RAW =
007720             WS-MASS-WORK * KBOB-PENRE(WS-KB-SUB)
007730     COMPUTE WS-UBP-ABS-RAW =
007740             WS-MASS-WORK * KBOB-UBP(WS-KB-SUB)
007750*    LCA-0099 - THE EBKP-H CODE GOES OUT ON LCARES IN ITS
007760*    NORMALIZED SPELLING SO DOWNSTREAM REPORTING CAN KEY ON IT
007770*    WITHOUT REPEATING THE STRIP LOGIC ITSELF.
007780     MOVE ELEM-EBKP TO WS-NORM-EBKP-IN
007790     CALL 'BKEBKNRM' USING WS-NORM-EBKP-IN WS-NORM-EBKP-OUT
007800     MOVE ELEM-VOLUME        TO LCAR-VOLUME
007810     MOVE ELEM-DENSITY       TO LCAR-DENSITY
007820     MOVE WS-LIFE-YEARS-USED TO LCAR-AMORT
007830     MOVE WS-NORM-EBKP-OUT   TO LCAR-EBKP
007840*    THE -REL FIELDS ARE THE SAME ABS-RAW VALUE SPREAD EVENLY OVER
007850*    THE SERVICE LIFE - THIS IS THE "PER-YEAR" FIGURE THE SUMMARY
007860*    REPORT ACTUALLY TOTALS FOR THE BUILDING'S ANNUAL LCA FIGURE.
007870     COMPUTE LCAR-GWP-ABS ROUNDED  = WS-GWP-ABS-RAW
007880     COMPUTE LCAR-GWP-REL ROUNDED  =
007890             WS-GWP-ABS-RAW / WS-LIFE-YEARS-USED
007900     COMPUTE LCAR-PENR-ABS ROUNDED = WS-PENR-ABS-RAW
007910     COMPUTE LCAR-PENR-REL ROUNDED =
007920             WS-PENR-ABS-RAW / WS-LIFE-YEARS-USED
007930     COMPUTE LCAR-UBP-ABS ROUNDED  = WS-UBP-ABS-RAW
007940     COMPUTE LCAR-UBP-REL ROUNDED  =
007950             WS-UBP-ABS-RAW / WS-LIFE-YEARS-USED
007960*    EBK-0058 - AN ELEMENT MADE OF MORE THAN ONE MATERIAL LAYER
007970*    COMES THROUGH ON SEPARATE ELEMENT-FILE RECORDS SHARING THE
007980*    SAME GUID; ELEM-MAT-COUNT TELLS US WHEN THAT IS HAPPENING SO
007990*    THE SUMMARY REPORT CAN AVOID DOUBLE-COUNTING THE ELEMENT.
008000     IF ELEM-MAT-COUNT > 1
008010        MOVE 'Y' TO LCAR-SHARED
008020        ADD 1 TO WS-SHARED-CNTR
008030     ELSE
008040        MOVE 'N' TO LCAR-SHARED
008050     END-IF
008060     MOVE ELEM-GUID     TO LCAR-GUID
008070     MOVE ELEM-MATERIAL TO LCAR-MATERIAL
008080     MOVE MAP-KBOB-UUID(WS-MM-SUB) TO LCAR-KBOB-UUID
008090     MOVE KBOB-NAME(WS-KB-SUB)     TO LCAR-KBOB-NAME
008100     MOVE 'N' TO LCAR-FAILED
008110     MOVE SPACES TO LCAR-ERROR
008120*    THE RUN-ID/CALC-DATE/CALC-PROGRAM/LIFE-SOURCE AUDIT STAMPS
008130*    LET A LATER QUESTION ABOUT "WHICH RUN PRODUCED THIS FIGURE"
008140*    BE ANSWERED FROM THE LCARES ROW ITSELF, NO JOB LOG NEEDED.
008150     MOVE WS-RUN-ID            TO LCAR-RUN-ID
008160     MOVE WS-RUN-DATE-8        TO LCAR-CALC-DATE
008170     MOVE WS-CALC-PROGRAM-NAME TO LCAR-CALC-PROGRAM
008180     MOVE WS-LIFE-SOURCE-LIT   TO LCAR-LIFE-SOURCE
008190     .
008200*    THE AMORTIZED GWP/PENR/UBP VALUES ARE IN THE RESULT AREA.
008210 2249-COMPUTE-INDICATORS-EXIT.
008220     EXIT.
008230 EJECT
008240***********************************************************************
008250*                 225 - WRITE SUCCESSFUL LCA RESULT                  *
008260***********************************************************************
008270 225-WRITE-LCA-RESULT.
008280     WRITE LCARES-REC
008290     IF WS-LCARES-STATUS NOT = '00'
008300        DISPLAY MSG01-IO-ERROR ' LCARES ' WS-LCARES-STATUS
008310        GO TO EOJ99-ABEND
008320     END-IF
008330     .
008340*    ONE LCARES ROW HAS GONE OUT FOR THIS ELEMENT.
008350 2259-WRITE-LCA-RESULT-EXIT.
008360     EXIT.
008370 EJECT
008380***********************************************************************
008390*                226 - WRITE AN ERROR LOG RECORD                    *
008400***********************************************************************
008410 226-WRITE-ERROR-REC.
008420     MOVE 'LCA '         TO ERR-SOURCE
008430     MOVE ELEM-GUID      TO ERR-ELEMENT-ID
008440     MOVE ELEM-EBKP      TO ERR-EBKP
008450     MOVE ELEM-MATERIAL  TO ERR-MATERIAL
008460     MOVE WS-ERROR-MSG   TO ERR-MESSAGE
008470     MOVE WS-RUN-ID      TO ERR-RUN-ID
008480     MOVE WS-RUN-DATE-8  TO ERR-LOG-DATE
008490     WRITE ERRLOG-REC
008500     IF WS-ERRLOG-STATUS NOT = '00'
008510        DISPLAY MSG01-IO-ERROR ' ERRLOG ' WS-ERRLOG-STATUS
008520        GO TO EOJ99-ABEND
008530     END-IF
008540     .
008550*    ONE ERRLOG ROW HAS GONE OUT DESCRIBING THE FAILURE.
008560 2269-WRITE-ERROR-REC-EXIT.
008570     EXIT.
008580 EJECT
008590***********************************************************************
008600*               227 - WRITE A FAILED LCA RESULT RECORD              *
008610***********************************************************************
008620 227-WRITE-FAILED-RESULT.
008630     INITIALIZE LCARES-REC
008640     MOVE ELEM-GUID      TO LCAR-GUID
008650     MOVE ELEM-MATERIAL  TO LCAR-MATERIAL
008660     MOVE ELEM-EBKP      TO LCAR-EBKP
008670     IF ELEM-MAT-COUNT > 1
008680        MOVE 'Y' TO LCAR-SHARED
008690     ELSE
008700        MOVE 'N' TO LCAR-SHARED
008710     END-IF
008720     MOVE 'Y' TO LCAR-FAILED
008730     MOVE WS-ERROR-MSG TO LCAR-ERROR
008740     MOVE WS-RUN-ID            TO LCAR-RUN-ID
008750     MOVE WS-RUN-DATE-8        TO LCAR-CALC-DATE
008760     MOVE WS-CALC-PROGRAM-NAME TO LCAR-CALC-PROGRAM
008770     WRITE LCARES-REC
008780     IF WS-LCARES-STATUS NOT = '00'
008790        DISPLAY MSG01-IO-ERROR ' LCARES ' WS-LCARES-STATUS
008800        GO TO EOJ99-ABEND
008810     END-IF
008820     .
008830*    THE FAILED ELEMENT STILL GETS AN LCARES ROW, ZERO-FILLED.
008840 2279-WRITE-FAILED-RESULT-EXIT.
008850     EXIT.
008860 EJECT
008870***********************************************************************
008880*                    EOJ9 - CLOSE FILES AND REPORT                   *
008890***********************************************************************
008900 EOJ9-CLOSE-FILES.
008910     ACCEPT WS-END-TIME FROM TIME
008920     CLOSE ELEMENT-FILE KBOBMAT-FILE MATMAP-FILE LIFEEXP-FILE
008930           LCARES-FILE ERRLOG-FILE
008940     PERFORM EOJ91-WRITE-STATS
008950         THRU EOJ919-WRITE-STATS-EXIT
008960     DISPLAY 'BKLCACAL PROCESSING COMPLETE'
008970     DISPLAY 'ELEMENTS READ:      ' WS-READ-CNTR
008980     DISPLAY 'ELEMENTS PROCESSED: ' WS-PROCESSED-CNTR
008990     DISPLAY 'ELEMENTS FAILED:    ' WS-FAILED-CNTR
009000     DISPLAY 'ELEMENTS SHARED:    ' WS-SHARED-CNTR
009010     DISPLAY 'MATMAP MISSES:      ' WS-MAP-MISS-CNTR
009020     DISPLAY 'KBOB MISSES:        ' WS-KBOB-MISS-CNTR
009030     DISPLAY 'LIFEEXP MISSES:     ' WS-LIFE-MISS-CNTR
009040     DISPLAY 'LCA RUN STATUS:     COMPLETED'
009050     .
009060*    ALL SIX FILES ARE CLOSED.
009070 EOJ9999-EXIT.
009080     EXIT.
009090
009100 EOJ91-WRITE-STATS.
009110     MOVE 'LCA '              TO STAT-SOURCE
009120     MOVE WS-READ-CNTR        TO STAT-TOTAL
009130     MOVE WS-PROCESSED-CNTR   TO STAT-PROCESSED
009140     MOVE WS-FAILED-CNTR      TO STAT-FAILED
009150     MOVE WS-RUN-DATE-8       TO STAT-RUN-DATE
009160     MOVE WS-RUN-ID           TO STAT-RUN-ID
009170     MOVE WS-START-TIME       TO STAT-START-TIME
009180     MOVE WS-END-TIME         TO STAT-END-TIME
009190     MOVE WS-CALC-PROGRAM-NAME TO STAT-PROGRAM-ID
009200     DISPLAY 'RUN-STATISTICS: ' STAT-SOURCE
009210             ' TOTAL=' STAT-TOTAL
009220             ' PROCESSED=' STAT-PROCESSED
009230             ' FAILED=' STAT-FAILED
009240             ' DATE=' STAT-RUN-DATE
009250     .
009260*    THE RUN-STATISTICS LINE HAS GONE TO SYSOUT.
009270 EOJ919-WRITE-STATS-EXIT.
009280     EXIT.
009290 EJECT
009300***********************************************************************
009310*                          999/EOJ99 - ABEND                         *
009320***********************************************************************
009330 EOJ99-ABEND.
009340     DISPLAY 'PROGRAM ABENDING - BKLCACAL'
009350     MOVE 16 TO RETURN-CODE
009360     GOBACK
009370     .
