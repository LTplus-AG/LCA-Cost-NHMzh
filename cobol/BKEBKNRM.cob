000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.       BKEBKNRM.
000120 AUTHOR.           H VOGT.
000130 INSTALLATION.     KENNWERT DATENZENTRALE.
000140 DATE-WRITTEN.     04/1986.
000150 DATE-COMPILED.
000160 SECURITY.         INTERNAL USE ONLY - NOT FOR DISTRIBUTION.
000170***********************************************************************
000180*                                                                     *
000190*A    ABSTRACT..                                                      *
000200*  SUBROUTINE TO CANONICALIZE AN EBKP-H CLASSIFICATION CODE SO THAT   *
000210*  CLASSIFICATION-KEYED LOOKUPS AGREE REGARDLESS OF HOW THE CODE WAS  *
000220*  PUNCHED ON THE SOURCE DOCUMENT.  STRIPS EMBEDDED BLANKS AND        *
000230*  LEADING ZEROS FROM THE MAIN AND SUB-LEVEL NUMERIC PARTS OF A CODE  *
000240*  OF THE FORM <LETTER><MAIN>[.<SUB1>[.<SUB2>]].  A CODE THAT DOES    *
000250*  NOT FIT THIS SHAPE IS PASSED BACK UNCHANGED.                       *
000260*                                                                     *
000270*P    ENTRY PARAMETERS..                                              *
000280*     BK-CODE-IN    ---- RAW CLASSIFICATION CODE, PIC X(10)           *
000290*     BK-CODE-OUT   ---- NORMALIZED CODE, PIC X(10)                   *
000300*                                                                     *
000310*E    ERRORS DETECTED BY THIS ELEMENT..                               *
000320*     NONE - NON-MATCHING INPUT IS RETURNED AS-IS.                    *
000330*                                                                     *
000340*C    ELEMENTS INVOKED BY THIS ELEMENT..                              *
000350*     NONE.                                                           *
000360*                                                                     *
000370*U    USER CONSTANTS AND TABLES REFERENCED..                          *
000380*     NONE.                                                           *
000390*                                                                     *
000400*X    WORKED EXAMPLES..                                                *
000410*     'B02.5   '  -->  COMPACT 'B02.5'  -->  PARTS B / 02 / 5         *
000420*                 -->  STRIPPED B / 2 / 5   -->  OUT 'B2.5'           *
000430*     'C0      '  -->  COMPACT 'C0'     -->  PARTS C / 0 (NO SUB)     *
000440*                 -->  STRIPPED C / 0        -->  OUT 'C0'            *
000450*                 (SEE CC-331 - THE ALL-ZERO PART MUST KEEP ITS ONE   *
000460*                 ZERO, NOT COME BACK BLANK)                          *
000470*     '  D 7    '  -->  COMPACT 'D7'     -->  PARTS D / 7             *
000480*                 -->  STRIPPED D / 7        -->  OUT 'D7'            *
000490*     '99XX'      -->  FIRST CHAR NOT A LETTER, SHAPE IS INVALID,     *
000500*                 CODE COMES BACK EXACTLY AS IT WAS PUNCHED.          *
000510*                                                                     *
000520*T    TEST DECK KEPT WITH THE SOURCE (RUN BY HAND AFTER ANY CHANGE    *
000530*     TO 130-STRIP-LEADING-ZEROS OR ITS CHILD PARAGRAPHS)..           *
000540*     IN          OUT         NOTES                                  *
000550*     B00         B0          ALL-ZERO MAIN, NO SUB-LEVELS            *
000560*     B00.00      B0.0        ALL-ZERO MAIN AND SUB1                  *
000570*     B00.00.00   B0.0.0      ALL-ZERO ON ALL THREE LEVELS            *
000580*     B01.02      B1.2        ORDINARY SINGLE LEADING ZERO ON EACH    *
000590*     B1.2        B1.2        ALREADY CANONICAL - NO-OP               *
000600*     B          B          SINGLE LETTER, NO MAIN NUMBER - INVALID   *
000610*     (BLANK)    (BLANK)    BLANK INPUT - INVALID, RETURNED AS-IS     *
000620*     B0A.02      B0A.02      MAIN IS NOT NUMERIC - INVALID, AS-IS    *
000630*                                                                     *
000640*---------------------------------------------------------------------*
000650* DATE       INIT  WORK ORDER   DESCRIPTION                           *
000660* ---------  ----  -----------  ------------------------------------  *
000670* 04/03/86   HV    CC-118       INITIAL WRITE-UP - STRIPS THE OLD     *
000680*                               2-DIGIT COST-CENTER PREFIX ONLY.      *
000690* 11/19/91   HV    CC-204       ADDED SUB-LEVEL (DOT) HANDLING FOR    *
000700*                               THE REVISED KENNWERT CODE TABLE.      *
000710* 02/06/98   DLS   Y2K-0041     Y2K REVIEW - NO DATE FIELDS IN THIS   *
000720*                               MEMBER, NO CHANGE REQUIRED.           *
000730* 08/14/03   DLS   CC-331       REWROTE LEADING-ZERO STRIP AS A      *
000740*                               CHARACTER SCAN - OLD LOGIC MISSED    *
000750*                               CODES WITH NO SUB-LEVEL.              *
000760* 09/22/09   PWT   EBK-0012     RENAMED ENTRY POINTS FOR THE EBKP-H  *
000770*                               CLASSIFICATION ROLLOUT (FORMERLY     *
000780*                               CALLED BY THE OLD BKP CODE TABLE).   *
000790* 11/04/25   RKM   LCA-0091     MOVED INTO THE LCA/COST BATCH SUITE  *
000800*                               AS BKEBKNRM; BEHAVIOUR UNCHANGED.    *
000810* 11/20/25   RKM   LCA-0098     REVIEW PASS - NO CHANGE TO THIS      *
000820*                               MEMBER'S OWN LOGIC AT THE TIME; JUST *
000830*                               CONFIRMED AGAINST THE SUITE'S         *
000840*                               COMMON CHANGE-LOG FORMAT.             *
000850* 08/10/26   RKM   LCA-0098R2   QA FOUND THE ALL-ZERO-PART BUG -      *
000860*                               FIXED IN 133/134/135 BELOW; NO OTHER  *
000870*                               PARAGRAPH IN THIS MEMBER WAS TOUCHED. *
000880***********************************************************************
000890 EJECT
000900 ENVIRONMENT DIVISION.
000910 CONFIGURATION SECTION.
000920 SPECIAL-NAMES.
000930     C01 IS TOP-OF-FORM.
000940 EJECT
000950 DATA DIVISION.
000960 WORKING-STORAGE SECTION.
000970 01  FILLER                       PIC X(32)
000980     VALUE 'BKEBKNRM WORKING STORAGE BEGINS'.
000990***********************************************************************
001000*                        WORK AREAS                                  *
001010* THE QUANTITY SURVEY FEEDS THAT COME IN OFF THE ARCHITECT'S BIM      *
001020* EXTRACT DO NOT ALL PUNCH AN EBKP-H CODE THE SAME WAY - SOME PAD     *
001030* THE MAIN NUMBER TO TWO DIGITS, SOME DO NOT, AND A FEW CARRY A       *
001040* STRAY BLANK BEFORE THE DOT.  THIS WORK AREA HOLDS THE CODE WHILE    *
001050* IT IS TAKEN APART, CLEANED UP, AND PUT BACK TOGETHER SO THE LCA     *
001060* AND COST CALCULATORS CAN KEY ON ONE CANONICAL SPELLING.             *
001070***********************************************************************
001080 01  WS-WORK-AREA.
001090*    COMPACTED COPY OF THE INCOMING CODE - EMBEDDED BLANKS SQUEEZED
001100*    OUT BY 110-COMPACT-INPUT BEFORE THE SHAPE IS EVEN LOOKED AT.
001110     05  WS-COMPACT               PIC X(10) VALUE SPACES.
001120*    LENGTH OF THE COMPACTED CODE AFTER THE BLANKS ARE SQUEEZED
001130*    OUT - THE UPPER BOUND FOR THE UNSTRING AND THE MINIMUM-
001140*    LENGTH SHAPE TEST IN 120-SPLIT-PARTS.
001150     05  WS-COMPACT-LEN           PIC S9(4) COMP-3 VALUE 0.
001160*    WORKING SUBSCRIPT SHARED BY 111-COPY-NONBLANK-CHAR AND BY
001170*    THE LEADING-ZERO SCANS - ALWAYS RESET BY ITS OWNING
001180*    PARAGRAPH BEFORE USE, NEVER CARRIED OVER FROM A PRIOR PART.
001190     05  WS-SCAN-SUB              PIC S9(4) COMP-3 VALUE 0.
001200     05  WS-OUT-SUB               PIC S9(4) COMP-3 VALUE 0.
001210*    COUNT OF DOTS SEEN BY THE UNSTRING IN 120-SPLIT-PARTS - NOT
001220*    TESTED TODAY, KEPT FOR A FUTURE "TOO MANY SUB-LEVELS" EDIT.
001230     05  WS-DOT-COUNT             PIC S9(1) COMP-3 VALUE 0.
001240*    SHAPE SWITCH - ONCE A CODE IS JUDGED NOT TO FIT THE EXPECTED
001250*    <LETTER><MAIN>[.<SUB1>[.<SUB2>]] PATTERN, THE REST OF THE
001260*    PARAGRAPHS ARE SKIPPED AND THE ORIGINAL CODE GOES BACK UNTOUCHED.
001270     05  WS-VALID-SHAPE-IND       PIC X(01) VALUE 'Y'.
001280         88  VALID-SHAPE          VALUE 'Y'.
001290         88  INVALID-SHAPE        VALUE 'N'.
001300     05  WS-LETTER-PART           PIC X(01) VALUE SPACE.
001310*    WS-MAIN-NUM IS REDEFINED CHARACTER-BY-CHARACTER SO THE STRIP
001320*    PARAGRAPHS CAN SCAN PAST LEADING ZEROS ONE DIGIT AT A TIME.
001330     05  WS-MAIN-NUM              PIC X(10) VALUE SPACES.
001340     05  WS-MAIN-DIGITS REDEFINES WS-MAIN-NUM
001350                                  PIC X(01) OCCURS 10 TIMES.
001360*    WS-SUB1-NUM DOES DOUBLE DUTY FOR BOTH SUB-LEVELS - 134 AND 135
001370*    EACH COPY THEIR OWN PART IN BEFORE SCANNING IT.
001380     05  WS-SUB1-NUM              PIC X(10) VALUE SPACES.
001390     05  WS-SUB-DIGITS REDEFINES WS-SUB1-NUM
001400                                  PIC X(01) OCCURS 10 TIMES.
001410     05  WS-SUB2-NUM              PIC X(10) VALUE SPACES.
001420*    THE THREE DOT-SEPARATED PIECES OF THE CODE, AS UNSTRUNG BY
001430*    120-SPLIT-PARTS - MAIN IS REQUIRED, SUB1 AND SUB2 ARE OPTIONAL.
001440     05  WS-CODE-PARTS.
001450         10  WS-PART-MAIN         PIC X(10) VALUE SPACES.
001460         10  WS-PART-SUB1         PIC X(10) VALUE SPACES.
001470         10  WS-PART-SUB2         PIC X(10) VALUE SPACES.
001480     05  WS-CODE-PARTS-ALT REDEFINES WS-CODE-PARTS.
001490         10  WS-ALL-PARTS-CHAR    PIC X(01) OCCURS 30 TIMES.
001500*    THE STRIPPED (LEADING-ZERO-FREE) VERSION OF EACH PART, BUILT
001510*    BY 133/134/135 AND GLUED BACK TOGETHER BY 140-REASSEMBLE.
001520     05  WS-STRIPPED-MAIN         PIC X(10) VALUE SPACES.
001530     05  WS-STRIPPED-SUB1         PIC X(10) VALUE SPACES.
001540     05  WS-STRIPPED-SUB2         PIC X(10) VALUE SPACES.
001550     05  WS-RESULT                PIC X(10) VALUE SPACES.
001560     05  WS-RESULT-LEN            PIC S9(4) COMP-3 VALUE 0.
001570     05  FILLER                   PIC X(08).
001580 EJECT
001590 01  FILLER                       PIC X(32)
001600     VALUE 'BKEBKNRM WORKING STORAGE ENDS  '.
001610 EJECT
001620 LINKAGE SECTION.
001630* CALLER PASSES THE RAW CODE IN AND GETS THE CANONICAL SPELLING
001640* BACK IN A SEPARATE FIELD - BK-CODE-IN IS NEVER ALTERED, SO THE
001650* CALLING PROGRAM CAN STILL LOG OR DISPLAY THE ORIGINAL PUNCH.
001660 01  BK-CODE-IN                   PIC X(10).
001670 01  BK-CODE-OUT                  PIC X(10).
001680 EJECT
001690***********************************************************************
001700*                  IMPLEMENTATION NOTES (CC-331 / LCA-0098)           *
001710*---------------------------------------------------------------------*
001720* THIS ROUTINE IS CALLED ONCE PER ELEMENT BY BOTH BKLCACAL AND        *
001730* BKCSTCAL BEFORE EITHER ONE TOUCHES THE REFERENCE TABLES, SO A       *
001740* CODE THAT NORMALIZES WRONG HERE PRODUCES A MAPPING MISS (OR A      *
001750* SILENT WRONG MATCH) FARTHER DOWNSTREAM IN BOTH CALCULATORS.        *
001760*                                                                     *
001770* THE FOUR-STEP PIPELINE BELOW (COMPACT, SPLIT, STRIP, REASSEMBLE)    *
001780* IS DELIBERATELY KEPT AS FOUR SEPARATE PARAGRAPHS RATHER THAN ONE    *
001790* LONG PARAGRAPH SO EACH STEP CAN BE TESTED AND FIXED ON ITS OWN -    *
001800* THE CC-331 FIX TOUCHED ONLY THE STRIP STEP AND LEFT THE OTHER      *
001810* THREE UNTOUCHED.                                                   *
001820*                                                                     *
001830* ANY STEP THAT DECIDES THE SHAPE IS INVALID SETS INVALID-SHAPE AND   *
001840* RETURNS IMMEDIATELY - NONE OF THE LATER STEPS RUN, AND THE ORIGINAL *
001850*                        PROCEDURE DIVISION                          *
001860***********************************************************************
001870 PROCEDURE DIVISION USING BK-CODE-IN BK-CODE-OUT.
001880
001890* DEFAULT THE RESULT TO THE CALLER'S OWN CODE FIRST - IF ANY ONE OF
001900* THE FOUR STEPS BELOW DECIDES THE CODE DOES NOT FIT THE EXPECTED
001910* SHAPE, WE FALL STRAIGHT THROUGH TO THE FINAL MOVE AND HAND THE
001920* ORIGINAL CODE BACK UNCHANGED RATHER THAN GUESS AT IT.
001930 100-NORMALIZE-CODE.
001940     MOVE BK-CODE-IN              TO WS-RESULT
001950     SET VALID-SHAPE              TO TRUE
001960* STEP 1 - SQUEEZE OUT ANY BLANKS THE DATA ENTRY OPERATOR LEFT
001970* BETWEEN THE LETTER AND THE DIGITS.
001980     PERFORM 110-COMPACT-INPUT
001990         THRU 119-COMPACT-INPUT-EXIT
002000     IF VALID-SHAPE
002010* STEP 2 - BREAK THE COMPACTED CODE INTO ITS LETTER AND ITS UP-TO-
002020* THREE DOT-SEPARATED NUMERIC PARTS.
002030        PERFORM 120-SPLIT-PARTS
002040            THRU 129-SPLIT-PARTS-EXIT
002050     END-IF
002060     IF VALID-SHAPE
002070* STEP 3 - DROP THE LEADING ZEROS EACH NUMERIC PART MAY CARRY SO
002080* "B02" AND "B2" ARE TREATED AS THE SAME CLASSIFICATION.
002090        PERFORM 130-STRIP-LEADING-ZEROS
002100            THRU 139-STRIP-LEADING-ZEROS-EXIT
002110     END-IF
002120     IF VALID-SHAPE
002130* STEP 4 - PUT THE LETTER AND THE STRIPPED PARTS BACK TOGETHER
002140* WITH A SINGLE DOT BETWEEN EACH PRESENT PART.
002150        PERFORM 140-REASSEMBLE
002160            THRU 149-REASSEMBLE-EXIT
002170     END-IF
002180     MOVE WS-RESULT               TO BK-CODE-OUT
002190     .
002200*    END OF THE MAIN DRIVER - BK-CODE-OUT IS SET REGARDLESS OF SHAPE.
002210 100-NORMALIZE-CODE-EXIT.
002220     EXIT.
002230 EJECT
002240***********************************************************************
002250*              110 - REMOVE EMBEDDED BLANKS FROM THE CODE             *
002260***********************************************************************
002270 110-COMPACT-INPUT.
002280* A BLANK INPUT CAN NEVER BE A VALID CODE - BAIL OUT BEFORE WASTING
002290* A SCAN ON TEN SPACES.
002300     MOVE SPACES                  TO WS-COMPACT
002310     MOVE 0                       TO WS-OUT-SUB
002320     IF BK-CODE-IN = SPACES
002330        SET INVALID-SHAPE         TO TRUE
002340        GO TO 119-COMPACT-INPUT-EXIT
002350     END-IF
002360     PERFORM 111-COPY-NONBLANK-CHAR
002370         VARYING WS-SCAN-SUB FROM 1 BY 1
002380         UNTIL WS-SCAN-SUB > 10
002390     MOVE WS-OUT-SUB               TO WS-COMPACT-LEN
002400     .
002410*    WS-COMPACT/WS-COMPACT-LEN ARE GOOD, OR THE SHAPE IS ALREADY BAD.
002420 119-COMPACT-INPUT-EXIT.
002430     EXIT.
002440
002450* CHARACTER-AT-A-TIME COPY, LEFT-JUSTIFYING WHAT SURVIVES INTO
002460* WS-COMPACT AND COUNTING HOW MANY CHARACTERS CAME THROUGH.
002470 111-COPY-NONBLANK-CHAR.
002480     IF BK-CODE-IN(WS-SCAN-SUB:1) NOT = SPACE
002490        ADD 1                     TO WS-OUT-SUB
002500        MOVE BK-CODE-IN(WS-SCAN-SUB:1)
002510                                  TO WS-COMPACT(WS-OUT-SUB:1)
002520     END-IF
002530     .
002540 EJECT
002550***********************************************************************
002560*     120 - SPLIT <LETTER><MAIN>[.<SUB1>[.<SUB2>]] INTO PARTS         *
002570***********************************************************************
002580 120-SPLIT-PARTS.
002590* A CODE SHORTER THAN A LETTER PLUS ONE DIGIT CANNOT BE A REAL
002600* EBKP-H ENTRY - REJECT IT HERE RATHER THAN LET THE UNSTRING BELOW
002610* CHOKE ON AN EMPTY SUBSTRING.
002620     MOVE SPACES                  TO WS-CODE-PARTS
002630     MOVE 0                       TO WS-DOT-COUNT
002640     IF WS-COMPACT-LEN < 2
002650        SET INVALID-SHAPE         TO TRUE
002660        GO TO 129-SPLIT-PARTS-EXIT
002670     END-IF
002680     MOVE WS-COMPACT(1:1)          TO WS-LETTER-PART
002690* EVERY EBKP-H GROUP CODE BEGINS WITH AN UPPER-CASE LETTER (A
002700* THROUGH Z) - IF THE FIRST CHARACTER IS ANYTHING ELSE THIS IS NOT
002710* ONE OF OUR CODES AND WE LEAVE IT ALONE.
002720     IF WS-LETTER-PART < 'A' OR WS-LETTER-PART > 'Z'
002730        SET INVALID-SHAPE         TO TRUE
002740        GO TO 129-SPLIT-PARTS-EXIT
002750     END-IF
002760* EVERYTHING AFTER THE LETTER UNSTRINGS ON THE DOT INTO UP TO
002770* THREE PIECES - MAIN, AND (WHEN PRESENT) TWO FURTHER SUB-LEVELS.
002780     UNSTRING WS-COMPACT(2:WS-COMPACT-LEN - 1)
002790         DELIMITED BY '.'
002800         INTO WS-PART-MAIN WS-PART-SUB1 WS-PART-SUB2
002810         TALLYING IN WS-DOT-COUNT
002820     IF WS-PART-MAIN = SPACES
002830        SET INVALID-SHAPE         TO TRUE
002840     END-IF
002850     .
002860*    WS-CODE-PARTS IS POPULATED, OR THE SHAPE WAS REJECTED ABOVE.
002870 129-SPLIT-PARTS-EXIT.
002880     EXIT.
002890 EJECT
002900***********************************************************************
002910*       130 - STRIP LEADING ZEROS FROM EACH NUMERIC PART              *
002920***********************************************************************
002930 130-STRIP-LEADING-ZEROS.
002940* A PART THAT IS NOT ALL DIGITS (SOME OLDER SUB-CONTRACTOR FEEDS
002950* CARRY A LETTER SUFFIX ON THE SUB-LEVEL) IS OUT OF SCOPE FOR THIS
002960* SUBROUTINE - LEAVE THE WHOLE CODE UNTOUCHED RATHER THAN STRIP
002970* PART OF IT.
002980     PERFORM 131-CHECK-ALL-DIGITS
002990     IF INVALID-SHAPE
003000        GO TO 139-STRIP-LEADING-ZEROS-EXIT
003010     END-IF
003020     PERFORM 132-STRIP-ONE-PART
003030     .
003040*    ALL THREE STRIPPED-xxx FIELDS ARE NOW READY FOR REASSEMBLY.
003050 139-STRIP-LEADING-ZEROS-EXIT.
003060     EXIT.
003070
003080* MAIN IS MANDATORY AND MUST BE NUMERIC; SUB1/SUB2 ARE ONLY CHECKED
003090* WHEN PRESENT SINCE A TWO-LEVEL CODE HAS NO SUB2 AT ALL.
003100 131-CHECK-ALL-DIGITS.
003110     IF WS-PART-MAIN IS NOT NUMERIC
003120        SET INVALID-SHAPE          TO TRUE
003130     END-IF
003140     IF WS-PART-SUB1 NOT = SPACES AND WS-PART-SUB1 IS NOT NUMERIC
003150        SET INVALID-SHAPE          TO TRUE
003160     END-IF
003170     IF WS-PART-SUB2 NOT = SPACES AND WS-PART-SUB2 IS NOT NUMERIC
003180        SET INVALID-SHAPE          TO TRUE
003190     END-IF
003200     .
003210
003220* 132 IS A DUMMY ANCHOR - THE REAL STRIPPING IS DONE BELOW BY
003230* 133/134/135 SO EACH PART CAN REPORT ITS OWN LENGTH.
003240 132-STRIP-ONE-PART.
003250     PERFORM 133-STRIP-MAIN
003260         THRU 133-STRIP-MAIN-EXIT
003270     PERFORM 134-STRIP-SUB1
003280         THRU 134-STRIP-SUB1-EXIT
003290     PERFORM 135-STRIP-SUB2
003300         THRU 135-STRIP-SUB2-EXIT
003310     .
003320 EJECT
003330* THE MAIN NUMBER IS SCANNED ONE DIGIT AT A TIME FROM THE LEFT;
003340* THE SCAN STOPS AS SOON AS IT HITS A DIGIT THAT IS NOT A ZERO, OR
003350* RUNS PAST THE END OF THE TEN-BYTE FIELD.  WHATEVER IS LEFT FROM
003360* THAT POINT ON IS THE STRIPPED VALUE.
003370 133-STRIP-MAIN.
003380     MOVE WS-PART-MAIN             TO WS-MAIN-NUM
003390     MOVE SPACES                   TO WS-STRIPPED-MAIN
003400     SET WS-SCAN-SUB TO 1
003410     PERFORM 136-ADVANCE-SCAN-SUB
003420         THRU 136-ADVANCE-SCAN-SUB-EXIT
003430         UNTIL WS-SCAN-SUB > 9
003440             OR WS-MAIN-DIGITS(WS-SCAN-SUB) NOT = '0'
003450* CC-331 FOLLOW-UP - A PART PUNCHED AS ALL ZEROS (E.G. "0") HAS NO
003460* NON-ZERO DIGIT TO STOP THE SCAN ON, SO IT RUNS OFF THE END OF THE
003470* DIGITS INTO THE TRAILING BLANKS.  BACK THE SCAN UP ONE POSITION SO
003480* THE LAST ZERO OF AN ALL-ZERO PART SURVIVES INSTEAD OF COMING BACK
003490* BLANK.
003500     IF WS-MAIN-DIGITS(WS-SCAN-SUB) = SPACE
003510        SUBTRACT 1 FROM WS-SCAN-SUB
003520     END-IF
003530     MOVE WS-MAIN-NUM(WS-SCAN-SUB:10 - WS-SCAN-SUB + 1)
003540                                   TO WS-STRIPPED-MAIN
003550     .
003560*    WS-STRIPPED-MAIN CARRIES EXACTLY ONE ZERO IF THE PART WAS ALL ZEROS.
003570 133-STRIP-MAIN-EXIT.
003580     EXIT.
003590
003600 134-STRIP-SUB1.
003610     MOVE SPACES                   TO WS-STRIPPED-SUB1
003620     IF WS-PART-SUB1 = SPACES
003630        GO TO 134-STRIP-SUB1-EXIT
003640     END-IF
003650     MOVE WS-PART-SUB1             TO WS-SUB1-NUM
003660     SET WS-SCAN-SUB TO 1
003670     PERFORM 137-ADVANCE-SUB-SCAN
003680         THRU 137-ADVANCE-SUB-SCAN-EXIT
003690         UNTIL WS-SCAN-SUB > 9
003700             OR WS-SUB-DIGITS(WS-SCAN-SUB) NOT = '0'
003710* CC-331 FOLLOW-UP - SAME ALL-ZEROS CONDITION AS THE MAIN PART.
003720* BACK THE SCAN UP ONE SPOT WHEN IT OVERRAN INTO THE TRAILING
003730* BLANKS SO THE SUB-PART DOES NOT COME BACK COMPLETELY BLANK.
003740     IF WS-SUB-DIGITS(WS-SCAN-SUB) = SPACE
003750        SUBTRACT 1 FROM WS-SCAN-SUB
003760     END-IF
003770     MOVE WS-SUB1-NUM(WS-SCAN-SUB:10 - WS-SCAN-SUB + 1)
003780                                   TO WS-STRIPPED-SUB1
003790     .
003800*    WS-STRIPPED-SUB1 STAYS BLANK WHEN THE CODE HAD NO SUB1 AT ALL.
003810 134-STRIP-SUB1-EXIT.
003820     EXIT.
003830
003840 135-STRIP-SUB2.
003850* SUB2 IS THE RAREST OF THE THREE PARTS - MOST EBKP-H CODES ARE
003860* ONLY TWO LEVELS DEEP - SO AN ABSENT SUB2 IS NORMAL, NOT AN ERROR.
003870     MOVE SPACES                   TO WS-STRIPPED-SUB2
003880     IF WS-PART-SUB2 = SPACES
003890        GO TO 135-STRIP-SUB2-EXIT
003900     END-IF
003910*    WS-SUB1-NUM/WS-SUB-DIGITS ARE REUSED HERE FOR SUB2 - 134
003920*    ALREADY FINISHED WITH ITS OWN COPY BEFORE THIS PARAGRAPH RUNS,
003930*    SO THE SHARED WORK FIELD IS SAFE TO OVERWRITE.
003940     MOVE WS-PART-SUB2             TO WS-SUB1-NUM
003950     SET WS-SCAN-SUB TO 1
003960     PERFORM 137-ADVANCE-SUB-SCAN
003970         THRU 137-ADVANCE-SUB-SCAN-EXIT
003980         UNTIL WS-SCAN-SUB > 9
003990             OR WS-SUB-DIGITS(WS-SCAN-SUB) NOT = '0'
004000*    CC-331 FOLLOW-UP - BACK THE SCAN UP ONE POSITION WHEN IT RAN
004010*    OFF THE END OF AN ALL-ZERO PART, SO THE LAST ZERO SURVIVES.
004020     IF WS-SUB-DIGITS(WS-SCAN-SUB) = SPACE
004030        SUBTRACT 1 FROM WS-SCAN-SUB
004040     END-IF
004050     MOVE WS-SUB1-NUM(WS-SCAN-SUB:10 - WS-SCAN-SUB + 1)
004060                                   TO WS-STRIPPED-SUB2
004070     .
004080*    WS-STRIPPED-SUB2 STAYS BLANK WHEN THE CODE HAD NO SUB2 AT ALL.
004090 135-STRIP-SUB2-EXIT.
004100     EXIT.
004110
004120* ONE-LINE SUBSCRIPT BUMP, SPLIT OUT AS ITS OWN PARAGRAPH SO THE
004130* PERFORM ... THRU ... UNTIL IN 133 CAN NAME A RANGE TO LOOP OVER.
004140 136-ADVANCE-SCAN-SUB.
004150     ADD 1 TO WS-SCAN-SUB
004160     .
004170*    NOTHING MORE TO DO HERE - CONTROL RETURNS TO THE PERFORM IN 133.
004180 136-ADVANCE-SCAN-SUB-EXIT.
004190     EXIT.
004200
004210* SAME BUMP, KEPT SEPARATE FROM 136 SINCE 134/135 SHARE WS-SUB-DIGITS
004220* AND MUST NOT BE CONFUSED WITH THE MAIN-PART SCAN ABOVE.
004230 137-ADVANCE-SUB-SCAN.
004240     ADD 1 TO WS-SCAN-SUB
004250     .
004260*    NOTHING MORE TO DO HERE - CONTROL RETURNS TO THE PERFORM IN 134/135.
004270 137-ADVANCE-SUB-SCAN-EXIT.
004280     EXIT.
004290 EJECT
004300***********************************************************************
004310*          140 - REASSEMBLE LETTER + MAIN [. SUB1 [. SUB2]]          *
004320***********************************************************************
004330* THE LETTER AND THE STRIPPED MAIN NUMBER ALWAYS GO BACK TOGETHER
004340* WITH NO SEPARATOR BETWEEN THEM - ONLY THE SUB-LEVELS, WHEN
004350* PRESENT, GET A DOT IN FRONT OF THEM.
004360 140-REASSEMBLE.
004370*    WS-RESULT IS BUILT UP ONE PIECE AT A TIME RATHER THAN IN ONE
004380*    BIG STRING STATEMENT SO EACH SUB-LEVEL CAN BE LEFT OFF
004390*    CLEANLY WHEN IT WAS NOT PUNCHED ON THE INCOMING CODE.
004400     MOVE SPACES                   TO WS-RESULT
004410     STRING WS-LETTER-PART         DELIMITED BY SIZE
004420            WS-STRIPPED-MAIN       DELIMITED BY SPACE
004430            INTO WS-RESULT
004440     END-STRING
004450*    SUB1 IS APPENDED ONLY WHEN THE ORIGINAL CODE CARRIED ONE - AN
004460*    ABSENT SUB1 MEANS A TWO-LEVEL CODE, WHICH IS PERFECTLY NORMAL.
004470     IF WS-STRIPPED-SUB1 NOT = SPACES
004480        PERFORM 141-APPEND-SUB1
004490            THRU 141-APPEND-SUB1-EXIT
004500     END-IF
004510*    SUB2 CANNOT APPEAR WITHOUT SUB1 HAVING APPEARED FIRST - THE
004520*    UNSTRING IN 120-SPLIT-PARTS GUARANTEES THE PARTS FILL IN ORDER.
004530     IF WS-STRIPPED-SUB2 NOT = SPACES
004540        PERFORM 142-APPEND-SUB2
004550            THRU 142-APPEND-SUB2-EXIT
004560     END-IF
004570     .
004580*    WS-RESULT NOW HOLDS THE FINAL CANONICAL CODE, DOT-SEPARATED.
004590 149-REASSEMBLE-EXIT.
004600     EXIT.
004610
004620* FIND HOW FAR THE RESULT HAS BEEN BUILT UP SO FAR, THEN TACK A DOT
004630* AND THE STRIPPED SUB1 DIGITS ON THE END OF IT.
004640 141-APPEND-SUB1.
004650     PERFORM 143-FIND-RESULT-LEN
004660         THRU 143-FIND-RESULT-LEN-EXIT
004670     STRING '.'                    DELIMITED BY SIZE
004680            WS-STRIPPED-SUB1       DELIMITED BY SPACE
004690            INTO WS-RESULT
004700            WITH POINTER WS-RESULT-LEN
004710     END-STRING
004720     .
004730*    WS-RESULT-LEN IS LEFT POINTING PAST THE APPENDED SUB1 DIGITS.
004740 141-APPEND-SUB1-EXIT.
004750     EXIT.
004760
004770* SAME IDEA AS 141 BUT FOR THE THIRD (RAREST) LEVEL - BY THE TIME
004780* THIS RUNS, SUB1 HAS ALREADY BEEN APPENDED IF IT WAS PRESENT.
004790 142-APPEND-SUB2.
004800     PERFORM 143-FIND-RESULT-LEN
004810         THRU 143-FIND-RESULT-LEN-EXIT
004820     STRING '.'                    DELIMITED BY SIZE
004830            WS-STRIPPED-SUB2       DELIMITED BY SPACE
004840            INTO WS-RESULT
004850            WITH POINTER WS-RESULT-LEN
004860     END-STRING
004870     .
004880*    WS-RESULT-LEN IS LEFT POINTING PAST THE APPENDED SUB2 DIGITS.
004890 142-APPEND-SUB2-EXIT.
004900     EXIT.
004910
004920* STRING'S POINTER PHRASE WANTS A 1-RELATIVE STARTING POSITION, NOT
004930* A LENGTH, SO THIS WALKS WS-RESULT UNTIL IT HITS THE FIRST TRAILING
004940* BLANK AND HANDS THAT POSITION BACK AS WS-RESULT-LEN.
004950 143-FIND-RESULT-LEN.
004960     SET WS-RESULT-LEN TO 1
004970     PERFORM 144-ADVANCE-RESULT-LEN
004980         THRU 144-ADVANCE-RESULT-LEN-EXIT
004990         UNTIL WS-RESULT-LEN > 10
005000             OR WS-RESULT(WS-RESULT-LEN:1) = SPACE
005010     .
005020*    WS-RESULT-LEN NOW NAMES THE FIRST BLANK POSITION IN WS-RESULT.
005030 143-FIND-RESULT-LEN-EXIT.
005040     EXIT.
005050
005060* SUBSCRIPT BUMP FOR THE SCAN IN 143, KEPT AS ITS OWN PARAGRAPH FOR
005070* THE SAME REASON AS 136/137 ABOVE.
005080 144-ADVANCE-RESULT-LEN.
005090     ADD 1 TO WS-RESULT-LEN
005100     .
005110*    NOTHING MORE TO DO HERE - CONTROL RETURNS TO THE PERFORM IN 143.
005120 144-ADVANCE-RESULT-LEN-EXIT.
005130     EXIT.
