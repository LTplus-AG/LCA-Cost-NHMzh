000100***********************************************************************
000200*    BKFRECKB  --  KBOB MATERIAL CATALOGUE REFERENCE RECORD          *
000300*    ONE PER CATALOGUE MATERIAL, ACTIVE-VERSION ROWS ONLY.  LOADED   *
000400*    INTO KBOB-TABLE AND SCANNED BY UUID AT LOOKUP TIME.             *
000500*---------------------------------------------------------------------*
000600* 2025-11-04  RKM  WORK ORDER LCA-0091 - INITIAL COPY MEMBER          *
000700* 2025-11-20  RKM  WORK ORDER LCA-0098 - WIDENED TO PRODUCTION WIDTH; *
000800*             ADDED CATALOGUE-MAINTENANCE FIELDS AND A CONDITION      *
000900*             NAME ON THE ACTIVE/INACTIVE INDICATOR.                  *
001000***********************************************************************
001100    05  KBOB-UUID                    PIC X(36).
001200    05  KBOB-NAME                    PIC X(40).
001300    05  KBOB-CO2EQ                   PIC S9(7)V9(3).
001400    05  KBOB-PENRE                   PIC S9(7)V9(3).
001500    05  KBOB-UBP                     PIC S9(9)V9(1).
001600    05  KBOB-DENSITY                 PIC S9(5)V9(2).
001700    05  KBOB-VERSION                 PIC X(10).
001800* CATALOGUE-MAINTENANCE FIELDS
001900    05  KBOB-CATEGORY                PIC X(30).
002000    05  KBOB-UNIT                    PIC X(04).
002100    05  KBOB-DATA-SOURCE             PIC X(10).
002200    05  KBOB-UUID-VERSION            PIC X(02).
002300    05  KBOB-VALID-FROM-DATE         PIC X(08).
002400    05  KBOB-VALID-TO-DATE           PIC X(08).
002500    05  KBOB-LAST-UPDATED-DATE       PIC X(08).
002600    05  KBOB-ACTIVE-IND              PIC X(01).
002700        88  KBOB-ACTIVE-ROW          VALUE 'Y'.
002800        88  KBOB-INACTIVE-ROW        VALUE 'N'.
002900    05  FILLER                       PIC X(13).
